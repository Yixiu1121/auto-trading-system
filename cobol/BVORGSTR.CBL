000100******************************************************************
000200* FECHA       : 19/07/1996                                       *
000300* PROGRAMADOR : JORGE LUIS MEJIA (JLM)                           *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVORGSTR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTRATEGIA NARANJA. ALINEACION DE LAS TRES LINEAS*
000800*             : CON PENDIENTE DE 10 BARRAS Y VOLUMEN PROMEDIO DE *
000900*             : 50 BARRAS PROPIOS (NO USA LOS DEL INDICADOR).    *
001000*             : SECCION 500 MANEJA LARGOS, 600 CORTOS.           *
001100* ARCHIVOS    : BV4HBR, BVINDC (ENTRADA), BVSENN (SALIDA CRUDA)  *
001200* PROGRAMA(S) : NO APLICA                                        *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BVORGSTR.
001600 AUTHOR.        JORGE LUIS MEJIA.
001700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
001800 DATE-WRITTEN.  19/07/1996.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002100******************************************************************
002200*                 B I T A C O R A   D E   C A M B I O S          *
002300******************************************************************
002400* FECHA       PROG  TICKET      DESCRIPCION                      *
002500* ----------  ----  ----------  ------------------------------- *
002600* 19/07/1996  JLM   BPM-000610  VERSION ORIGINAL, SOLO LARGOS.    *
002700* 14/01/1999  ERD   BPM-000886  REVISION Y2K.                     *
002800* 28/10/2002  PEM   BPM-001350  SE AGREGA LA SECCION DE CORTOS.   *
002900* 11/06/2005  PEM   BPM-001660  PENDIENTE Y VOLUMEN PROPIOS (10/  *
003000*                               50 BARRAS), YA NO USA LOS DEL     *
003100*                               INDICADOR DE USO GENERAL.         *
003200* 21/08/2009  JCQ   BPM-001904  SE ADELANTA EL CONTEO DE CIERRES  *
003300*                               CONSECUTIVOS; LA SALIDA POR 10    *
003400*                               CIERRES SEGUIDOS QUEDABA UN DIA    *
003500*                               ATRASADA RESPECTO A LA BARRA.      *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BV4HBR  ASSIGN TO BV4HBR
004400            ORGANIZATION   IS LINE SEQUENTIAL
004500            FILE STATUS    IS FS-BV4HBR.
004600     SELECT BVINDC  ASSIGN TO BVINDC
004700            ORGANIZATION   IS LINE SEQUENTIAL
004800            FILE STATUS    IS FS-BVINDC.
004900     SELECT BVSENN  ASSIGN TO BVSENN
005000            ORGANIZATION   IS LINE SEQUENTIAL
005100            FILE STATUS    IS FS-BVSENN.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  BV4HBR
005500     LABEL RECORD IS STANDARD.
005600     COPY BV4HBRR.
005700 FD  BVINDC
005800     LABEL RECORD IS STANDARD.
005900     COPY BVINDRR.
006000 FD  BVSENN
006100     LABEL RECORD IS STANDARD.
006200     COPY BVSIGRR.
006300*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA SENAL CRUDA
006400*    ANTES DE ARMARLA (HABITO DE LA CASA)
006500 01  WKS-BVSENC-INIC REDEFINES REG-BVSENC.
006600     02 FILLER                     PIC X(121).
006700
006800 WORKING-STORAGE SECTION.
006900 77  FS-BV4HBR                     PIC X(02) VALUE ZEROS.
007000 77  FS-BVINDC                     PIC X(02) VALUE ZEROS.
007100 77  FS-BVSENN                     PIC X(02) VALUE ZEROS.
007200 01  WKS-FLAGS.
007300     02 WKS-FIN-BV4HBR             PIC 9(01) VALUE ZEROS.
007400        88 FIN-BV4HBR                         VALUE 1.
007500     02 WKS-FIN-BVINDC             PIC 9(01) VALUE ZEROS.
007600        88 FIN-BVINDC                         VALUE 1.
007700     02 WKS-CASO-ACOPLADO          PIC 9(01) VALUE ZEROS.
007800        88 BARRA-ACOPLADA                     VALUE 1.
007900
008000 01  WKS-CONTADORES.
008100     02 WKS-BARRAS-4H-LEIDAS       PIC 9(07) COMP VALUE ZERO.
008200     02 WKS-BARRAS-ACOPLADAS       PIC 9(07) COMP VALUE ZERO.
008300     02 WKS-SENALES-LARGO          PIC 9(05) COMP VALUE ZERO.
008400     02 WKS-SENALES-CORTO          PIC 9(05) COMP VALUE ZERO.
008500     02 WKS-EMISORAS-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
008600     02 WKS-CONSECUTIVAS-BAJO      PIC 9(04) COMP VALUE ZERO.
008700     02 WKS-CONSECUTIVAS-ALTO      PIC 9(04) COMP VALUE ZERO.
008800     02 WKS-I                      PIC 9(04) COMP VALUE ZERO.
008900 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
009000     02 FILLER                     PIC X(41).
009100
009200 01  WKS-EMISORA-ANTERIOR          PIC X(06) VALUE SPACES.
009300
009400******************************************************************
009500*     ANILLO DE VOLUMEN PROPIO (50 BARRAS)                        *
009600******************************************************************
009700 01  WKS-ANILLO-VOLUMEN-50.
009800     02 WKS-V50-POSICION            PIC 9(04) COMP VALUE ZERO.
009900     02 WKS-V50-LLENOS              PIC 9(04) COMP VALUE ZERO.
010000     02 WKS-V50-SUMA                PIC 9(14)V9(02) VALUE ZERO.
010100     02 WKS-V50-BUFFER OCCURS 50 TIMES PIC 9(12).
010200
010300******************************************************************
010400*     HISTORIAL CORTO DE LA LINEA NARANJA (10 BARRAS)              *
010500******************************************************************
010600 01  WKS-HIST-NARANJA-10.
010700     02 WKS-HN-BUFFER OCCURS 10 TIMES PIC S9(07)V9(04) VALUE ZERO.
010800 01  WKS-HIST-NARANJA-10-R REDEFINES WKS-HIST-NARANJA-10.
010900     02 FILLER                      PIC X(70).
011000
011100******************************************************************
011200*     ESTADO DE POSICION POR EMISORA                              *
011300******************************************************************
011400 01  WKS-POSICION-LARGA.
011500     02 WKS-L-ABIERTA               PIC 9(01) COMP VALUE ZERO.
011600        88 L-POSICION-ABIERTA                  VALUE 1.
011700     02 WKS-L-PRECIO-ENTRADA        PIC S9(07)V9(04) VALUE ZERO.
011800 01  WKS-POSICION-CORTA.
011900     02 WKS-S-ABIERTA               PIC 9(01) COMP VALUE ZERO.
012000        88 S-POSICION-ABIERTA                  VALUE 1.
012100     02 WKS-S-PRECIO-ENTRADA        PIC S9(07)V9(04) VALUE ZERO.
012200 01  WKS-POSICION-LARGA-R REDEFINES WKS-POSICION-LARGA.
012300     02 FILLER                      PIC X(12).
012400
012500******************************************************************
012600*     CAMPOS DERIVADOS (PENDIENTE Y VOLUMEN PROPIOS)               *
012700******************************************************************
012800 01  WKS-CAMPOS-DERIVADOS.
012900     02 WKS-PENDIENTE-NARANJA-10    PIC S9(05)V9(06) VALUE ZERO.
013000     02 WKS-PROMEDIO-VOLUMEN-50     PIC 9(12)V9(02)  VALUE ZERO.
013100     02 WKS-RAZON-VOLUMEN-50        PIC S9(03)V9(04) VALUE ZERO.
013200     02 WKS-RENDIMIENTO             PIC S9(03)V9(04) VALUE ZERO.
013300     02 FILLER                      PIC X(10).
013400
013500 PROCEDURE DIVISION.
013600 000-PRINCIPAL SECTION.
013700     PERFORM 100-ABRE-ARCHIVOS
013800     PERFORM 200-LEE-PAREJA THRU 200-LEE-PAREJA-E
013900             UNTIL FIN-BV4HBR OR FIN-BVINDC
014000     PERFORM 900-ESTADISTICAS
014100     PERFORM 950-CIERRA-ARCHIVOS
014200     STOP RUN.
014300 000-PRINCIPAL-E. EXIT.
014400
014500 100-ABRE-ARCHIVOS SECTION.
014600     OPEN INPUT  BV4HBR
014700     OPEN INPUT  BVINDC
014800     OPEN OUTPUT BVSENN
014900     READ BV4HBR  AT END SET FIN-BV4HBR  TO TRUE END-READ
015000     READ BVINDC  AT END SET FIN-BVINDC  TO TRUE END-READ.
015100 100-ABRE-ARCHIVOS-E. EXIT.
015200
015300 200-LEE-PAREJA SECTION.
015400     ADD 1 TO WKS-BARRAS-4H-LEIDAS
015500     IF BV4H-SIMBOLO NOT = WKS-EMISORA-ANTERIOR
015600        PERFORM 250-REINICIA-EMISORA THRU 250-REINICIA-EMISORA-E
015700     END-IF
015800
015900     MOVE ZERO TO WKS-CASO-ACOPLADO
016000     IF NOT FIN-BVINDC
016100        IF BV4H-SIMBOLO = BVIN-SIMBOLO AND
016200           BV4H-FECHA   = BVIN-FECHA   AND
016300           BV4H-SESION  = BVIN-SESION
016400           SET BARRA-ACOPLADA TO TRUE
016500        END-IF
016600     END-IF
016700
016800     IF BARRA-ACOPLADA
016900        ADD 1 TO WKS-BARRAS-ACOPLADAS
017000        PERFORM 265-ACTUALIZA-CONSECUTIVAS
017100                THRU 265-ACTUALIZA-CONSECUTIVAS-E
017200        PERFORM 260-ACTUALIZA-VOLUMEN-50
017300                THRU 260-ACTUALIZA-VOLUMEN-50-E
017400        IF WKS-HN-BUFFER (1) NOT = 0 OR WKS-BARRAS-ACOPLADAS > 10
017500           PERFORM 270-CALCULA-PENDIENTE-10
017600                   THRU 270-CALCULA-PENDIENTE-10-E
017700           IF L-POSICION-ABIERTA
017800              PERFORM 550-SALIDA-LARGO THRU 550-SALIDA-LARGO-E
017900           ELSE
018000              IF S-POSICION-ABIERTA
018100                 PERFORM 650-SALIDA-CORTO THRU 650-SALIDA-CORTO-E
018200              ELSE
018300                 PERFORM 500-ENTRADA-LARGO
018400                         THRU 500-ENTRADA-LARGO-E
018500                 IF NOT L-POSICION-ABIERTA
018600                    PERFORM 600-ENTRADA-CORTO
018700                            THRU 600-ENTRADA-CORTO-E
018800                 END-IF
018900              END-IF
019000           END-IF
019100        END-IF
019200        PERFORM 280-ACTUALIZA-HISTORIAL-NARANJA
019300                THRU 280-ACTUALIZA-HISTORIAL-NARANJA-E
019400        READ BVINDC AT END SET FIN-BVINDC TO TRUE END-READ
019500     END-IF
019600
019700     READ BV4HBR AT END SET FIN-BV4HBR TO TRUE END-READ.
019800 200-LEE-PAREJA-E. EXIT.
019900
020000 250-REINICIA-EMISORA SECTION.
020100     ADD 1 TO WKS-EMISORAS-PROCESADAS
020200     MOVE BV4H-SIMBOLO TO WKS-EMISORA-ANTERIOR
020300     MOVE ZERO TO WKS-V50-POSICION WKS-V50-LLENOS WKS-V50-SUMA
020400     MOVE ZERO TO WKS-HIST-NARANJA-10
020500     MOVE ZERO TO WKS-CONSECUTIVAS-BAJO WKS-CONSECUTIVAS-ALTO
020600     MOVE ZERO TO WKS-L-ABIERTA WKS-L-PRECIO-ENTRADA
020700     MOVE ZERO TO WKS-S-ABIERTA WKS-S-PRECIO-ENTRADA.
020800 250-REINICIA-EMISORA-E. EXIT.
020900
021000 260-ACTUALIZA-VOLUMEN-50 SECTION.
021100     ADD 1 TO WKS-V50-POSICION
021200     IF WKS-V50-POSICION > 50
021300        MOVE 1 TO WKS-V50-POSICION
021400     END-IF
021500     IF WKS-V50-LLENOS >= 50
021600        SUBTRACT WKS-V50-BUFFER (WKS-V50-POSICION)
021700                 FROM WKS-V50-SUMA
021800     ELSE
021900        ADD 1 TO WKS-V50-LLENOS
022000     END-IF
022100     MOVE BV4H-VOLUMEN TO WKS-V50-BUFFER (WKS-V50-POSICION)
022200     ADD  BV4H-VOLUMEN TO WKS-V50-SUMA
022300     COMPUTE WKS-PROMEDIO-VOLUMEN-50 ROUNDED =
022400             WKS-V50-SUMA / WKS-V50-LLENOS
022500     IF WKS-PROMEDIO-VOLUMEN-50 NOT = 0
022600        COMPUTE WKS-RAZON-VOLUMEN-50 ROUNDED =
022700                BV4H-VOLUMEN / WKS-PROMEDIO-VOLUMEN-50
022800     ELSE
022900        MOVE ZERO TO WKS-RAZON-VOLUMEN-50
023000     END-IF.
023100 260-ACTUALIZA-VOLUMEN-50-E. EXIT.
023200
023300******************************************************************
023400*     CUENTA LOS CIERRES CONSECUTIVOS ARRIBA/ABAJO DE LA         *
023500*     NARANJA, INCLUYENDO LA BARRA ACTUAL; DEBE CORRER ANTES DE  *
023600*     EVALUAR LAS REGLAS DE SALIDA 550/650 (BPM-001904).         *
023700******************************************************************
023800 265-ACTUALIZA-CONSECUTIVAS SECTION.
023900     IF BV4H-CIERRE < BVIN-LINEA-NARANJA
024000        ADD 1 TO WKS-CONSECUTIVAS-BAJO
024100        MOVE ZERO TO WKS-CONSECUTIVAS-ALTO
024200     ELSE
024300        ADD 1 TO WKS-CONSECUTIVAS-ALTO
024400        MOVE ZERO TO WKS-CONSECUTIVAS-BAJO
024500     END-IF.
024600 265-ACTUALIZA-CONSECUTIVAS-E. EXIT.
024700
024800 270-CALCULA-PENDIENTE-10 SECTION.
024900     COMPUTE WKS-PENDIENTE-NARANJA-10 ROUNDED =
025000             (BVIN-LINEA-NARANJA - WKS-HN-BUFFER (1)) / 10.
025100 270-CALCULA-PENDIENTE-10-E. EXIT.
025200
025300 280-ACTUALIZA-HISTORIAL-NARANJA SECTION.
025400     PERFORM 282-DESPLAZA-BUFFER-NARANJA
025500             THRU 282-DESPLAZA-BUFFER-NARANJA-E
025600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 9
025700     MOVE BVIN-LINEA-NARANJA TO WKS-HN-BUFFER (10).
025800 280-ACTUALIZA-HISTORIAL-NARANJA-E. EXIT.
025900
026000 282-DESPLAZA-BUFFER-NARANJA SECTION.
026100     MOVE WKS-HN-BUFFER (WKS-I + 1) TO WKS-HN-BUFFER (WKS-I).
026200 282-DESPLAZA-BUFFER-NARANJA-E. EXIT.
026300
026400******************************************************************
026500*     U7 - ENTRADA LARGO NARANJA                                  *
026600******************************************************************
026700 500-ENTRADA-LARGO SECTION.
026800     IF BV4H-CIERRE > BVIN-LINEA-NARANJA                AND
026900        WKS-PENDIENTE-NARANJA-10 > 0                     AND
027000        BVIN-LINEA-AZUL > BVIN-LINEA-VERDE                AND
027100        BVIN-LINEA-VERDE > BVIN-LINEA-NARANJA              AND
027200        WKS-RAZON-VOLUMEN-50 > 1.2
027300        MOVE BV4H-CIERRE TO WKS-L-PRECIO-ENTRADA
027400        MOVE 1 TO WKS-L-ABIERTA
027500        PERFORM 580-EMITE-LARGO THRU 580-EMITE-LARGO-E
027600     END-IF.
027700 500-ENTRADA-LARGO-E. EXIT.
027800
027900 550-SALIDA-LARGO SECTION.
028000     COMPUTE WKS-RENDIMIENTO ROUNDED =
028100             (BV4H-CIERRE - WKS-L-PRECIO-ENTRADA) /
028200             WKS-L-PRECIO-ENTRADA
028300     IF WKS-CONSECUTIVAS-BAJO >= 10
028400        MOVE 0 TO WKS-L-ABIERTA
028500        PERFORM 590-EMITE-SALIDA-LARGO
028600                THRU 590-EMITE-SALIDA-LARGO-E
028700     ELSE
028800        IF WKS-PENDIENTE-NARANJA-10 < 0
028900           MOVE 0 TO WKS-L-ABIERTA
029000           PERFORM 590-EMITE-SALIDA-LARGO
029100                   THRU 590-EMITE-SALIDA-LARGO-E
029200        ELSE
029300           IF BVIN-LINEA-AZUL < BVIN-LINEA-VERDE AND
029400              BVIN-LINEA-VERDE < BVIN-LINEA-NARANJA
029500              MOVE 0 TO WKS-L-ABIERTA
029600              PERFORM 590-EMITE-SALIDA-LARGO
029700                      THRU 590-EMITE-SALIDA-LARGO-E
029800           ELSE
029900              IF WKS-RENDIMIENTO >= 0.25 OR
030000                 WKS-RENDIMIENTO <= -0.12
030100                 MOVE 0 TO WKS-L-ABIERTA
030200                 PERFORM 590-EMITE-SALIDA-LARGO
030300                         THRU 590-EMITE-SALIDA-LARGO-E
030400              END-IF
030500           END-IF
030600        END-IF
030700     END-IF.
030800 550-SALIDA-LARGO-E. EXIT.
030900
031000******************************************************************
031100*     U8 - ENTRADA CORTO NARANJA                                  *
031200******************************************************************
031300 600-ENTRADA-CORTO SECTION.
031400     IF BV4H-CIERRE < BVIN-LINEA-NARANJA                AND
031500        WKS-PENDIENTE-NARANJA-10 < 0                     AND
031600        BVIN-LINEA-AZUL < BVIN-LINEA-VERDE                AND
031700        BVIN-LINEA-VERDE < BVIN-LINEA-NARANJA              AND
031800        WKS-RAZON-VOLUMEN-50 < 0.8
031900        MOVE BV4H-CIERRE TO WKS-S-PRECIO-ENTRADA
032000        MOVE 1 TO WKS-S-ABIERTA
032100        PERFORM 680-EMITE-CORTO THRU 680-EMITE-CORTO-E
032200     END-IF.
032300 600-ENTRADA-CORTO-E. EXIT.
032400
032500 650-SALIDA-CORTO SECTION.
032600     COMPUTE WKS-RENDIMIENTO ROUNDED =
032700             (WKS-S-PRECIO-ENTRADA - BV4H-CIERRE) /
032800             WKS-S-PRECIO-ENTRADA
032900     IF WKS-CONSECUTIVAS-ALTO >= 10
033000        MOVE 0 TO WKS-S-ABIERTA
033100        PERFORM 690-EMITE-SALIDA-CORTO
033200                THRU 690-EMITE-SALIDA-CORTO-E
033300     ELSE
033400        IF WKS-PENDIENTE-NARANJA-10 > 0
033500           MOVE 0 TO WKS-S-ABIERTA
033600           PERFORM 690-EMITE-SALIDA-CORTO
033700                   THRU 690-EMITE-SALIDA-CORTO-E
033800        ELSE
033900           IF BVIN-LINEA-AZUL > BVIN-LINEA-VERDE AND
034000              BVIN-LINEA-VERDE > BVIN-LINEA-NARANJA
034100              MOVE 0 TO WKS-S-ABIERTA
034200              PERFORM 690-EMITE-SALIDA-CORTO
034300                      THRU 690-EMITE-SALIDA-CORTO-E
034400           ELSE
034500              IF WKS-RENDIMIENTO >= 0.20 OR
034600                 WKS-RENDIMIENTO <= -0.10
034700                 MOVE 0 TO WKS-S-ABIERTA
034800                 PERFORM 690-EMITE-SALIDA-CORTO
034900                         THRU 690-EMITE-SALIDA-CORTO-E
035000              END-IF
035100           END-IF
035200        END-IF
035300     END-IF.
035400 650-SALIDA-CORTO-E. EXIT.
035500
035600******************************************************************
035700*     RUTINAS DE ESCRITURA DE SENAL CRUDA                         *
035800******************************************************************
035900 580-EMITE-LARGO SECTION.
036000     MOVE SPACES             TO WKS-BVSENC-INIC
036100     MOVE BV4H-SIMBOLO       TO SEN-SIMBOLO
036200     MOVE BV4H-FECHA         TO SEN-FECHA
036300     MOVE BV4H-SESION        TO SEN-SESION
036400     MOVE "ORANGE-LONG "     TO SEN-ESTRATEGIA
036500     MOVE "BUY "            TO SEN-ACCION
036600     MOVE 1.0000             TO SEN-FUERZA
036700     MOVE BV4H-CIERRE        TO SEN-PRECIO-SENAL
036800     MOVE "ENTRADA: ALINEACION DE LARGO PLAZO Y VOLUMEN SOSTENIDO"
036900                             TO SEN-RAZON
037000     WRITE REG-BVSENC
037100     ADD 1 TO WKS-SENALES-LARGO.
037200 580-EMITE-LARGO-E. EXIT.
037300
037400 590-EMITE-SALIDA-LARGO SECTION.
037500     MOVE SPACES             TO WKS-BVSENC-INIC
037600     MOVE BV4H-SIMBOLO       TO SEN-SIMBOLO
037700     MOVE BV4H-FECHA         TO SEN-FECHA
037800     MOVE BV4H-SESION        TO SEN-SESION
037900     MOVE "ORANGE-LONG "     TO SEN-ESTRATEGIA
038000     MOVE "SELL"            TO SEN-ACCION
038100     MOVE 1.0000             TO SEN-FUERZA
038200     MOVE BV4H-CIERRE        TO SEN-PRECIO-SENAL
038300     MOVE "SALIDA: QUIEBRE DE TENDENCIA O RENDIMIENTO OBJETIVO"
038400                             TO SEN-RAZON
038500     WRITE REG-BVSENC.
038600 590-EMITE-SALIDA-LARGO-E. EXIT.
038700
038800 680-EMITE-CORTO SECTION.
038900     MOVE SPACES             TO WKS-BVSENC-INIC
039000     MOVE BV4H-SIMBOLO       TO SEN-SIMBOLO
039100     MOVE BV4H-FECHA         TO SEN-FECHA
039200     MOVE BV4H-SESION        TO SEN-SESION
039300     MOVE "ORANGE-SHORT"     TO SEN-ESTRATEGIA
039400     MOVE "SELL"            TO SEN-ACCION
039500     MOVE 1.0000             TO SEN-FUERZA
039600     MOVE BV4H-CIERRE        TO SEN-PRECIO-SENAL
039700     MOVE "ENTRADA: ALINEACION BAJISTA Y CONTRACCION DE VOLUMEN"
039800                             TO SEN-RAZON
039900     WRITE REG-BVSENC
040000     ADD 1 TO WKS-SENALES-CORTO.
040100 680-EMITE-CORTO-E. EXIT.
040200
040300 690-EMITE-SALIDA-CORTO SECTION.
040400     MOVE SPACES             TO WKS-BVSENC-INIC
040500     MOVE BV4H-SIMBOLO       TO SEN-SIMBOLO
040600     MOVE BV4H-FECHA         TO SEN-FECHA
040700     MOVE BV4H-SESION        TO SEN-SESION
040800     MOVE "ORANGE-SHORT"     TO SEN-ESTRATEGIA
040900     MOVE "BUY "            TO SEN-ACCION
041000     MOVE 1.0000             TO SEN-FUERZA
041100     MOVE BV4H-CIERRE        TO SEN-PRECIO-SENAL
041200     MOVE "SALIDA: QUIEBRE DE TENDENCIA O RENDIMIENTO OBJETIVO"
041300                             TO SEN-RAZON
041400     WRITE REG-BVSENC.
041500 690-EMITE-SALIDA-CORTO-E. EXIT.
041600
041700 900-ESTADISTICAS SECTION.
041800     DISPLAY ">>>>>>>>>>>>> BVORGSTR - ESTADISTICAS <<<<<<<<<<<<<"
041900     DISPLAY "||  EMISORAS PROCESADAS      : "
042000             WKS-EMISORAS-PROCESADAS
042100     DISPLAY "||  BARRAS ACOPLADAS         : "
042200             WKS-BARRAS-ACOPLADAS
042300     DISPLAY "||  SENALES LARGO NARANJA    : " WKS-SENALES-LARGO
042400     DISPLAY "||  SENALES CORTO NARANJA    : " WKS-SENALES-CORTO
042500     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
042600 900-ESTADISTICAS-E. EXIT.
042700
042800 950-CIERRA-ARCHIVOS SECTION.
042900     CLOSE BV4HBR
043000     CLOSE BVINDC
043100     CLOSE BVSENN.
043200 950-CIERRA-ARCHIVOS-E. EXIT.
