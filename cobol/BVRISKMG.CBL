000100******************************************************************
000200* FECHA       : 03/05/2003                                       *
000300* PROGRAMADOR : PEDRO ENRIQUE MORALES (PEM)                      *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVRISKMG                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                                *
000700* DESCRIPCION : VALIDA CADA ORDEN CANDIDATA CONTRA LOS LIMITES   *
000800*             : DE RIESGO DE LA CORRIDA (SIMULA UN DIA DE        *
000900*             : NEGOCIACION), MANTIENE LA TABLA DE POSICIONES    *
001000*             : ABIERTAS Y EL CAPITAL DISPONIBLE ENTRE LLAMADAS. *
001100* ARCHIVOS    : NINGUNO (TODO EN MEMORIA DURANTE LA CORRIDA)     *
001200* PROGRAMA(S) : LLAMADO POR BVSIGPOS.                            *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BVRISKMG.
001600 AUTHOR.        PEDRO ENRIQUE MORALES.
001700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
001800 DATE-WRITTEN.  03/05/2003.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002100******************************************************************
002200*                 B I T A C O R A   D E   C A M B I O S          *
002300******************************************************************
002400* FECHA       PROG  TICKET      DESCRIPCION                      *
002500* ----------  ----  ----------  ------------------------------- *
002600* 03/05/2003  PEM   BPM-001455  VERSION ORIGINAL, 5 CUPOS MAXIMO. *
002700* 20/01/2004  PEM   BPM-001510  SE AGREGA EL LIMITE DE PERDIDA    *
002800*                               DIARIA DEL 5% DEL CAPITAL.        *
002900* 09/09/2005  PEM   BPM-001680  CIERRE DE POSICION CONTRARIA SE   *
003000*                               PERMITE AUNQUE HAYA 5 CUPOS.      *
003100* 21/08/2009  JCQ   BPM-001905  WKS-OPERACIONES-DIA SE CONTABA    *
003200*                               IGUAL A WKS-ORDENES-EJECUTADAS-   *
003300*                               DIA (AMBAS SOLO EN 700); EL TOPE  *
003400*                               DE 50 NUNCA SE ALCANZABA ANTES    *
003500*                               DEL TOPE DE 10. AHORA SE CUENTA   *
003600*                               TODA ORDEN CANDIDATA EN 000.      *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600*     TABLA DE POSICIONES ABIERTAS (PERMANECE ENTRE LLAMADAS)     *
004700******************************************************************
004800     COPY BVPOSTB.
004900
005000******************************************************************
005100*     ESTADO DE CAPITAL Y CONTADORES DEL DIA (COMP)                *
005200******************************************************************
005300 01  WKS-ESTADO-DIA.
005400     02 WKS-CAPITAL-TOTAL           PIC S9(09)V9(04) VALUE ZERO.
005500     02 WKS-PYG-DIARIO              PIC S9(09)V9(04) VALUE ZERO.
005600*    TODA ORDEN CANDIDATA QUE LLEGA (ACEPTADA O RECHAZADA).
005700     02 WKS-OPERACIONES-DIA         PIC 9(05) COMP VALUE ZERO.
005800*    SOLO LAS ORDENES QUE 700-APLICA-ORDEN LLEGA A EJECUTAR.
005900     02 WKS-ORDENES-EJECUTADAS-DIA  PIC 9(05) COMP VALUE ZERO.
006000     02 WKS-PRIMERA-LLAMADA         PIC 9(01) COMP VALUE 1.
006100        88 ES-PRIMERA-LLAMADA                 VALUE 1.
006200
006300 01  WKS-CAMPOS-TRABAJO.
006400     02 WKS-MONTO-ORDEN              PIC S9(09)V9(04) VALUE ZERO.
006500     02 WKS-CAPITAL-DISPONIBLE       PIC S9(09)V9(04) VALUE ZERO.
006600     02 WKS-CAPITAL-COMPROMETIDO     PIC S9(09)V9(04) VALUE ZERO.
006700     02 WKS-PYG-NO-REALIZADO         PIC S9(09)V9(04) VALUE ZERO.
006800     02 WKS-LIMITE-PERDIDA-DIARIA    PIC S9(09)V9(04) VALUE ZERO.
006900     02 WKS-POS-ENCONTRADA           PIC 9(02) COMP VALUE ZERO.
007000     02 FILLER                       PIC X(10).
007100*    REDEFINE PARA DESGLOSE DEL MONTO EN QUETZALES Y CENTAVOS,
007200*    USADO EN LAS PRUEBAS DE CONCILIACION DE AUDITORIA INTERNA.
007300 01  WKS-CAMPOS-TRABAJO-R REDEFINES WKS-CAMPOS-TRABAJO.
007400     02 WKS-R-MONTO-ENTERO            PIC S9(09).
007500     02 WKS-R-MONTO-DECIMAL           PIC 9(04).
007600     02 FILLER                        PIC X(27).
007700
007800*    REDEFINE DEL ESTADO DEL DIA, USADO POR LA RUTINA DE VOLCADO
007900*    A CONSOLA (900-ESTADISTICAS EN VERSIONES ANTERIORES DEL MODULO).
008000 01  WKS-ESTADO-DIA-R REDEFINES WKS-ESTADO-DIA.
008100     02 FILLER                        PIC X(27).
008200
008300******************************************************************
008400*     LINKAGE - ORDEN CANDIDATA Y RESULTADO DE LA VALIDACION      *
008500******************************************************************
008600 LINKAGE SECTION.
008700 01  LK-ORDEN-CANDIDATA.
008800     02 LK-SIMBOLO                   PIC X(06).
008900     02 LK-ACCION                    PIC X(04).
009000     02 LK-CANTIDAD                  PIC 9(07).
009100     02 LK-PRECIO-ORDEN              PIC S9(07)V9(02).
009200     02 LK-PRECIO-ACTUAL             PIC S9(07)V9(04).
009300     02 FILLER                       PIC X(05).
009400 01  LK-RESULTADO.
009500     02 LK-ACEPTADA                  PIC 9(01).
009600        88 LK-ORDEN-ACEPTADA                   VALUE 1.
009700     02 LK-RAZON-RECHAZO             PIC X(40).
009800     02 LK-CAPITAL-FINAL             PIC S9(09)V9(04).
009900     02 LK-PYG-FINAL                 PIC S9(09)V9(04).
010000     02 FILLER                       PIC X(05).
010100*    REDEFINE USADA AL REGRESAR EL RESULTADO COMPACTO A BVSIGPOS
010200*    CUANDO SOLO INTERESA EL INDICADOR DE ACEPTACION (LLAMADAS
010300*    DE PRUEBA DESDE EL AMBIENTE DE DESARROLLO).
010400 01  LK-RESULTADO-R REDEFINES LK-RESULTADO.
010500     02 FILLER                       PIC X(59).
010600
010700 PROCEDURE DIVISION USING LK-ORDEN-CANDIDATA LK-RESULTADO.
010800 000-PRINCIPAL SECTION.
010900     IF ES-PRIMERA-LLAMADA
011000        PERFORM 100-INICIALIZA-DIA THRU 100-INICIALIZA-DIA-E
011100     END-IF
011200
011300     MOVE ZERO   TO LK-ACEPTADA
011400     MOVE SPACES TO LK-RAZON-RECHAZO
011500     ADD 1 TO WKS-OPERACIONES-DIA
011600     COMPUTE WKS-MONTO-ORDEN =
011700             LK-CANTIDAD * LK-PRECIO-ORDEN
011800
011900     PERFORM 200-BUSCA-POSICION THRU 200-BUSCA-POSICION-E
012000
012100     IF WKS-MONTO-ORDEN > 100000.0000
012200        MOVE "MONTO EXCEDE MAXIMO POR OPERACION" TO
012300             LK-RAZON-RECHAZO
012400     ELSE
012500        PERFORM 300-VALIDA-CUPOS THRU 300-VALIDA-CUPOS-E
012600        IF LK-RAZON-RECHAZO = SPACES
012700           PERFORM 400-VALIDA-CONTADORES
012800                   THRU 400-VALIDA-CONTADORES-E
012900        END-IF
013000        IF LK-RAZON-RECHAZO = SPACES
013100           PERFORM 500-VALIDA-PERDIDA-DIARIA
013200                   THRU 500-VALIDA-PERDIDA-DIARIA-E
013300        END-IF
013400        IF LK-RAZON-RECHAZO = SPACES
013500           PERFORM 600-VALIDA-CAPITAL THRU 600-VALIDA-CAPITAL-E
013600        END-IF
013700     END-IF
013800
013900     IF LK-RAZON-RECHAZO = SPACES
014000        SET LK-ORDEN-ACEPTADA TO TRUE
014100        PERFORM 700-APLICA-ORDEN THRU 700-APLICA-ORDEN-E
014200     END-IF
014300
014400     MOVE WKS-CAPITAL-TOTAL TO LK-CAPITAL-FINAL
014500     MOVE WKS-PYG-DIARIO    TO LK-PYG-FINAL
014600     GOBACK.
014700 000-PRINCIPAL-E. EXIT.
014800
014900 100-INICIALIZA-DIA SECTION.
015000     MOVE ZERO TO WKS-PRIMERA-LLAMADA
015100     MOVE ZERO TO BV-NUM-POSICIONES
015200     MOVE 1000000.0000 TO WKS-CAPITAL-TOTAL
015300     MOVE ZERO          TO WKS-PYG-DIARIO
015400     MOVE ZERO          TO WKS-OPERACIONES-DIA
015500     MOVE ZERO          TO WKS-ORDENES-EJECUTADAS-DIA
015600     COMPUTE WKS-LIMITE-PERDIDA-DIARIA = WKS-CAPITAL-TOTAL * 0.05.
015700 100-INICIALIZA-DIA-E. EXIT.
015800
015900******************************************************************
016000*     BUSCA SI YA HAY POSICION ABIERTA PARA ESTA EMISORA          *
016100******************************************************************
016200 200-BUSCA-POSICION SECTION.
016300     MOVE ZERO TO WKS-POS-ENCONTRADA
016400     SET BV-IDX-POS TO 1
016500     PERFORM 205-COMPARA-SIMBOLO-POSICION
016600             THRU 205-COMPARA-SIMBOLO-POSICION-E
016700             VARYING BV-IDX-POS FROM 1 BY 1
016800             UNTIL BV-IDX-POS > BV-NUM-POSICIONES.
016900 200-BUSCA-POSICION-E. EXIT.
017000
017100 205-COMPARA-SIMBOLO-POSICION SECTION.
017200     IF BVPO-SIMBOLO (BV-IDX-POS) = LK-SIMBOLO
017300        MOVE BV-IDX-POS TO WKS-POS-ENCONTRADA
017400     END-IF.
017500 205-COMPARA-SIMBOLO-POSICION-E. EXIT.
017600
017700******************************************************************
017800*     VALIDA CUPOS MAXIMOS Y DIRECCION CONTRARIA/IGUAL            *
017900******************************************************************
018000 300-VALIDA-CUPOS SECTION.
018100     IF WKS-POS-ENCONTRADA = 0
018200        IF BV-NUM-POSICIONES >= 5
018300           MOVE "CUPO MAXIMO DE POSICIONES ABIERTAS ALCANZADO"
018400                TO LK-RAZON-RECHAZO
018500        END-IF
018600     ELSE
018700        IF (LK-ACCION = "BUY " AND
018800            BVPO-ES-LARGO (WKS-POS-ENCONTRADA))   OR
018900           (LK-ACCION = "SELL" AND
019000            BVPO-ES-CORTO (WKS-POS-ENCONTRADA))
019100           MOVE "YA EXISTE POSICION EN LA MISMA DIRECCION"
019200                TO LK-RAZON-RECHAZO
019300        END-IF
019400     END-IF.
019500 300-VALIDA-CUPOS-E. EXIT.
019600
019700 400-VALIDA-CONTADORES SECTION.
019800     IF WKS-OPERACIONES-DIA >= 50
019900        MOVE "LIMITE DE 50 OPERACIONES DEL DIA ALCANZADO"
020000             TO LK-RAZON-RECHAZO
020100     ELSE
020200        IF WKS-ORDENES-EJECUTADAS-DIA >= 10
020300           MOVE "LIMITE DE 10 ORDENES EJECUTADAS ALCANZADO"
020400                TO LK-RAZON-RECHAZO
020500        END-IF
020600     END-IF.
020700 400-VALIDA-CONTADORES-E. EXIT.
020800
020900 500-VALIDA-PERDIDA-DIARIA SECTION.
021000     IF WKS-PYG-DIARIO <= (WKS-LIMITE-PERDIDA-DIARIA * -1)
021100        MOVE "LIMITE DE PERDIDA DIARIA DEL 5% ALCANZADO"
021200             TO LK-RAZON-RECHAZO
021300     END-IF.
021400 500-VALIDA-PERDIDA-DIARIA-E. EXIT.
021500
021600 600-VALIDA-CAPITAL SECTION.
021700     PERFORM 610-CALCULA-CAPITAL-DISPONIBLE
021800             THRU 610-CALCULA-CAPITAL-DISPONIBLE-E
021900     IF WKS-MONTO-ORDEN > WKS-CAPITAL-DISPONIBLE
022000        MOVE "CAPITAL DISPONIBLE INSUFICIENTE PARA LA ORDEN"
022100             TO LK-RAZON-RECHAZO
022200     END-IF.
022300 600-VALIDA-CAPITAL-E. EXIT.
022400
022500 610-CALCULA-CAPITAL-DISPONIBLE SECTION.
022600     MOVE ZERO TO WKS-CAPITAL-COMPROMETIDO
022700     PERFORM 615-ACUMULA-CAPITAL-COMPROMETIDO
022800             THRU 615-ACUMULA-CAPITAL-COMPROMETIDO-E
022900             VARYING BV-IDX-POS FROM 1 BY 1
023000             UNTIL BV-IDX-POS > BV-NUM-POSICIONES
023100     COMPUTE WKS-CAPITAL-DISPONIBLE =
023200             WKS-CAPITAL-TOTAL - WKS-CAPITAL-COMPROMETIDO.
023300 610-CALCULA-CAPITAL-DISPONIBLE-E. EXIT.
023400
023500 615-ACUMULA-CAPITAL-COMPROMETIDO SECTION.
023600     COMPUTE WKS-CAPITAL-COMPROMETIDO =
023700             WKS-CAPITAL-COMPROMETIDO +
023800             (BVPO-CANTIDAD (BV-IDX-POS) *
023900              BVPO-PRECIO-ACTUAL (BV-IDX-POS)).
024000 615-ACUMULA-CAPITAL-COMPROMETIDO-E. EXIT.
024100
024200******************************************************************
024300*     APLICA LA ORDEN ACEPTADA: ABRE, AUMENTA O CIERRA POSICION   *
024400******************************************************************
024500 700-APLICA-ORDEN SECTION.
024600     ADD 1 TO WKS-ORDENES-EJECUTADAS-DIA
024700
024800     IF WKS-POS-ENCONTRADA = 0
024900        PERFORM 720-ABRE-POSICION THRU 720-ABRE-POSICION-E
025000     ELSE
025100        PERFORM 750-CIERRA-POSICION THRU 750-CIERRA-POSICION-E
025200     END-IF.
025300 700-APLICA-ORDEN-E. EXIT.
025400
025500 720-ABRE-POSICION SECTION.
025600     ADD 1 TO BV-NUM-POSICIONES
025700     SET BV-IDX-POS TO BV-NUM-POSICIONES
025800     MOVE LK-SIMBOLO         TO BVPO-SIMBOLO (BV-IDX-POS)
025900     IF LK-ACCION = "BUY "
026000        MOVE "L" TO BVPO-DIRECCION (BV-IDX-POS)
026100     ELSE
026200        MOVE "S" TO BVPO-DIRECCION (BV-IDX-POS)
026300     END-IF
026400     MOVE LK-CANTIDAD        TO BVPO-CANTIDAD (BV-IDX-POS)
026500     MOVE LK-PRECIO-ORDEN    TO BVPO-PRECIO-ENTRADA (BV-IDX-POS)
026600     MOVE LK-PRECIO-ACTUAL   TO BVPO-PRECIO-ACTUAL (BV-IDX-POS)
026700     MOVE LK-PRECIO-ACTUAL   TO BVPO-MAXIMO-DESDE (BV-IDX-POS)
026800     MOVE LK-PRECIO-ACTUAL   TO BVPO-MINIMO-DESDE (BV-IDX-POS).
026900 720-ABRE-POSICION-E. EXIT.
027000
027100******************************************************************
027200*     CIERRA (O REDUCE) LA POSICION CONTRARIA EXISTENTE           *
027300******************************************************************
027400 750-CIERRA-POSICION SECTION.
027500     MOVE WKS-POS-ENCONTRADA TO BV-IDX-POS
027600     IF BVPO-ES-LARGO (BV-IDX-POS)
027700        COMPUTE WKS-PYG-NO-REALIZADO =
027800                (LK-PRECIO-ACTUAL -
027900                 BVPO-PRECIO-ENTRADA (BV-IDX-POS))
028000                * BVPO-CANTIDAD (BV-IDX-POS)
028100     ELSE
028200        COMPUTE WKS-PYG-NO-REALIZADO =
028300                (BVPO-PRECIO-ENTRADA (BV-IDX-POS) -
028400                 LK-PRECIO-ACTUAL)
028500                * BVPO-CANTIDAD (BV-IDX-POS)
028600     END-IF
028700     ADD WKS-PYG-NO-REALIZADO TO WKS-PYG-DIARIO
028800
028900     SUBTRACT LK-CANTIDAD FROM BVPO-CANTIDAD (BV-IDX-POS)
029000     IF BVPO-CANTIDAD (BV-IDX-POS) <= 0
029100        PERFORM 780-ELIMINA-POSICION THRU 780-ELIMINA-POSICION-E
029200     END-IF.
029300 750-CIERRA-POSICION-E. EXIT.
029400
029500******************************************************************
029600*     ELIMINA LA POSICION DEL CUPO, RECORRIENDO LAS SIGUIENTES    *
029700******************************************************************
029800 780-ELIMINA-POSICION SECTION.
029900     PERFORM 785-DESPLAZA-POSICION-SIGUIENTE
030000             THRU 785-DESPLAZA-POSICION-SIGUIENTE-E
030100             VARYING WKS-POS-ENCONTRADA FROM WKS-POS-ENCONTRADA
030200             BY 1 UNTIL WKS-POS-ENCONTRADA >= BV-NUM-POSICIONES
030300     SUBTRACT 1 FROM BV-NUM-POSICIONES.
030400 780-ELIMINA-POSICION-E. EXIT.
030500
030600******************************************************************
030700*     RECORRE UNA POSICION DEL CUPO HACIA LA SIGUIENTE CASILLA    *
030800******************************************************************
030900 785-DESPLAZA-POSICION-SIGUIENTE SECTION.
031000     MOVE BVPO-SIMBOLO (WKS-POS-ENCONTRADA + 1)
031100          TO BVPO-SIMBOLO (WKS-POS-ENCONTRADA)
031200     MOVE BVPO-DIRECCION (WKS-POS-ENCONTRADA + 1)
031300          TO BVPO-DIRECCION (WKS-POS-ENCONTRADA)
031400     MOVE BVPO-CANTIDAD (WKS-POS-ENCONTRADA + 1)
031500          TO BVPO-CANTIDAD (WKS-POS-ENCONTRADA)
031600     MOVE BVPO-PRECIO-ENTRADA (WKS-POS-ENCONTRADA + 1)
031700          TO BVPO-PRECIO-ENTRADA (WKS-POS-ENCONTRADA)
031800     MOVE BVPO-PRECIO-ACTUAL (WKS-POS-ENCONTRADA + 1)
031900          TO BVPO-PRECIO-ACTUAL (WKS-POS-ENCONTRADA)
032000     MOVE BVPO-MAXIMO-DESDE (WKS-POS-ENCONTRADA + 1)
032100          TO BVPO-MAXIMO-DESDE (WKS-POS-ENCONTRADA)
032200     MOVE BVPO-MINIMO-DESDE (WKS-POS-ENCONTRADA + 1)
032300          TO BVPO-MINIMO-DESDE (WKS-POS-ENCONTRADA).
032400 785-DESPLAZA-POSICION-SIGUIENTE-E. EXIT.
