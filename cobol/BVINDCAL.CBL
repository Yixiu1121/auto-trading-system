000100******************************************************************
000200* FECHA       : 11/09/1991                                       *
000300* PROGRAMADOR : ROSA CARRANZA VELIZ (RCV)                        *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVINDCAL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA, POR EMISORA, LAS TRES MEDIAS MOVILES    *
000800*             : (AZUL 120, VERDE 360, NARANJA 1440 BARRAS), SUS  *
000900*             : PENDIENTES, LA DESVIACION DEL CIERRE RESPECTO DE *
001000*             : CADA LINEA, EL PROMEDIO Y RAZON DE VOLUMEN, Y LA *
001100*             : FUERZA DE TENDENCIA, A PARTIR DE LA SERIE DE     *
001200*             : BARRAS DE 4 HORAS GENERADA POR BV4HREXP.         *
001300* ARCHIVOS    : BV4HBR (ENTRADA), BVINDC (SALIDA)                *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    BVINDCAL.
001800 AUTHOR.        ROSA CARRANZA VELIZ.
001900 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
002000 DATE-WRITTEN.  11/09/1991.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002300******************************************************************
002400*                 B I T A C O R A   D E   C A M B I O S          *
002500******************************************************************
002600* FECHA       PROG  TICKET      DESCRIPCION                      *
002700* ----------  ----  ----------  ------------------------------- *
002800* 11/09/1991  RCV   BPM-000156  VERSION ORIGINAL, SOLO PROMEDIOS. *
002900* 04/03/1996  JLM   BPM-000502  SE AGREGAN PENDIENTES Y DESVIOS.  *
003000* 09/02/1999  ERD   BPM-000877  REVISION Y2K, FECHA A 9(08).      *
003100* 30/08/2002  PEM   BPM-001340  SE AGREGA FUERZA DE TENDENCIA.    *
003200* 14/07/2005  PEM   BPM-001655  PERIODOS PARAMETRIZABLES POR      *
003300*                               SYSIN (DEFAULT 120/360/1440).     *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT BV4HBR  ASSIGN TO BV4HBR
004200            ORGANIZATION   IS LINE SEQUENTIAL
004300            FILE STATUS    IS FS-BV4HBR.
004400     SELECT BVINDC  ASSIGN TO BVINDC
004500            ORGANIZATION   IS LINE SEQUENTIAL
004600            FILE STATUS    IS FS-BVINDC.
004700     SELECT BVSTAT  ASSIGN TO BVSTAT
004800            ORGANIZATION   IS LINE SEQUENTIAL
004900            FILE STATUS    IS FS-BVSTAT.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  BV4HBR
005300     LABEL RECORD IS STANDARD.
005400     COPY BV4HBRR.
005500 FD  BVINDC
005600     LABEL RECORD IS STANDARD.
005700     COPY BVINDRR.
005800*    SEGUNDO REGISTRO DEL MISMO FD, SOLO PARA LIMPIAR LA BARRA
005900*    DE INDICADORES ANTES DE ARMARLA (HABITO DE LA CASA)
006000 01  WKS-BVINDC-INIC REDEFINES REG-BVINDC.
006100     02 FILLER                     PIC X(151).
006200 FD  BVSTAT
006300     LABEL RECORD IS STANDARD.
006400     COPY BVRUNST.
006500*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA BITACORA
006600 01  WKS-BVSTAT-INIC REDEFINES REG-BVSTAT.
006700     02 FILLER                     PIC X(113).
006800
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*              VARIABLES DE FILE STATUS                          *
007200******************************************************************
007300 77  FS-BV4HBR                     PIC X(02) VALUE ZEROS.
007400 77  FS-BVINDC                     PIC X(02) VALUE ZEROS.
007500 77  FS-BVSTAT                     PIC X(02) VALUE ZEROS.
007600 01  WKS-FLAGS.
007700     02 WKS-FIN-ARCHIVO            PIC 9(01) VALUE ZEROS.
007800        88 FIN-BV4HBR                         VALUE 1.
007900     02 WKS-BARRA-CALENTADA        PIC 9(01) VALUE ZEROS.
008000        88 BARRA-YA-CALENTADA                 VALUE 1.
008100
008200******************************************************************
008300*              PARAMETROS DE PERIODO (POR SYSIN, CON DEFAULT)    *
008400******************************************************************
008500 01  WKS-PARM-SYSIN.
008600     02 PRM-PERIODO-AZUL           PIC 9(04) VALUE ZEROS.
008700     02 PRM-PERIODO-VERDE          PIC 9(04) VALUE ZEROS.
008800     02 PRM-PERIODO-NARANJA        PIC 9(04) VALUE ZEROS.
008900 01  WKS-PERIODOS.
009000     02 WKS-PERIODO-AZUL           PIC 9(04) COMP VALUE 120.
009100     02 WKS-PERIODO-VERDE          PIC 9(04) COMP VALUE 360.
009200     02 WKS-PERIODO-NARANJA        PIC 9(04) COMP VALUE 1440.
009300 01  WKS-PARM-SYSIN-R REDEFINES WKS-PARM-SYSIN.
009400     02 FILLER                     PIC X(12).
009500
009600******************************************************************
009700*              CONTADORES (COMP POR ERA)                         *
009800******************************************************************
009900 01  WKS-CONTADORES.
010000     02 WKS-BARRAS-4H-LEIDAS       PIC 9(07) COMP VALUE ZERO.
010100     02 WKS-BARRAS-INDICADOR       PIC 9(07) COMP VALUE ZERO.
010200     02 WKS-EMISORAS-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
010300     02 WKS-NUM-BARRA-EMISORA      PIC 9(07) COMP VALUE ZERO.
010400     02 WKS-I                      PIC 9(04) COMP VALUE ZERO.
010500     02 WKS-POS                    PIC 9(04) COMP VALUE ZERO.
010600     02 FILLER                     PIC X(06).
010700
010800 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
010900     02 FILLER                     PIC X(40).
011000
011100 01  WKS-EMISORA-ANTERIOR          PIC X(06) VALUE SPACES.
011200
011300******************************************************************
011400*     ANILLOS CIRCULARES DE CIERRE POR LINEA (120/360/1440)      *
011500******************************************************************
011600 01  WKS-ANILLO-AZUL.
011700     02 WKS-AZ-POSICION            PIC 9(04) COMP VALUE ZERO.
011800     02 WKS-AZ-LLENOS               PIC 9(04) COMP VALUE ZERO.
011900     02 WKS-AZ-SUMA                 PIC S9(11)V9(04) VALUE ZERO.
012000     02 WKS-AZ-BUFFER OCCURS 120 TIMES PIC S9(07)V9(04).
012100
012200 01  WKS-ANILLO-VERDE.
012300     02 WKS-VR-POSICION            PIC 9(04) COMP VALUE ZERO.
012400     02 WKS-VR-LLENOS               PIC 9(04) COMP VALUE ZERO.
012500     02 WKS-VR-SUMA                 PIC S9(11)V9(04) VALUE ZERO.
012600     02 WKS-VR-BUFFER OCCURS 360 TIMES PIC S9(07)V9(04).
012700
012800 01  WKS-ANILLO-NARANJA.
012900     02 WKS-NJ-POSICION            PIC 9(04) COMP VALUE ZERO.
013000     02 WKS-NJ-LLENOS               PIC 9(04) COMP VALUE ZERO.
013100     02 WKS-NJ-SUMA                 PIC S9(11)V9(04) VALUE ZERO.
013200     02 WKS-NJ-BUFFER OCCURS 1440 TIMES PIC S9(07)V9(04).
013300
013400******************************************************************
013500*     ANILLO DE VOLUMEN (20 BARRAS, GENERICO)                     *
013600******************************************************************
013700 01  WKS-ANILLO-VOLUMEN.
013800     02 WKS-VO-POSICION            PIC 9(04) COMP VALUE ZERO.
013900     02 WKS-VO-LLENOS               PIC 9(04) COMP VALUE ZERO.
014000     02 WKS-VO-SUMA                 PIC 9(14)V9(02) VALUE ZERO.
014100     02 WKS-VO-BUFFER OCCURS 20 TIMES PIC 9(12).
014200
014300******************************************************************
014400*     HISTORIAL CORTO DE CADA LINEA (10 BARRAS) PARA PENDIENTE    *
014500*     REDEFINES POR COMPATIBILIDAD CON RUTINAS DE DESPLIEGUE      *
014600******************************************************************
014700 01  WKS-HIST-LINEAS.
014800     02 WKS-HIST-AZUL OCCURS 10 TIMES
014900                       PIC S9(07)V9(04) VALUE ZERO.
015000     02 WKS-HIST-VERDE OCCURS 10 TIMES
015100                       PIC S9(07)V9(04) VALUE ZERO.
015200     02 WKS-HIST-NARANJA OCCURS 10 TIMES
015300                       PIC S9(07)V9(04) VALUE ZERO.
015400 01  WKS-HIST-LINEAS-R REDEFINES WKS-HIST-LINEAS.
015500     02 FILLER                     PIC X(240).
015600
015700******************************************************************
015800*     LINEA ACTUAL Y CAMPOS DERIVADOS                             *
015900******************************************************************
016000 01  WKS-LINEA-ACTUAL.
016100     02 WKS-AZUL-ACTUAL            PIC S9(07)V9(04) VALUE ZERO.
016200     02 WKS-VERDE-ACTUAL           PIC S9(07)V9(04) VALUE ZERO.
016300     02 WKS-NARANJA-ACTUAL         PIC S9(07)V9(04) VALUE ZERO.
016400     02 WKS-PEND-AZUL              PIC S9(05)V9(06) VALUE ZERO.
016500     02 WKS-PEND-VERDE             PIC S9(05)V9(06) VALUE ZERO.
016600     02 WKS-PEND-NARANJA           PIC S9(05)V9(06) VALUE ZERO.
016700     02 WKS-DESV-AZUL              PIC S9(03)V9(04) VALUE ZERO.
016800     02 WKS-DESV-VERDE             PIC S9(03)V9(04) VALUE ZERO.
016900     02 WKS-DESV-NARANJA           PIC S9(03)V9(04) VALUE ZERO.
017000     02 WKS-PROM-VOLUMEN           PIC 9(12)V9(02)  VALUE ZERO.
017100     02 WKS-RAZON-VOLUMEN          PIC S9(03)V9(04) VALUE ZERO.
017200     02 WKS-FUERZA-TENDENCIA       PIC S9V9(01)     VALUE ZERO.
017300     02 FILLER                     PIC X(10).
017400
017500 PROCEDURE DIVISION.
017600******************************************************************
017700*               S E C C I O N    P R I N C I P A L               *
017800******************************************************************
017900 000-PRINCIPAL SECTION.
018000     PERFORM 100-ABRE-ARCHIVOS
018100     PERFORM 200-PROCESA-BARRAS THRU 200-PROCESA-BARRAS-E
018200             UNTIL FIN-BV4HBR
018300     PERFORM 900-ESTADISTICAS
018400     PERFORM 950-CIERRA-ARCHIVOS
018500     STOP RUN.
018600 000-PRINCIPAL-E. EXIT.
018700
018800 100-ABRE-ARCHIVOS SECTION.
018900     ACCEPT WKS-PARM-SYSIN FROM SYSIN
019000     IF PRM-PERIODO-AZUL > 0
019100        MOVE PRM-PERIODO-AZUL    TO WKS-PERIODO-AZUL
019200     END-IF
019300     IF PRM-PERIODO-VERDE > 0
019400        MOVE PRM-PERIODO-VERDE   TO WKS-PERIODO-VERDE
019500     END-IF
019600     IF PRM-PERIODO-NARANJA > 0
019700        MOVE PRM-PERIODO-NARANJA TO WKS-PERIODO-NARANJA
019800     END-IF
019900     OPEN INPUT  BV4HBR
020000     OPEN OUTPUT BVINDC
020100     IF FS-BV4HBR NOT = "00" AND NOT = "97"
020200        DISPLAY "BVINDCAL - ERROR AL ABRIR BV4HBR. FS=" FS-BV4HBR
020300                UPON CONSOLE
020400        MOVE 91 TO RETURN-CODE
020500        STOP RUN
020600     END-IF
020700     READ BV4HBR
020800          AT END SET FIN-BV4HBR TO TRUE
020900     END-READ.
021000 100-ABRE-ARCHIVOS-E. EXIT.
021100
021200******************************************************************
021300*     PROCESA UNA BARRA; DETECTA QUIEBRE DE EMISORA               *
021400******************************************************************
021500 200-PROCESA-BARRAS SECTION.
021600     ADD 1 TO WKS-BARRAS-4H-LEIDAS
021700     IF BV4H-SIMBOLO NOT = WKS-EMISORA-ANTERIOR
021800        PERFORM 250-REINICIA-EMISORA THRU 250-REINICIA-EMISORA-E
021900     END-IF
022000     PERFORM 300-ACTUALIZA-ANILLOS THRU 300-ACTUALIZA-ANILLOS-E
022100     IF BARRA-YA-CALENTADA
022200        PERFORM 400-CALCULA-INDICADORES
022300                THRU 400-CALCULA-INDICADORES-E
022400        PERFORM 500-ESCRIBE-INDICADOR
022500                THRU 500-ESCRIBE-INDICADOR-E
022600     END-IF
022700     READ BV4HBR
022800          AT END SET FIN-BV4HBR TO TRUE
022900     END-READ.
023000 200-PROCESA-BARRAS-E. EXIT.
023100
023200 250-REINICIA-EMISORA SECTION.
023300     ADD 1 TO WKS-EMISORAS-PROCESADAS
023400     MOVE BV4H-SIMBOLO TO WKS-EMISORA-ANTERIOR
023500     MOVE ZERO TO WKS-NUM-BARRA-EMISORA
023600     MOVE ZERO TO WKS-BARRA-CALENTADA
023700     MOVE ZERO TO WKS-AZ-POSICION WKS-AZ-LLENOS WKS-AZ-SUMA
023800     MOVE ZERO TO WKS-VR-POSICION WKS-VR-LLENOS WKS-VR-SUMA
023900     MOVE ZERO TO WKS-NJ-POSICION WKS-NJ-LLENOS WKS-NJ-SUMA
024000     MOVE ZERO TO WKS-VO-POSICION WKS-VO-LLENOS WKS-VO-SUMA
024100     MOVE ZERO TO WKS-HIST-LINEAS.
024200 250-REINICIA-EMISORA-E. EXIT.
024300
024400******************************************************************
024500*     AGREGA EL CIERRE Y VOLUMEN ACTUAL A LOS TRES ANILLOS        *
024600******************************************************************
024700 300-ACTUALIZA-ANILLOS SECTION.
024800     ADD 1 TO WKS-NUM-BARRA-EMISORA
024900
025000     ADD 1 TO WKS-AZ-POSICION
025100     IF WKS-AZ-POSICION > WKS-PERIODO-AZUL
025200        MOVE 1 TO WKS-AZ-POSICION
025300     END-IF
025400     IF WKS-AZ-LLENOS >= WKS-PERIODO-AZUL
025500        SUBTRACT WKS-AZ-BUFFER (WKS-AZ-POSICION) FROM WKS-AZ-SUMA
025600     ELSE
025700        ADD 1 TO WKS-AZ-LLENOS
025800     END-IF
025900     MOVE BV4H-CIERRE TO WKS-AZ-BUFFER (WKS-AZ-POSICION)
026000     ADD  BV4H-CIERRE TO WKS-AZ-SUMA
026100
026200     ADD 1 TO WKS-VR-POSICION
026300     IF WKS-VR-POSICION > WKS-PERIODO-VERDE
026400        MOVE 1 TO WKS-VR-POSICION
026500     END-IF
026600     IF WKS-VR-LLENOS >= WKS-PERIODO-VERDE
026700        SUBTRACT WKS-VR-BUFFER (WKS-VR-POSICION) FROM WKS-VR-SUMA
026800     ELSE
026900        ADD 1 TO WKS-VR-LLENOS
027000     END-IF
027100     MOVE BV4H-CIERRE TO WKS-VR-BUFFER (WKS-VR-POSICION)
027200     ADD  BV4H-CIERRE TO WKS-VR-SUMA
027300
027400     ADD 1 TO WKS-NJ-POSICION
027500     IF WKS-NJ-POSICION > WKS-PERIODO-NARANJA
027600        MOVE 1 TO WKS-NJ-POSICION
027700     END-IF
027800     IF WKS-NJ-LLENOS >= WKS-PERIODO-NARANJA
027900        SUBTRACT WKS-NJ-BUFFER (WKS-NJ-POSICION) FROM WKS-NJ-SUMA
028000     ELSE
028100        ADD 1 TO WKS-NJ-LLENOS
028200     END-IF
028300     MOVE BV4H-CIERRE TO WKS-NJ-BUFFER (WKS-NJ-POSICION)
028400     ADD  BV4H-CIERRE TO WKS-NJ-SUMA
028500
028600     ADD 1 TO WKS-VO-POSICION
028700     IF WKS-VO-POSICION > 20
028800        MOVE 1 TO WKS-VO-POSICION
028900     END-IF
029000     IF WKS-VO-LLENOS >= 20
029100        SUBTRACT WKS-VO-BUFFER (WKS-VO-POSICION) FROM WKS-VO-SUMA
029200     ELSE
029300        ADD 1 TO WKS-VO-LLENOS
029400     END-IF
029500     MOVE BV4H-VOLUMEN TO WKS-VO-BUFFER (WKS-VO-POSICION)
029600     ADD  BV4H-VOLUMEN TO WKS-VO-SUMA
029700
029800     IF WKS-NJ-LLENOS >= WKS-PERIODO-NARANJA
029900        MOVE 1 TO WKS-BARRA-CALENTADA
030000     END-IF.
030100 300-ACTUALIZA-ANILLOS-E. EXIT.
030200
030300******************************************************************
030400*     CALCULA PROMEDIOS, PENDIENTES, DESVIOS Y FUERZA             *
030500******************************************************************
030600 400-CALCULA-INDICADORES SECTION.
030700     COMPUTE WKS-AZUL-ACTUAL    ROUNDED =
030800             WKS-AZ-SUMA / WKS-PERIODO-AZUL
030900     COMPUTE WKS-VERDE-ACTUAL   ROUNDED =
031000             WKS-VR-SUMA / WKS-PERIODO-VERDE
031100     COMPUTE WKS-NARANJA-ACTUAL ROUNDED =
031200             WKS-NJ-SUMA / WKS-PERIODO-NARANJA
031300     COMPUTE WKS-PROM-VOLUMEN   ROUNDED =
031400             WKS-VO-SUMA / WKS-VO-LLENOS
031500
031600     IF WKS-PROM-VOLUMEN NOT = 0
031700        COMPUTE WKS-RAZON-VOLUMEN ROUNDED =
031800                BV4H-VOLUMEN / WKS-PROM-VOLUMEN
031900     ELSE
032000        MOVE ZERO TO WKS-RAZON-VOLUMEN
032100     END-IF
032200
032300*--> PENDIENTE = (LINEA(T) - LINEA(T-5)) / 5, HISTORIAL EN POS 6
032400     IF WKS-NUM-BARRA-EMISORA > 5
032500        COMPUTE WKS-PEND-AZUL ROUNDED =
032600           (WKS-AZUL-ACTUAL - WKS-HIST-AZUL (6)) / 5
032700        COMPUTE WKS-PEND-VERDE ROUNDED =
032800           (WKS-VERDE-ACTUAL - WKS-HIST-VERDE (6)) / 5
032900        COMPUTE WKS-PEND-NARANJA ROUNDED =
033000           (WKS-NARANJA-ACTUAL - WKS-HIST-NARANJA (6)) / 5
033100     ELSE
033200        MOVE ZERO TO WKS-PEND-AZUL WKS-PEND-VERDE WKS-PEND-NARANJA
033300     END-IF
033400
033500     IF WKS-AZUL-ACTUAL NOT = 0
033600        COMPUTE WKS-DESV-AZUL ROUNDED =
033700           ((BV4H-CIERRE - WKS-AZUL-ACTUAL) / WKS-AZUL-ACTUAL)
033800           * 100
033900     END-IF
034000     IF WKS-VERDE-ACTUAL NOT = 0
034100        COMPUTE WKS-DESV-VERDE ROUNDED =
034200           ((BV4H-CIERRE - WKS-VERDE-ACTUAL) / WKS-VERDE-ACTUAL)
034300           * 100
034400     END-IF
034500     IF WKS-NARANJA-ACTUAL NOT = 0
034600        COMPUTE WKS-DESV-NARANJA ROUNDED =
034700           ((BV4H-CIERRE - WKS-NARANJA-ACTUAL) /
034800            WKS-NARANJA-ACTUAL) * 100
034900     END-IF
035000
035100     EVALUATE TRUE
035200        WHEN WKS-PEND-AZUL > 0 AND WKS-PEND-VERDE > 0 AND
035300             WKS-PEND-NARANJA > 0
035400             MOVE 1 TO WKS-FUERZA-TENDENCIA
035500        WHEN WKS-PEND-AZUL < 0 AND WKS-PEND-VERDE < 0 AND
035600             WKS-PEND-NARANJA < 0
035700             MOVE -1 TO WKS-FUERZA-TENDENCIA
035800        WHEN OTHER
035900             MOVE ZERO TO WKS-FUERZA-TENDENCIA
036000     END-EVALUATE
036100
036200*--> DESPLAZA EL HISTORIAL CORTO (10 POSICIONES) PARA LA PROXIMA
036300     PERFORM 410-DESPLAZA-HISTORIAL THRU 410-DESPLAZA-HISTORIAL-E
036400             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 9
036500     MOVE WKS-AZUL-ACTUAL    TO WKS-HIST-AZUL (10)
036600     MOVE WKS-VERDE-ACTUAL   TO WKS-HIST-VERDE (10)
036700     MOVE WKS-NARANJA-ACTUAL TO WKS-HIST-NARANJA (10).
036800 400-CALCULA-INDICADORES-E. EXIT.
036900
037000 410-DESPLAZA-HISTORIAL SECTION.
037100     MOVE WKS-HIST-AZUL (WKS-I + 1)    TO WKS-HIST-AZUL (WKS-I)
037200     MOVE WKS-HIST-VERDE (WKS-I + 1) TO
037300          WKS-HIST-VERDE (WKS-I)
037400     MOVE WKS-HIST-NARANJA (WKS-I + 1) TO
037500          WKS-HIST-NARANJA (WKS-I).
037600 410-DESPLAZA-HISTORIAL-E. EXIT.
037700
037800 500-ESCRIBE-INDICADOR SECTION.
037900     MOVE SPACES              TO WKS-BVINDC-INIC
038000     MOVE BV4H-SIMBOLO        TO BVIN-SIMBOLO
038100     MOVE BV4H-FECHA          TO BVIN-FECHA
038200     MOVE BV4H-SESION         TO BVIN-SESION
038300     MOVE BV4H-CIERRE         TO BVIN-CIERRE
038400     MOVE WKS-AZUL-ACTUAL     TO BVIN-LINEA-AZUL
038500     MOVE WKS-VERDE-ACTUAL    TO BVIN-LINEA-VERDE
038600     MOVE WKS-NARANJA-ACTUAL  TO BVIN-LINEA-NARANJA
038700     MOVE WKS-PEND-AZUL       TO BVIN-PENDIENTE-AZUL
038800     MOVE WKS-PEND-VERDE      TO BVIN-PENDIENTE-VERDE
038900     MOVE WKS-PEND-NARANJA    TO BVIN-PENDIENTE-NARANJA
039000     MOVE WKS-DESV-AZUL       TO BVIN-DESVIO-AZUL
039100     MOVE WKS-DESV-VERDE      TO BVIN-DESVIO-VERDE
039200     MOVE WKS-DESV-NARANJA    TO BVIN-DESVIO-NARANJA
039300     MOVE WKS-PROM-VOLUMEN    TO BVIN-PROMEDIO-VOLUMEN
039400     MOVE WKS-RAZON-VOLUMEN   TO BVIN-RAZON-VOLUMEN
039500     MOVE WKS-FUERZA-TENDENCIA TO BVIN-FUERZA-TENDENCIA
039600     WRITE REG-BVINDC
039700     ADD 1 TO WKS-BARRAS-INDICADOR.
039800 500-ESCRIBE-INDICADOR-E. EXIT.
039900
040000 900-ESTADISTICAS SECTION.
040100     DISPLAY ">>>>>>>>>>>>> BVINDCAL - ESTADISTICAS <<<<<<<<<<<<<"
040200     DISPLAY "||  EMISORAS PROCESADAS      : "
040300             WKS-EMISORAS-PROCESADAS
040400     DISPLAY "||  BARRAS DE 4H LEIDAS       : "
040500             WKS-BARRAS-4H-LEIDAS
040600     DISPLAY "||  BARRAS DE INDICADOR ESCR. : "
040700             WKS-BARRAS-INDICADOR
040800     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
040900*--> RELEE LA BITACORA DE TOTALES QUE DEJO BV4HREXP, LE SUMA EL
041000*    CONTEO PROPIO DE ESTA ETAPA Y LA REESCRIBE PARA LA SIGUIENTE.
041100     MOVE ZEROS TO WKS-BVSTAT-INIC
041200     OPEN INPUT BVSTAT
041300     READ BVSTAT
041400         AT END
041500             DISPLAY "BVINDCAL - AVISO: NO SE ENCONTRO BITACORA "
041600                 "DE TOTALES PREVIA (BVSTAT), SE INICIA EN CERO"
041700     END-READ
041800     CLOSE BVSTAT
041900
042000     OPEN OUTPUT BVSTAT
042100     ADD WKS-BARRAS-INDICADOR TO STA-BARRAS-INDICADOR
042200     WRITE REG-BVSTAT
042300     CLOSE BVSTAT.
042400 900-ESTADISTICAS-E. EXIT.
042500
042600 950-CIERRA-ARCHIVOS SECTION.
042700     CLOSE BV4HBR
042800     CLOSE BVINDC.
042900 950-CIERRA-ARCHIVOS-E. EXIT.
