000100******************************************************************
000200* FECHA       : 11/11/1997                                       *
000300* PROGRAMADOR : PABLO ESTUARDO MARROQUIN (PEM)                    *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVREPORT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LA SENAL FINAL (BVSENL) YA VALIDADA POR EL   *
000800*             : GESTOR DE RIESGO, LA AGRUPA POR EMISORA CON       *
000900*             : RUPTURA DE CONTROL Y PRODUCE EL REPORTE IMPRESO   *
001000*             : DEL DIA CON DETALLE, TOTAL POR EMISORA Y EL PIE   *
001100*             : DE TOTALES GENERALES DE LA CORRIDA.               *
001200* ARCHIVOS    : BVSENL, BVSTAT (ENTRADA), BVIMPR (SALIDA IMPRESA) *
001300* PROGRAMA(S) : NO APLICA.                                        *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    BVREPORT.
001700 AUTHOR.        PABLO ESTUARDO MARROQUIN.
001800 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
001900 DATE-WRITTEN.  11/11/1997.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002200******************************************************************
002300*                 B I T A C O R A   D E   C A M B I O S          *
002400******************************************************************
002500* FECHA       PROG  TICKET      DESCRIPCION                      *
002600* ----------  ----  ----------  ------------------------------- *
002700* 11/11/1997  PEM   BPM-000710  VERSION ORIGINAL, SOLO DETALLE.   *
002800* 22/03/1999  PEM   BPM-000891  REVISION Y2K, FECHA A 9(08).      *
002900* 07/02/2002  RCV   BPM-001330  SE AGREGA EL TOTAL POR EMISORA     *
003000*                               CON RUPTURA DE CONTROL.           *
003100* 18/08/2004  PEM   BPM-001603  SE AGREGA EL PIE DE TOTALES        *
003200*                               GENERALES, LEYENDO BVSTAT.        *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BVSENL  ASSIGN TO BVSENL
004100            ORGANIZATION   IS LINE SEQUENTIAL
004200            FILE STATUS    IS FS-BVSENL.
004300     SELECT BVSTAT  ASSIGN TO BVSTAT
004400            ORGANIZATION   IS LINE SEQUENTIAL
004500            FILE STATUS    IS FS-BVSTAT.
004600     SELECT BVIMPR  ASSIGN TO BVIMPR
004700            ORGANIZATION   IS LINE SEQUENTIAL
004800            FILE STATUS    IS FS-BVIMPR.
004900 DATA DIVISION.
005000 FILE SECTION.
005100*             SENAL FINAL, YA DIMENSIONADA Y VALIDADA
005200 FD  BVSENL
005300     LABEL RECORD IS STANDARD.
005400     COPY BVSIGRR.
005500*             TOTALES DE CORRIDA, SE LEE UNA SOLA VEZ PARA EL PIE
005600 FD  BVSTAT
005700     LABEL RECORD IS STANDARD.
005800     COPY BVRUNST.
005900*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA BITACORA
006000 01  WKS-BVSTAT-INIC REDEFINES REG-BVSTAT.
006100     02 FILLER                     PIC X(113).
006200*             ARCHIVO DE IMPRESION, 132 COLUMNAS
006300 FD  BVIMPR
006400     LABEL RECORD IS STANDARD.
006500 01  REG-BVIMPR                    PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*              VARIABLES DE FILE STATUS                          *
007000******************************************************************
007100 77  FS-BVSENL                     PIC X(02) VALUE ZEROS.
007200 77  FS-BVSTAT                     PIC X(02) VALUE ZEROS.
007300 77  FS-BVIMPR                     PIC X(02) VALUE ZEROS.
007400 01  WKS-FLAGS.
007500     02 WKS-FIN-BVSENL             PIC 9(01) VALUE ZEROS.
007600        88 FIN-BVSENL                         VALUE 1.
007700     02 FILLER                     PIC X(05).
007800
007900******************************************************************
008000*     CONTADORES Y VARIABLES DE TRABAJO (COMP POR SER ESTA ERA)   *
008100******************************************************************
008200 01  WKS-CONTADORES.
008300     02 WKS-I                      PIC 9(05) COMP VALUE ZERO.
008400     02 WKS-J                      PIC 9(05) COMP VALUE ZERO.
008500     02 WKS-MENOR                  PIC 9(05) COMP VALUE ZERO.
008600     02 WKS-LINEAS-EN-PAGINA        PIC 9(03) COMP VALUE ZERO.
008700     02 WKS-NUMERO-PAGINA           PIC 9(05) COMP VALUE ZERO.
008800     02 FILLER                     PIC X(04).
008900 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
009000     02 FILLER                     PIC X(23).
009100
009200 01  WKS-TOTALES-EMISORA.
009300     02 WKT-SENALES                PIC 9(05) COMP VALUE ZERO.
009400     02 WKT-ORDENADAS               PIC 9(05) COMP VALUE ZERO.
009500     02 WKT-BLOQUEADAS              PIC 9(05) COMP VALUE ZERO.
009600     02 WKT-MONTO-ORDENES           PIC S9(09)V9(04) VALUE ZERO.
009700     02 FILLER                      PIC X(04).
009800 01  WKS-TOTALES-EMISORA-R REDEFINES WKS-TOTALES-EMISORA.
009900     02 FILLER                      PIC X(21).
010000
010100 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROS.
010200 01  WKS-EMISORA-ANTERIOR          PIC X(06) VALUE SPACES.
010300
010400******************************************************************
010500*     TABLA DE TRABAJO EN MEMORIA DE LA SENAL FINAL (CUPO 2,000)  *
010600******************************************************************
010700 01  WKS-NUM-SENALES                PIC 9(05) COMP VALUE ZERO.
010800 01  WKS-TABLA-SENALES.
010900     02 TAB-SENAL OCCURS 1 TO 2000 TIMES
011000                  DEPENDING ON WKS-NUM-SENALES
011100                  INDEXED BY TAB-IDX TAB-IDX2.
011200        03 TAB-SIMBOLO             PIC X(06).
011300        03 TAB-FECHA               PIC 9(08).
011400        03 TAB-SESION              PIC X(01).
011500        03 TAB-ESTRATEGIA          PIC X(12).
011600        03 TAB-ACCION              PIC X(04).
011700        03 TAB-FUERZA              PIC 9V9(04).
011800        03 TAB-PRECIO-SENAL        PIC S9(07)V9(04).
011900        03 TAB-CANTIDAD-ORDEN      PIC 9(07) COMP.
012000        03 TAB-PRECIO-ORDEN        PIC S9(07)V9(02).
012100        03 TAB-ESTADO              PIC X(08).
012200        03 TAB-RAZON               PIC X(40).
012300        03 FILLER                  PIC X(04).
012400
012500******************************************************************
012600*     RENGLON TEMPORAL PARA EL INTERCAMBIO DEL ORDENAMIENTO POR   *
012700*     SELECCION (MISMA ESTRUCTURA DE TAB-SENAL, SIN OCCURS)       *
012800******************************************************************
012900 01  WKS-RENGLON-TEMPORAL.
013000     02 WKT2-SIMBOLO                PIC X(06).
013100     02 WKT2-FECHA                  PIC 9(08).
013200     02 WKT2-SESION                 PIC X(01).
013300     02 WKT2-ESTRATEGIA             PIC X(12).
013400     02 WKT2-ACCION                 PIC X(04).
013500     02 WKT2-FUERZA                 PIC 9V9(04).
013600     02 WKT2-PRECIO-SENAL           PIC S9(07)V9(04).
013700     02 WKT2-CANTIDAD-ORDEN         PIC 9(07) COMP.
013800     02 WKT2-PRECIO-ORDEN           PIC S9(07)V9(02).
013900     02 WKT2-ESTADO                 PIC X(08).
014000     02 WKT2-RAZON                  PIC X(40).
014100     02 FILLER                      PIC X(04).
014200
014300******************************************************************
014400*     CAMPOS EDITADOS DE USO COMUN (SE REUTILIZAN EN EL PIE)      *
014500******************************************************************
014600 01  WKS-CAMPOS-EDITADOS.
014700     02 EDT-CONTADOR                PIC ZZZ,ZZ9.
014800     02 EDT-MONTO                   PIC -Z,ZZZ,ZZ9.99.
014900     02 FILLER                      PIC X(09).
015000
015100******************************************************************
015200*                  L I N E A S   D E L   R E P O R T E           *
015300******************************************************************
015400 01  WKS-LINEA-ENC1.
015500     02 ENC1-LIT  PIC X(60) VALUE
015600        "BANCO INDUSTRIAL, S.A. - MOTOR DE REGLAS DE BOLSA".
015700     02 FILLER    PIC X(72).
015800
015900 01  WKS-LINEA-ENC2.
016000     02 ENC2-LIT  PIC X(20) VALUE "FECHA DE CORRIDA : ".
016100     02 ENC2-FECHA PIC 9999/99/99.
016200     02 FILLER    PIC X(02).
016300     02 ENC2-LIT2 PIC X(08) VALUE "PAGINA: ".
016400     02 ENC2-PAGINA PIC ZZZ9.
016500     02 FILLER    PIC X(88).
016600
016700 01  WKS-LINEA-ENC3.
016800     02 ENC3-LIT1 PIC X(48) VALUE
016900        "EMISORA  FECHA      S ESTRATEGIA  ACCI FUERZA".
017000     02 ENC3-LIT2 PIC X(49) VALUE
017100        "PRECIOSEN CANT PRECIOORD ESTADO  RAZON".
017200     02 FILLER    PIC X(35).
017300
017400 01  WKS-LINEA-DETALLE.
017500     02 DET-SIMBOLO                PIC X(06).
017600     02 FILLER                     PIC X(02).
017700     02 DET-FECHA                  PIC 9999/99/99.
017800     02 FILLER                     PIC X(02).
017900     02 DET-SESION                 PIC X(01).
018000     02 FILLER                     PIC X(02).
018100     02 DET-ESTRATEGIA             PIC X(12).
018200     02 FILLER                     PIC X(02).
018300     02 DET-ACCION                 PIC X(04).
018400     02 FILLER                     PIC X(02).
018500     02 DET-FUERZA                 PIC -9.9999.
018600     02 FILLER                     PIC X(02).
018700     02 DET-PRECIO-SENAL           PIC Z(6)9.99.
018800     02 FILLER                     PIC X(02).
018900     02 DET-CANTIDAD               PIC Z,ZZZ,ZZ9.
019000     02 FILLER                     PIC X(02).
019100     02 DET-PRECIO-ORDEN           PIC Z(6)9.99.
019200     02 FILLER                     PIC X(02).
019300     02 DET-ESTADO                 PIC X(08).
019400     02 FILLER                     PIC X(02).
019500     02 DET-RAZON                  PIC X(33).
019600     02 FILLER                     PIC X(02).
019700
019800 01  WKS-LINEA-TOTAL-EMISORA.
019900     02 TOT-LIT1                   PIC X(16) VALUE
020000        "  TOTAL EMISORA ".
020100     02 TOT-SIMBOLO                PIC X(06).
020200     02 FILLER                     PIC X(02).
020300     02 TOT-LIT2                   PIC X(09) VALUE "SENALES: ".
020400     02 TOT-SENALES                PIC ZZ9.
020500     02 FILLER                     PIC X(02).
020600     02 TOT-LIT3                   PIC X(11) VALUE "ORDENADAS: ".
020700     02 TOT-ORDENADAS              PIC ZZ9.
020800     02 FILLER                     PIC X(02).
020900     02 TOT-LIT4                   PIC X(12) VALUE "BLOQUEADAS: ".
021000     02 TOT-BLOQUEADAS             PIC ZZ9.
021100     02 FILLER                     PIC X(02).
021200     02 TOT-LIT5                   PIC X(07) VALUE "MONTO: ".
021300     02 TOT-MONTO                  PIC ZZZ,ZZZ,ZZ9.99.
021400     02 FILLER                     PIC X(40).
021500
021600 01  WKS-LINEA-PIE.
021700     02 PIE-LITERAL                PIC X(40).
021800     02 FILLER                     PIC X(02).
021900     02 PIE-VALOR                   PIC X(15).
022000     02 FILLER                     PIC X(75).
022100
022200 PROCEDURE DIVISION.
022300******************************************************************
022400*               S E C C I O N    P R I N C I P A L               *
022500******************************************************************
022600 000-PRINCIPAL SECTION.
022700     PERFORM 100-ABRE-ARCHIVOS
022800     PERFORM 150-CARGA-SENALES THRU 150-CARGA-SENALES-E
022900     PERFORM 200-ORDENA-POR-EMISORA THRU 200-ORDENA-POR-EMISORA-E
023000     PERFORM 300-IMPRIME-ENCABEZADO THRU 300-IMPRIME-ENCABEZADO-E
023100     PERFORM 400-IMPRIME-DETALLE THRU 400-IMPRIME-DETALLE-E
023200     PERFORM 800-IMPRIME-PIE THRU 800-IMPRIME-PIE-E
023300     PERFORM 950-CIERRA-ARCHIVOS
023400     STOP RUN.
023500 000-PRINCIPAL-E. EXIT.
023600
023700 100-ABRE-ARCHIVOS SECTION.
023800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
023900     OPEN INPUT  BVSENL
024000     OPEN OUTPUT BVIMPR
024100     READ BVSENL AT END SET FIN-BVSENL TO TRUE END-READ.
024200 100-ABRE-ARCHIVOS-E. EXIT.
024300
024400******************************************************************
024500*     CARGA LA SENAL FINAL A LA TABLA EN MEMORIA                 *
024600******************************************************************
024700 150-CARGA-SENALES SECTION.
024800     PERFORM 160-CARGA-UNA THRU 160-CARGA-UNA-E
024900             UNTIL FIN-BVSENL.
025000 150-CARGA-SENALES-E. EXIT.
025100
025200 160-CARGA-UNA SECTION.
025300     IF WKS-NUM-SENALES < 2000
025400        ADD 1 TO WKS-NUM-SENALES
025500        MOVE SEN-SIMBOLO        TO TAB-SIMBOLO (WKS-NUM-SENALES)
025600        MOVE SEN-FECHA          TO TAB-FECHA (WKS-NUM-SENALES)
025700        MOVE SEN-SESION         TO TAB-SESION (WKS-NUM-SENALES)
025800        MOVE SEN-ESTRATEGIA     TO
025900           TAB-ESTRATEGIA (WKS-NUM-SENALES)
026000        MOVE SEN-ACCION         TO TAB-ACCION (WKS-NUM-SENALES)
026100        MOVE SEN-FUERZA         TO TAB-FUERZA (WKS-NUM-SENALES)
026200        MOVE SEN-PRECIO-SENAL   TO
026300           TAB-PRECIO-SENAL (WKS-NUM-SENALES)
026400        MOVE SEN-CANTIDAD-ORDEN TO
026500           TAB-CANTIDAD-ORDEN (WKS-NUM-SENALES)
026600        MOVE SEN-PRECIO-ORDEN   TO
026700           TAB-PRECIO-ORDEN (WKS-NUM-SENALES)
026800        MOVE SEN-ESTADO         TO TAB-ESTADO (WKS-NUM-SENALES)
026900        MOVE SEN-RAZON          TO TAB-RAZON (WKS-NUM-SENALES)
027000     END-IF
027100     READ BVSENL AT END SET FIN-BVSENL TO TRUE END-READ.
027200 160-CARGA-UNA-E. EXIT.
027300
027400******************************************************************
027500*     ORDENA LA TABLA POR EMISORA (Y DENTRO DE LA EMISORA POR     *
027600*     FECHA) PARA QUE LA RUPTURA DE CONTROL AGRUPE CORRECTAMENTE. *
027700*     SELECCION SIMPLE; EL TALLER NO USA EL VERBO SORT AQUI.      *
027800******************************************************************
027900 200-ORDENA-POR-EMISORA SECTION.
028000     IF WKS-NUM-SENALES > 1
028100        PERFORM 220-SELECCIONA-MENOR
028200                THRU 220-SELECCIONA-MENOR-E
028300                VARYING WKS-I FROM 1 BY 1
028400                UNTIL WKS-I >= WKS-NUM-SENALES
028500     END-IF.
028600 200-ORDENA-POR-EMISORA-E. EXIT.
028700
028800 220-SELECCIONA-MENOR SECTION.
028900     MOVE WKS-I TO WKS-MENOR
029000     SET TAB-IDX  TO WKS-I
029100     PERFORM 230-BUSCA-MENOR-RESTO THRU 230-BUSCA-MENOR-RESTO-E
029200             VARYING WKS-J FROM WKS-I BY 1
029300             UNTIL WKS-J > WKS-NUM-SENALES
029400     IF WKS-MENOR NOT = WKS-I
029500        PERFORM 250-INTERCAMBIA-RENGLONES
029600                THRU 250-INTERCAMBIA-RENGLONES-E
029700     END-IF.
029800 220-SELECCIONA-MENOR-E. EXIT.
029900
030000 230-BUSCA-MENOR-RESTO SECTION.
030100     SET TAB-IDX2 TO WKS-J
030200     IF TAB-SIMBOLO (TAB-IDX2) < TAB-SIMBOLO (TAB-IDX)
030300        OR (TAB-SIMBOLO (TAB-IDX2) =
030400               TAB-SIMBOLO (TAB-IDX)
030500            AND TAB-FECHA (TAB-IDX2) <
030600               TAB-FECHA (TAB-IDX))
030700        MOVE WKS-J TO WKS-MENOR
030800        SET TAB-IDX TO WKS-J
030900     END-IF.
031000 230-BUSCA-MENOR-RESTO-E. EXIT.
031100
031200 250-INTERCAMBIA-RENGLONES SECTION.
031300     SET TAB-IDX  TO WKS-I
031400     SET TAB-IDX2 TO WKS-MENOR
031500     MOVE TAB-SENAL (TAB-IDX)  TO WKS-RENGLON-TEMPORAL
031600     MOVE TAB-SENAL (TAB-IDX2) TO TAB-SENAL (TAB-IDX)
031700     MOVE WKS-RENGLON-TEMPORAL TO TAB-SENAL (TAB-IDX2).
031800 250-INTERCAMBIA-RENGLONES-E. EXIT.
031900
032000******************************************************************
032100*     ENCABEZADO DE LA PRIMERA PAGINA                             *
032200******************************************************************
032300 300-IMPRIME-ENCABEZADO SECTION.
032400     ADD 1 TO WKS-NUMERO-PAGINA
032500     MOVE WKS-FECHA-CORRIDA TO ENC2-FECHA
032600     MOVE WKS-NUMERO-PAGINA TO ENC2-PAGINA
032700     WRITE REG-BVIMPR FROM WKS-LINEA-ENC1 AFTER ADVANCING PAGE
032800     WRITE REG-BVIMPR FROM WKS-LINEA-ENC2 AFTER ADVANCING 1
032900     WRITE REG-BVIMPR FROM WKS-LINEA-ENC3 AFTER ADVANCING 2
033000     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
033100 300-IMPRIME-ENCABEZADO-E. EXIT.
033200
033300******************************************************************
033400*     RECORRE LA TABLA YA ORDENADA IMPRIMIENDO EL DETALLE Y       *
033500*     ROMPIENDO CONTROL CADA VEZ QUE CAMBIA LA EMISORA            *
033600******************************************************************
033700 400-IMPRIME-DETALLE SECTION.
033800     IF WKS-NUM-SENALES > 0
033900        SET TAB-IDX TO 1
034000        MOVE TAB-SIMBOLO (TAB-IDX) TO WKS-EMISORA-ANTERIOR
034100        MOVE ZERO TO WKT-SENALES WKT-ORDENADAS WKT-BLOQUEADAS
034200                     WKT-MONTO-ORDENES
034300        PERFORM 410-IMPRIME-UN-RENGLON
034400                THRU 410-IMPRIME-UN-RENGLON-E
034500                VARYING TAB-IDX FROM 1 BY 1
034600                UNTIL TAB-IDX > WKS-NUM-SENALES
034700        PERFORM 450-IMPRIME-TOTAL-EMISORA
034800                THRU 450-IMPRIME-TOTAL-EMISORA-E
034900     END-IF.
035000 400-IMPRIME-DETALLE-E. EXIT.
035100
035200 410-IMPRIME-UN-RENGLON SECTION.
035300     IF TAB-SIMBOLO (TAB-IDX) NOT = WKS-EMISORA-ANTERIOR
035400        PERFORM 450-IMPRIME-TOTAL-EMISORA
035500                THRU 450-IMPRIME-TOTAL-EMISORA-E
035600        MOVE TAB-SIMBOLO (TAB-IDX) TO WKS-EMISORA-ANTERIOR
035700     END-IF
035800     PERFORM 420-IMPRIME-UN-DETALLE
035900             THRU 420-IMPRIME-UN-DETALLE-E.
036000 410-IMPRIME-UN-RENGLON-E. EXIT.
036100
036200 420-IMPRIME-UN-DETALLE SECTION.
036300     IF WKS-LINEAS-EN-PAGINA >= 50
036400        PERFORM 300-IMPRIME-ENCABEZADO
036500           THRU 300-IMPRIME-ENCABEZADO-E
036600     END-IF
036700     MOVE TAB-SIMBOLO (TAB-IDX)     TO DET-SIMBOLO
036800     MOVE TAB-FECHA (TAB-IDX)       TO DET-FECHA
036900     MOVE TAB-SESION (TAB-IDX)      TO DET-SESION
037000     MOVE TAB-ESTRATEGIA (TAB-IDX)  TO DET-ESTRATEGIA
037100     MOVE TAB-ACCION (TAB-IDX)      TO DET-ACCION
037200     MOVE TAB-FUERZA (TAB-IDX)      TO DET-FUERZA
037300     MOVE TAB-PRECIO-SENAL (TAB-IDX) TO DET-PRECIO-SENAL
037400     MOVE TAB-CANTIDAD-ORDEN (TAB-IDX) TO DET-CANTIDAD
037500     MOVE TAB-PRECIO-ORDEN (TAB-IDX) TO DET-PRECIO-ORDEN
037600     MOVE TAB-ESTADO (TAB-IDX)      TO DET-ESTADO
037700     MOVE TAB-RAZON (TAB-IDX)       TO DET-RAZON
037800     WRITE REG-BVIMPR FROM WKS-LINEA-DETALLE AFTER ADVANCING 1
037900     ADD 1 TO WKS-LINEAS-EN-PAGINA
038000
038100     ADD 1 TO WKT-SENALES
038200     IF TAB-ESTADO (TAB-IDX) = "ORDERED "
038300        ADD 1 TO WKT-ORDENADAS
038400        COMPUTE WKT-MONTO-ORDENES =
038500                WKT-MONTO-ORDENES +
038600                (TAB-CANTIDAD-ORDEN (TAB-IDX) *
038700                 TAB-PRECIO-ORDEN (TAB-IDX))
038800     ELSE
038900        ADD 1 TO WKT-BLOQUEADAS
039000     END-IF.
039100 420-IMPRIME-UN-DETALLE-E. EXIT.
039200
039300 450-IMPRIME-TOTAL-EMISORA SECTION.
039400     IF WKT-SENALES > 0
039500        MOVE WKS-EMISORA-ANTERIOR TO TOT-SIMBOLO
039600        MOVE WKT-SENALES          TO TOT-SENALES
039700        MOVE WKT-ORDENADAS        TO TOT-ORDENADAS
039800        MOVE WKT-BLOQUEADAS       TO TOT-BLOQUEADAS
039900        MOVE WKT-MONTO-ORDENES    TO TOT-MONTO
040000        WRITE REG-BVIMPR FROM WKS-LINEA-TOTAL-EMISORA
040100              AFTER ADVANCING 2
040200        ADD 2 TO WKS-LINEAS-EN-PAGINA
040300     END-IF
040400     MOVE ZERO TO WKT-SENALES WKT-ORDENADAS WKT-BLOQUEADAS
040500                  WKT-MONTO-ORDENES.
040600 450-IMPRIME-TOTAL-EMISORA-E. EXIT.
040700
040800******************************************************************
040900*     PIE DE TOTALES GENERALES DE LA CORRIDA, LEYENDO BVSTAT      *
041000*     (QUE TRAE ACUMULADO TODO EL PROCESO DESDE BV4HREXP)         *
041100******************************************************************
041200 800-IMPRIME-PIE SECTION.
041300     MOVE ZEROS TO WKS-BVSTAT-INIC
041400     OPEN INPUT BVSTAT
041500     READ BVSTAT
041600         AT END
041700             DISPLAY "BVREPORT - AVISO: NO SE ENCONTRO BITACORA "
041800                     "DE TOTALES (BVSTAT), EL PIE QUEDA EN CERO"
041900     END-READ
042000     CLOSE BVSTAT
042100
042200     WRITE REG-BVIMPR FROM WKS-LINEA-ENC1 AFTER ADVANCING PAGE
042300     MOVE "RESUMEN GENERAL DE LA CORRIDA"
042400          TO PIE-LITERAL
042500     MOVE SPACES TO PIE-VALOR
042600     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 2
042700
042800     MOVE "EMISORAS PROCESADAS.............: " TO PIE-LITERAL
042900     MOVE STA-EMISORAS-PROCESADAS TO EDT-CONTADOR
043000     MOVE EDT-CONTADOR TO PIE-VALOR
043100     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 2
043200
043300     MOVE "BARRAS DIARIAS LEIDAS............: " TO PIE-LITERAL
043400     MOVE STA-BARRAS-DIARIAS-LEIDAS TO EDT-CONTADOR
043500     MOVE EDT-CONTADOR TO PIE-VALOR
043600     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
043700
043800     MOVE "BARRAS DE 4 HORAS GENERADAS......: " TO PIE-LITERAL
043900     MOVE STA-BARRAS-4H-GENERADAS TO EDT-CONTADOR
044000     MOVE EDT-CONTADOR TO PIE-VALOR
044100     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
044200
044300     MOVE "BARRAS DE INDICADOR CALCULADAS...: " TO PIE-LITERAL
044400     MOVE STA-BARRAS-INDICADOR TO EDT-CONTADOR
044500     MOVE EDT-CONTADOR TO PIE-VALOR
044600     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
044700
044800     MOVE "SENALES GENERADAS................: " TO PIE-LITERAL
044900     MOVE STA-SENALES-GENERADAS TO EDT-CONTADOR
045000     MOVE EDT-CONTADOR TO PIE-VALOR
045100     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
045200
045300     MOVE "SENALES FILTRADAS.................: " TO PIE-LITERAL
045400     MOVE STA-SENALES-FILTRADAS TO EDT-CONTADOR
045500     MOVE EDT-CONTADOR TO PIE-VALOR
045600     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
045700
045800     MOVE "SENALES ORDENADAS.................: " TO PIE-LITERAL
045900     MOVE STA-SENALES-ORDENADAS TO EDT-CONTADOR
046000     MOVE EDT-CONTADOR TO PIE-VALOR
046100     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
046200
046300     MOVE "SENALES BLOQUEADAS................: " TO PIE-LITERAL
046400     MOVE STA-SENALES-BLOQUEADAS TO EDT-CONTADOR
046500     MOVE EDT-CONTADOR TO PIE-VALOR
046600     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
046700
046800     MOVE "MONTO TOTAL DE ORDENES............: " TO PIE-LITERAL
046900     MOVE STA-MONTO-TOTAL-ORDENES TO EDT-MONTO
047000     MOVE EDT-MONTO TO PIE-VALOR
047100     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 2
047200
047300     MOVE "CAPITAL AL CIERRE DE LA CORRIDA...: " TO PIE-LITERAL
047400     MOVE STA-CAPITAL-FINAL TO EDT-MONTO
047500     MOVE EDT-MONTO TO PIE-VALOR
047600     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1
047700
047800     MOVE "PERDIDA O GANANCIA DEL DIA........: " TO PIE-LITERAL
047900     MOVE STA-PYG-DIARIO TO EDT-MONTO
048000     MOVE EDT-MONTO TO PIE-VALOR
048100     WRITE REG-BVIMPR FROM WKS-LINEA-PIE AFTER ADVANCING 1.
048200 800-IMPRIME-PIE-E. EXIT.
048300
048400 950-CIERRA-ARCHIVOS SECTION.
048500     CLOSE BVSENL
048600     CLOSE BVIMPR.
048700 950-CIERRA-ARCHIVOS-E. EXIT.
