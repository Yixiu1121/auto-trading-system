000100******************************************************************
000200* FECHA       : 14/06/1990                                       *
000300* PROGRAMADOR : JORGE LUIS MONZON (JLM)                          *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BV4HREXP                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPANDE CADA BARRA DIARIA DE PRECIOS (BVPREC) EN *
000800*             : DOS BARRAS SINTETICAS DE 4 HORAS (MANANA 09:00 Y *
000900*             : TARDE 13:00), CON SU PROPORCION DE VOLUMEN, PARA *
001000*             : ALIMENTAR EL CALCULO DE INDICADORES (BVINDCAL).  *
001100* ARCHIVOS    : BVPREC (ENTRADA), BV4HBR (SALIDA)                *
001200* PROGRAMA(S) : NO APLICA                                        *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BV4HREXP.
001600 AUTHOR.        JORGE LUIS MONZON.
001700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
001800 DATE-WRITTEN.  14/06/1990.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002100******************************************************************
002200*                 B I T A C O R A   D E   C A M B I O S          *
002300******************************************************************
002400* FECHA       PROG  TICKET      DESCRIPCION                      *
002500* ----------  ----  ----------  ------------------------------- *
002600* 14/06/1990  JLM   BPM-000112  VERSION ORIGINAL, BARRAS M/A.     *
002700* 02/09/1992  RCV   BPM-000260  SE CORRIGE SIGNO DE ALTA/BAJA.    *
002800* 09/02/1999  ERD   BPM-000877  REVISION Y2K, FECHA A 9(08).      *
002900* 30/08/2002  PEM   BPM-001340  SE AGREGA CONTEO DE ESTADISTICAS. *
003000* 11/04/2006  PEM   BPM-001711  SE ESTANDARIZA MENSAJE DE ERROR.  *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT BVPREC  ASSIGN TO BVPREC
003900            ORGANIZATION   IS LINE SEQUENTIAL
004000            FILE STATUS    IS FS-BVPREC.
004100     SELECT BV4HBR  ASSIGN TO BV4HBR
004200            ORGANIZATION   IS LINE SEQUENTIAL
004300            FILE STATUS    IS FS-BV4HBR.
004400     SELECT BVSTAT  ASSIGN TO BVSTAT
004500            ORGANIZATION   IS LINE SEQUENTIAL
004600            FILE STATUS    IS FS-BVSTAT.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*             MAESTRO DE PRECIOS DIARIOS POR EMISORA
005000 FD  BVPREC
005100     LABEL RECORD IS STANDARD.
005200     COPY BVPRECR.
005300*             BARRAS SINTETICAS DE 4 HORAS
005400 FD  BV4HBR
005500     LABEL RECORD IS STANDARD.
005600     COPY BV4HBRR.
005700*    SEGUNDO REGISTRO DEL MISMO FD, USADO SOLO PARA "LIMPIAR" LA
005800*    BARRA DE SALIDA ANTES DE ARMARLA (HABITO DE LA CASA - EVITA
005900*    BASURA DE LA BARRA ANTERIOR EN LOS CAMPOS NO TOCADOS)
006000 01  WKS-BV4HBR-INIC REDEFINES REG-BV4HBR.
006100     02 FILLER                     PIC X(91).
006200*             TOTALES DE CORRIDA (ARRANCA LA CADENA DE ETAPAS)
006300 FD  BVSTAT
006400     LABEL RECORD IS STANDARD.
006500     COPY BVRUNST.
006600*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA BITACORA
006700 01  WKS-BVSTAT-INIC REDEFINES REG-BVSTAT.
006800     02 FILLER                     PIC X(113).
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*              VARIABLES DE FILE STATUS                          *
007300******************************************************************
007400 77  FS-BVPREC                     PIC X(02) VALUE ZEROS.
007500 77  FS-BV4HBR                     PIC X(02) VALUE ZEROS.
007600 77  FS-BVSTAT                     PIC X(02) VALUE ZEROS.
007700 01  WKS-FIN-ARCHIVO                PIC 9(01) VALUE ZEROS.
007800     88 FIN-BVPREC                            VALUE 1.
007900
008000******************************************************************
008100*              CONTADORES Y ESTADISTICAS (COMP POR ERA)          *
008200******************************************************************
008300 01  WKS-CONTADORES.
008400     02 WKS-BARRAS-DIARIAS-LEIDAS  PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-BARRAS-4H-GENERADAS    PIC 9(07) COMP VALUE ZERO.
008600     02 WKS-EMISORA-ANTERIOR       PIC X(06) VALUE SPACES.
008700     02 WKS-EMISORAS-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
008800     02 FILLER                     PIC X(04).
008900
009000******************************************************************
009100*              CAMPOS DE TRABAJO PARA LA EXPANSION                *
009200******************************************************************
009300 01  WKS-CAMPOS-TRABAJO.
009400     02 WKS-DIF-CIERRE-APERTURA    PIC S9(07)V9(04) VALUE ZERO.
009500     02 WKS-ABS-DIFERENCIA         PIC S9(07)V9(04) VALUE ZERO.
009600     02 WKS-MAX-TEMP               PIC S9(07)V9(04) VALUE ZERO.
009700     02 WKS-MIN-TEMP               PIC S9(07)V9(04) VALUE ZERO.
009800     02 WKS-VOLUMEN-MANIANA        PIC 9(12)        VALUE ZERO.
009900     02 WKS-VOLUMEN-TARDE          PIC 9(12)        VALUE ZERO.
010000     02 FILLER                     PIC X(08).
010100
010200*    REDEFINES DE APOYO PARA DESPLIEGUE DE FECHA EN MENSAJES
010300 01  WKS-FECHA-MENSAJE             PIC 9(08)        VALUE ZERO.
010400 01  WKS-FECHA-MENSAJE-R REDEFINES WKS-FECHA-MENSAJE.
010500     02 WKS-FM-ANIO                PIC 9(04).
010600     02 WKS-FM-MES                 PIC 9(02).
010700     02 WKS-FM-DIA                 PIC 9(02).
010800
010900 PROCEDURE DIVISION.
011000******************************************************************
011100*               S E C C I O N    P R I N C I P A L               *
011200******************************************************************
011300 000-PRINCIPAL SECTION.
011400     PERFORM 100-ABRE-ARCHIVOS
011500     PERFORM 200-PROCESA-PRECIOS THRU 200-PROCESA-PRECIOS-E
011600             UNTIL FIN-BVPREC
011700     PERFORM 900-ESTADISTICAS
011800     PERFORM 950-CIERRA-ARCHIVOS
011900     STOP RUN.
012000 000-PRINCIPAL-E. EXIT.
012100
012200 100-ABRE-ARCHIVOS SECTION.
012300     OPEN INPUT  BVPREC
012400     OPEN OUTPUT BV4HBR
012500     IF FS-BVPREC NOT = "00" AND NOT = "97"
012600        DISPLAY "================================================"
012700                UPON CONSOLE
012800        DISPLAY "  BV4HREXP - ERROR AL ABRIR BVPREC. FS="
012900                FS-BVPREC
013000                UPON CONSOLE
013100        DISPLAY "================================================"
013200                UPON CONSOLE
013300        MOVE 91 TO RETURN-CODE
013400        STOP RUN
013500     END-IF
013600     IF FS-BV4HBR NOT = "00" AND NOT = "97"
013700        DISPLAY "================================================"
013800                UPON CONSOLE
013900        DISPLAY "  BV4HREXP - ERROR AL ABRIR BV4HBR. FS="
014000                FS-BV4HBR
014100                UPON CONSOLE
014200        DISPLAY "================================================"
014300                UPON CONSOLE
014400        MOVE 91 TO RETURN-CODE
014500        STOP RUN
014600     END-IF
014700     READ BVPREC
014800          AT END SET FIN-BVPREC TO TRUE
014900     END-READ.
015000 100-ABRE-ARCHIVOS-E. EXIT.
015100
015200******************************************************************
015300*       LEE UNA BARRA DIARIA Y LA EXPANDE EN M Y A                *
015400******************************************************************
015500 200-PROCESA-PRECIOS SECTION.
015600     ADD 1 TO WKS-BARRAS-DIARIAS-LEIDAS
015700     IF BVPR-SIMBOLO NOT = WKS-EMISORA-ANTERIOR
015800        ADD 1 TO WKS-EMISORAS-PROCESADAS
015900        MOVE BVPR-SIMBOLO TO WKS-EMISORA-ANTERIOR
016000     END-IF
016100     PERFORM 300-EXPANDE-BARRA THRU 300-EXPANDE-BARRA-E
016200     READ BVPREC
016300          AT END SET FIN-BVPREC TO TRUE
016400     END-READ.
016500 200-PROCESA-PRECIOS-E. EXIT.
016600
016700 300-EXPANDE-BARRA SECTION.
016800     COMPUTE WKS-DIF-CIERRE-APERTURA =
016900             BVPR-CIERRE - BVPR-APERTURA
017000     IF WKS-DIF-CIERRE-APERTURA < 0
017100        COMPUTE WKS-ABS-DIFERENCIA =
017200                WKS-DIF-CIERRE-APERTURA * -1
017300     ELSE
017400        MOVE    WKS-DIF-CIERRE-APERTURA TO WKS-ABS-DIFERENCIA
017500     END-IF
017600     COMPUTE WKS-VOLUMEN-MANIANA = BVPR-VOLUMEN * 0.7
017700     COMPUTE WKS-VOLUMEN-TARDE   = BVPR-VOLUMEN * 0.3
017800
017900     MOVE SPACES            TO WKS-BV4HBR-INIC
018000     MOVE BVPR-SIMBOLO      TO BV4H-SIMBOLO
018100     MOVE BVPR-FECHA        TO BV4H-FECHA
018200     MOVE 'M'               TO BV4H-SESION
018300     MOVE BVPR-APERTURA     TO BV4H-APERTURA
018400     COMPUTE BV4H-CIERRE = BV4H-APERTURA +
018500             (0.8 * WKS-DIF-CIERRE-APERTURA)
018600     IF BV4H-APERTURA > BV4H-CIERRE
018700        MOVE BV4H-APERTURA  TO WKS-MAX-TEMP
018800        MOVE BV4H-CIERRE    TO WKS-MIN-TEMP
018900     ELSE
019000        MOVE BV4H-CIERRE    TO WKS-MAX-TEMP
019100        MOVE BV4H-APERTURA  TO WKS-MIN-TEMP
019200     END-IF
019300     COMPUTE BV4H-MAXIMO =
019400             WKS-MAX-TEMP + (0.1 * WKS-ABS-DIFERENCIA)
019500     COMPUTE BV4H-MINIMO =
019600             WKS-MIN-TEMP - (0.1 * WKS-ABS-DIFERENCIA)
019700     MOVE WKS-VOLUMEN-MANIANA TO BV4H-VOLUMEN
019800     WRITE REG-BV4HBR
019900     ADD 1 TO WKS-BARRAS-4H-GENERADAS
020000
020100     MOVE SPACES            TO WKS-BV4HBR-INIC
020200     MOVE BVPR-SIMBOLO      TO BV4H-SIMBOLO
020300     MOVE BVPR-FECHA        TO BV4H-FECHA
020400     MOVE 'A'               TO BV4H-SESION
020500     MOVE BV4H-CIERRE       TO WKS-MAX-TEMP
020600*--> WKS-MAX-TEMP RETIENE TEMPORALMENTE EL CIERRE DE LA MANANA
020700     MOVE WKS-MAX-TEMP      TO BV4H-APERTURA
020800     MOVE BVPR-CIERRE       TO BV4H-CIERRE
020900     IF BV4H-APERTURA > BV4H-CIERRE
021000        MOVE BV4H-APERTURA  TO WKS-MAX-TEMP
021100        MOVE BV4H-CIERRE    TO WKS-MIN-TEMP
021200     ELSE
021300        MOVE BV4H-CIERRE    TO WKS-MAX-TEMP
021400        MOVE BV4H-APERTURA  TO WKS-MIN-TEMP
021500     END-IF
021600     COMPUTE BV4H-MAXIMO =
021700             WKS-MAX-TEMP + (0.05 * WKS-ABS-DIFERENCIA)
021800     COMPUTE BV4H-MINIMO =
021900             WKS-MIN-TEMP - (0.05 * WKS-ABS-DIFERENCIA)
022000     MOVE WKS-VOLUMEN-TARDE TO BV4H-VOLUMEN
022100     WRITE REG-BV4HBR
022200     ADD 1 TO WKS-BARRAS-4H-GENERADAS.
022300 300-EXPANDE-BARRA-E. EXIT.
022400
022500 900-ESTADISTICAS SECTION.
022600     DISPLAY ">>>>>>>>>>>>> BV4HREXP - ESTADISTICAS <<<<<<<<<<<<<"
022700     DISPLAY "||  EMISORAS PROCESADAS      : "
022800             WKS-EMISORAS-PROCESADAS
022900     DISPLAY "||  BARRAS DIARIAS LEIDAS    : "
023000             WKS-BARRAS-DIARIAS-LEIDAS
023100     DISPLAY "||  BARRAS DE 4H GENERADAS   : "
023200             WKS-BARRAS-4H-GENERADAS
023300     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
023400*--> ABRE LA BITACORA DE TOTALES DE LA CORRIDA (ARRANCA LA CADENA;
023500*    BVINDCAL Y LOS SIGUIENTES PASOS LA LEEN Y LA AUMENTAN).
023600     OPEN OUTPUT BVSTAT
023700     MOVE SPACES TO WKS-BVSTAT-INIC
023800     MOVE WKS-EMISORAS-PROCESADAS   TO STA-EMISORAS-PROCESADAS
023900     MOVE WKS-BARRAS-DIARIAS-LEIDAS TO STA-BARRAS-DIARIAS-LEIDAS
024000     MOVE WKS-BARRAS-4H-GENERADAS   TO STA-BARRAS-4H-GENERADAS
024100     WRITE REG-BVSTAT
024200     CLOSE BVSTAT.
024300 900-ESTADISTICAS-E. EXIT.
024400
024500 950-CIERRA-ARCHIVOS SECTION.
024600     CLOSE BVPREC
024700     CLOSE BV4HBR.
024800 950-CIERRA-ARCHIVOS-E. EXIT.
