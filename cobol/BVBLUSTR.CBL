000100******************************************************************
000200* FECHA       : 22/10/1992                                       *
000300* PROGRAMADOR : ROSA CARRANZA VELIZ (RCV)                        *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVBLUSTR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTRATEGIA AZUL. RECORRE, POR EMISORA, LA SERIE  *
000800*             : DE BARRAS DE 4 HORAS UNIDA A SUS INDICADORES Y   *
000900*             : EVALUA LAS REGLAS DE ENTRADA/SALIDA LARGO (500) Y*
001000*             : CORTO (600) SOBRE LA LINEA AZUL (120 BARRAS).    *
001100* ARCHIVOS    : BV4HBR, BVINDC (ENTRADA), BVSENA (SALIDA CRUDA)  *
001200* PROGRAMA(S) : NO APLICA                                        *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BVBLUSTR.
001600 AUTHOR.        ROSA CARRANZA VELIZ.
001700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
001800 DATE-WRITTEN.  22/10/1992.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002100******************************************************************
002200*                 B I T A C O R A   D E   C A M B I O S          *
002300******************************************************************
002400* FECHA       PROG  TICKET      DESCRIPCION                      *
002500* ----------  ----  ----------  ------------------------------- *
002600* 22/10/1992  RCV   BPM-000201  VERSION ORIGINAL, SOLO LARGOS.    *
002700* 15/06/1995  JLM   BPM-000470  SE AGREGA LA SECCION DE CORTOS.   *
002800* 11/02/1999  ERD   BPM-000880  REVISION Y2K.                     *
002900* 19/09/2003  PEM   BPM-001480  SE AGREGA LA FUERZA DE LA SENAL.  *
003000* 02/04/2006  PEM   BPM-001720  SALIDA POR ESTANCAMIENTO (TRAIL). *
003100* 14/08/2009  JCQ   BPM-001901  SE ADELANTA LA ACTUALIZACION DEL   *
003200*                               HISTORIAL DE 3/5 BARRAS ANTES DE   *
003300*                               EVALUAR LARGOS/CORTOS; LA SALIDA   *
003400*                               POR DEBAJO/ARRIBA DE LA AZUL       *
003500*                               QUEDABA UN DIA ATRASADA.           *
003600* 27/08/2009  JCQ   BPM-001906  EL ANILLO DE 20 BARRAS (ALTO/BAJO) *
003700*                               APUNTABA A CAMPOS BV4H-ALTO Y      *
003800*                               BV4H-BAJO QUE NO EXISTEN EN EL     *
003900*                               COPY BV4HBRR; SE CORRIGE A         *
004000*                               BV4H-MAXIMO Y BV4H-MINIMO.         *
004100* 27/08/2009  JCQ   BPM-001907  SE QUITA EN 420-ENTRADA-CORTO EL   *
004200*                               FILTRO DE FUERZA MINIMA; EL CORTO  *
004300*                               AZUL DEBE EMITIRSE SIEMPRE QUE SE  *
004400*                               CUMPLAN LAS 4 CONDICIONES, Y QUE   *
004500*                               SEA BVSIGPOS (200-FILTRA-SENALES) *
004600*                               DECIDA SI SE DESCARTA POR FUERZA.  *
004700* 28/08/2009  JCQ   BPM-001908  EL ESTANCAMIENTO DEL CORTO SEGUIA  *
004800*                               EL CIERRE MINIMO DESDE LA ENTRADA, *
004900*                               NO EL BAJO DEL PERIODO; SE CORRIGE *
005000*                               420/450 PARA QUE WKS-S-MINIMO-    *
005100*                               DESDE-ENTRADA SIGA A BV4H-MINIMO.  *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT BV4HBR  ASSIGN TO BV4HBR
006000            ORGANIZATION   IS LINE SEQUENTIAL
006100            FILE STATUS    IS FS-BV4HBR.
006200     SELECT BVINDC  ASSIGN TO BVINDC
006300            ORGANIZATION   IS LINE SEQUENTIAL
006400            FILE STATUS    IS FS-BVINDC.
006500     SELECT BVSENA  ASSIGN TO BVSENA
006600            ORGANIZATION   IS LINE SEQUENTIAL
006700            FILE STATUS    IS FS-BVSENA.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  BV4HBR
007100     LABEL RECORD IS STANDARD.
007200     COPY BV4HBRR.
007300 FD  BVINDC
007400     LABEL RECORD IS STANDARD.
007500     COPY BVINDRR.
007600 FD  BVSENA
007700     LABEL RECORD IS STANDARD.
007800     COPY BVSIGRR.
007900*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA SENAL CRUDA
008000*    ANTES DE ARMARLA (HABITO DE LA CASA)
008100 01  WKS-BVSENC-INIC REDEFINES REG-BVSENC.
008200     02 FILLER                     PIC X(121).
008300
008400 WORKING-STORAGE SECTION.
008500 77  FS-BV4HBR                     PIC X(02) VALUE ZEROS.
008600 77  FS-BVINDC                     PIC X(02) VALUE ZEROS.
008700 77  FS-BVSENA                     PIC X(02) VALUE ZEROS.
008800 01  WKS-FLAGS.
008900     02 WKS-FIN-BV4HBR             PIC 9(01) VALUE ZEROS.
009000        88 FIN-BV4HBR                         VALUE 1.
009100     02 WKS-FIN-BVINDC             PIC 9(01) VALUE ZEROS.
009200        88 FIN-BVINDC                         VALUE 1.
009300     02 WKS-CASO-ACOPLADO          PIC 9(01) VALUE ZEROS.
009400        88 BARRA-ACOPLADA                     VALUE 1.
009500
009600******************************************************************
009700*         PARAMETROS DE LA ESTRATEGIA (DEFAULT POR SYSIN)        *
009800******************************************************************
009900 01  WKS-PARM-SYSIN.
010000     02 PRM-FUERZA-MINIMA          PIC 9V9(04) VALUE ZEROS.
010100 01  WKS-PARAMETROS.
010200     02 WKS-FUERZA-MINIMA          PIC 9V9(04) COMP-3 VALUE 0.70.
010300
010400******************************************************************
010500*         CONTADORES (COMP)                                      *
010600******************************************************************
010700 01  WKS-CONTADORES.
010800     02 WKS-BARRAS-4H-LEIDAS       PIC 9(07) COMP VALUE ZERO.
010900     02 WKS-BARRAS-ACOPLADAS       PIC 9(07) COMP VALUE ZERO.
011000     02 WKS-SENALES-LARGO          PIC 9(05) COMP VALUE ZERO.
011100     02 WKS-SENALES-CORTO          PIC 9(05) COMP VALUE ZERO.
011200     02 WKS-EMISORAS-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
011300     02 WKS-INDICE-EMISORA         PIC 9(07) COMP VALUE ZERO.
011400     02 WKS-I                      PIC 9(04) COMP VALUE ZERO.
011500
011600 01  WKS-EMISORA-ANTERIOR          PIC X(06) VALUE SPACES.
011700
011800******************************************************************
011900*     ANILLO DE MAXIMOS/MINIMOS DE LAS 20 BARRAS PREVIAS          *
012000******************************************************************
012100 01  WKS-ANILLO-20.
012200     02 WKS-A20-POSICION           PIC 9(04) COMP VALUE ZERO.
012300     02 WKS-A20-LLENOS             PIC 9(04) COMP VALUE ZERO.
012400     02 WKS-A20-ALTOS OCCURS 20 TIMES PIC S9(07)V9(04).
012500     02 WKS-A20-BAJOS OCCURS 20 TIMES PIC S9(07)V9(04).
012600 01  WKS-ANILLO-20-R REDEFINES WKS-ANILLO-20.
012700     02 FILLER                     PIC X(328).
012800
012900******************************************************************
013000*     HISTORIAL DE 3 BARRAS (CIERRE VS LINEA AZUL) PARA STOP LOSS *
013100******************************************************************
013200 01  WKS-HIST-3-BARRAS.
013300     02 WKS-H3-BAJO-AZUL  OCCURS 3 TIMES PIC 9(01) VALUE ZERO.
013400     02 WKS-H3-ALTO-AZUL  OCCURS 3 TIMES PIC 9(01) VALUE ZERO.
013500
013600******************************************************************
013700*     HISTORIAL DE 5 BARRAS PARA LA PRUEBA DE PRESION (U4)        *
013800******************************************************************
013900 01  WKS-HIST-5-PRESION OCCURS 5 TIMES PIC 9(01) VALUE ZERO.
014000 01  WKS-HIST-5-PRESION-R REDEFINES WKS-HIST-5-PRESION.
014100     02 FILLER                     PIC X(05).
014200
014300******************************************************************
014400*     ESTADO DE LA POSICION LARGA Y CORTA POR EMISORA             *
014500******************************************************************
014600 01  WKS-POSICION-LARGA.
014700     02 WKS-L-ABIERTA               PIC 9(01) COMP VALUE ZERO.
014800        88 L-POSICION-ABIERTA                  VALUE 1.
014900     02 WKS-L-PRECIO-ENTRADA        PIC S9(07)V9(04) VALUE ZERO.
015000     02 WKS-L-MAXIMO-DESDE-ENTRADA  PIC S9(07)V9(04) VALUE ZERO.
015100 01  WKS-POSICION-LARGA-R REDEFINES WKS-POSICION-LARGA.
015200     02 FILLER                      PIC X(23).
015300
015400 01  WKS-POSICION-CORTA.
015500     02 WKS-S-ABIERTA               PIC 9(01) COMP VALUE ZERO.
015600        88 S-POSICION-ABIERTA                  VALUE 1.
015700     02 WKS-S-PRECIO-ENTRADA        PIC S9(07)V9(04) VALUE ZERO.
015800     02 WKS-S-MINIMO-DESDE-ENTRADA  PIC S9(07)V9(04) VALUE ZERO.
015900
016000******************************************************************
016100*     VARIABLES DE TRABAJO DE LAS FORMULAS DE FUERZA              *
016200******************************************************************
016300 01  WKS-CAMPOS-FUERZA.
016400     02 WKS-FUERZA-TOTAL            PIC 9V9(04) VALUE ZERO.
016500     02 WKS-PARTE-TENDENCIA         PIC 9V9(04) VALUE ZERO.
016600     02 WKS-PARTE-VOLUMEN           PIC 9V9(04) VALUE ZERO.
016700     02 WKS-PARTE-PRECIO            PIC 9V9(04) VALUE ZERO.
016800     02 WKS-PARTE-MA                PIC 9V9(04) VALUE ZERO.
016900     02 WKS-PARTE-TREND             PIC 9V9(04) VALUE ZERO.
017000     02 WKS-ABS-DESVIO-AZUL         PIC S9(03)V9(04) VALUE ZERO.
017100     02 WKS-ABS-PENDIENTE-AZUL      PIC S9(05)V9(06) VALUE ZERO.
017200     02 WKS-MAX-ALTO-20             PIC S9(07)V9(04) VALUE ZERO.
017300     02 WKS-MIN-BAJO-20             PIC S9(07)V9(04) VALUE ZERO.
017400     02 FILLER                      PIC X(08).
017500
017600 PROCEDURE DIVISION.
017700 000-PRINCIPAL SECTION.
017800     PERFORM 100-ABRE-ARCHIVOS
017900     PERFORM 200-LEE-PAREJA THRU 200-LEE-PAREJA-E
018000             UNTIL FIN-BV4HBR OR FIN-BVINDC
018100     PERFORM 900-ESTADISTICAS
018200     PERFORM 950-CIERRA-ARCHIVOS
018300     STOP RUN.
018400 000-PRINCIPAL-E. EXIT.
018500
018600 100-ABRE-ARCHIVOS SECTION.
018700     ACCEPT WKS-PARM-SYSIN FROM SYSIN
018800     IF PRM-FUERZA-MINIMA > 0
018900        MOVE PRM-FUERZA-MINIMA TO WKS-FUERZA-MINIMA
019000     END-IF
019100     OPEN INPUT  BV4HBR
019200     OPEN INPUT  BVINDC
019300     OPEN OUTPUT BVSENA
019400     READ BV4HBR  AT END SET FIN-BV4HBR  TO TRUE END-READ
019500     READ BVINDC  AT END SET FIN-BVINDC  TO TRUE END-READ.
019600 100-ABRE-ARCHIVOS-E. EXIT.
019700
019800******************************************************************
019900*     AVANZA BV4HBR BARRA POR BARRA; CUANDO SU LLAVE COINCIDE    *
020000*     CON LA DEL INDICADOR PENDIENTE, SE EVALUAN LAS REGLAS      *
020100******************************************************************
020200 200-LEE-PAREJA SECTION.
020300     ADD 1 TO WKS-BARRAS-4H-LEIDAS
020400     IF BV4H-SIMBOLO NOT = WKS-EMISORA-ANTERIOR
020500        PERFORM 250-REINICIA-EMISORA THRU 250-REINICIA-EMISORA-E
020600     END-IF
020700
020800     MOVE ZERO TO WKS-CASO-ACOPLADO
020900     IF NOT FIN-BVINDC
021000        IF BV4H-SIMBOLO = BVIN-SIMBOLO AND
021100           BV4H-FECHA   = BVIN-FECHA   AND
021200           BV4H-SESION  = BVIN-SESION
021300           SET BARRA-ACOPLADA TO TRUE
021400        END-IF
021500     END-IF
021600
021700     IF BARRA-ACOPLADA
021800        ADD 1 TO WKS-INDICE-EMISORA
021900        ADD 1 TO WKS-BARRAS-ACOPLADAS
022000        PERFORM 280-ACTUALIZA-HISTORIALES
022100                THRU 280-ACTUALIZA-HISTORIALES-E
022200        PERFORM 300-REGLAS-LARGO  THRU 300-REGLAS-LARGO-E
022300        PERFORM 400-REGLAS-CORTO  THRU 400-REGLAS-CORTO-E
022400        READ BVINDC AT END SET FIN-BVINDC TO TRUE END-READ
022500     END-IF
022600
022700     PERFORM 270-ACTUALIZA-ANILLO-20
022800             THRU 270-ACTUALIZA-ANILLO-20-E
022900
023000     READ BV4HBR AT END SET FIN-BV4HBR TO TRUE END-READ.
023100 200-LEE-PAREJA-E. EXIT.
023200
023300 250-REINICIA-EMISORA SECTION.
023400     ADD 1 TO WKS-EMISORAS-PROCESADAS
023500     MOVE BV4H-SIMBOLO TO WKS-EMISORA-ANTERIOR
023600     MOVE ZERO TO WKS-INDICE-EMISORA
023700     MOVE ZERO TO WKS-A20-POSICION WKS-A20-LLENOS
023800     MOVE ZERO TO WKS-HIST-3-BARRAS
023900     MOVE ZERO TO WKS-HIST-5-PRESION
024000     MOVE ZERO TO WKS-L-ABIERTA WKS-L-PRECIO-ENTRADA
024100                  WKS-L-MAXIMO-DESDE-ENTRADA
024200     MOVE ZERO TO WKS-S-ABIERTA WKS-S-PRECIO-ENTRADA
024300                  WKS-S-MINIMO-DESDE-ENTRADA.
024400 250-REINICIA-EMISORA-E. EXIT.
024500
024600******************************************************************
024700*     AGREGA EL ALTO/BAJO ACTUAL AL ANILLO (DESPUES DE USARLO)    *
024800******************************************************************
024900 270-ACTUALIZA-ANILLO-20 SECTION.
025000     ADD 1 TO WKS-A20-POSICION
025100     IF WKS-A20-POSICION > 20
025200        MOVE 1 TO WKS-A20-POSICION
025300     END-IF
025400     IF WKS-A20-LLENOS < 20
025500        ADD 1 TO WKS-A20-LLENOS
025600     END-IF
025700     MOVE BV4H-MAXIMO TO WKS-A20-ALTOS (WKS-A20-POSICION)
025800     MOVE BV4H-MINIMO TO WKS-A20-BAJOS (WKS-A20-POSICION).
025900 270-ACTUALIZA-ANILLO-20-E. EXIT.
026000
026100 280-ACTUALIZA-HISTORIALES SECTION.
026200     PERFORM 282-DESPLAZA-ANILLO-3 THRU 282-DESPLAZA-ANILLO-3-E
026300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 2
026400     IF BV4H-CIERRE < BVIN-LINEA-AZUL
026500        MOVE 1 TO WKS-H3-BAJO-AZUL (3)
026600     ELSE
026700        MOVE 0 TO WKS-H3-BAJO-AZUL (3)
026800     END-IF
026900     IF BV4H-CIERRE > BVIN-LINEA-AZUL
027000        MOVE 1 TO WKS-H3-ALTO-AZUL (3)
027100     ELSE
027200        MOVE 0 TO WKS-H3-ALTO-AZUL (3)
027300     END-IF
027400
027500     PERFORM 284-DESPLAZA-PRESION-5 THRU 284-DESPLAZA-PRESION-5-E
027600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
027700     MOVE ZERO TO WKS-HIST-5-PRESION (5)
027800     COMPUTE WKS-ABS-DESVIO-AZUL =
027900             (BVIN-CIERRE - BVIN-LINEA-AZUL) /
028000             BVIN-LINEA-AZUL * 100
028100     IF WKS-ABS-DESVIO-AZUL < 0
028200        MULTIPLY -1 BY WKS-ABS-DESVIO-AZUL
028300     END-IF
028400     IF BV4H-MAXIMO >= BVIN-LINEA-AZUL * 0.99 AND
028500        BV4H-MAXIMO <= BVIN-LINEA-AZUL * 1.01 AND
028600        BV4H-CIERRE < BVIN-LINEA-AZUL
028700        MOVE 1 TO WKS-HIST-5-PRESION (5)
028800     END-IF.
028900 280-ACTUALIZA-HISTORIALES-E. EXIT.
029000
029100 282-DESPLAZA-ANILLO-3 SECTION.
029200     MOVE WKS-H3-BAJO-AZUL (WKS-I + 1) TO
029300          WKS-H3-BAJO-AZUL (WKS-I)
029400     MOVE WKS-H3-ALTO-AZUL (WKS-I + 1) TO
029500          WKS-H3-ALTO-AZUL (WKS-I).
029600 282-DESPLAZA-ANILLO-3-E. EXIT.
029700
029800 284-DESPLAZA-PRESION-5 SECTION.
029900     MOVE WKS-HIST-5-PRESION (WKS-I + 1) TO
030000          WKS-HIST-5-PRESION (WKS-I).
030100 284-DESPLAZA-PRESION-5-E. EXIT.
030200
030300******************************************************************
030400*     U3 - REGLAS LARGO AZUL                                     *
030500******************************************************************
030600 300-REGLAS-LARGO SECTION.
030700     IF WKS-INDICE-EMISORA < 50
030800        GO TO 300-REGLAS-LARGO-E
030900     END-IF
031000
031100     IF L-POSICION-ABIERTA
031200        PERFORM 350-SALIDA-LARGO THRU 350-SALIDA-LARGO-E
031300     ELSE
031400        PERFORM 320-ENTRADA-LARGO THRU 320-ENTRADA-LARGO-E
031500     END-IF.
031600 300-REGLAS-LARGO-E. EXIT.
031700
031800 320-ENTRADA-LARGO SECTION.
031900     MOVE WKS-A20-ALTOS (1) TO WKS-MAX-ALTO-20
032000     PERFORM 322-BUSCA-MAXIMO-20 THRU 322-BUSCA-MAXIMO-20-E
032100             VARYING WKS-I FROM 2 BY 1
032200             UNTIL WKS-I > WKS-A20-LLENOS
032300
032400     MOVE BVIN-DESVIO-AZUL TO WKS-ABS-DESVIO-AZUL
032500     IF WKS-ABS-DESVIO-AZUL < 0
032600        MULTIPLY -1 BY WKS-ABS-DESVIO-AZUL
032700     END-IF
032800
032900     IF BVIN-LINEA-AZUL > BVIN-LINEA-VERDE           AND
033000        BVIN-LINEA-VERDE > BVIN-LINEA-NARANJA         AND
033100        BVIN-PENDIENTE-AZUL > 0                       AND
033200        BVIN-PENDIENTE-VERDE > 0                       AND
033300        BVIN-PENDIENTE-NARANJA > 0                      AND
033400        BVIN-RAZON-VOLUMEN > 1.5                        AND
033500        BV4H-CIERRE > WKS-MAX-ALTO-20                    AND
033600        BV4H-CIERRE > BVIN-LINEA-AZUL                    AND
033700        WKS-ABS-DESVIO-AZUL < 5.0
033800        IF WKS-INDICE-EMISORA >= 20
033900           PERFORM 330-FUERZA-LARGO THRU 330-FUERZA-LARGO-E
034000           IF WKS-FUERZA-TOTAL >= WKS-FUERZA-MINIMA
034100              MOVE BV4H-CIERRE TO WKS-L-PRECIO-ENTRADA
034200              MOVE BV4H-CIERRE TO WKS-L-MAXIMO-DESDE-ENTRADA
034300              MOVE 1 TO WKS-L-ABIERTA
034400              PERFORM 380-EMITE-LARGO THRU 380-EMITE-LARGO-E
034500           END-IF
034600        END-IF
034700     END-IF.
034800 320-ENTRADA-LARGO-E. EXIT.
034900
035000 322-BUSCA-MAXIMO-20 SECTION.
035100     IF WKS-A20-ALTOS (WKS-I) > WKS-MAX-ALTO-20
035200        MOVE WKS-A20-ALTOS (WKS-I) TO WKS-MAX-ALTO-20
035300     END-IF.
035400 322-BUSCA-MAXIMO-20-E. EXIT.
035500
035600 330-FUERZA-LARGO SECTION.
035700     MOVE BVIN-FUERZA-TENDENCIA TO WKS-PARTE-TENDENCIA
035800     IF WKS-PARTE-TENDENCIA < 0
035900        MULTIPLY -1 BY WKS-PARTE-TENDENCIA
036000     END-IF
036100     COMPUTE WKS-PARTE-TENDENCIA = WKS-PARTE-TENDENCIA / 3
036200     IF WKS-PARTE-TENDENCIA > 1
036300        MOVE 1 TO WKS-PARTE-TENDENCIA
036400     END-IF
036500     COMPUTE WKS-PARTE-TENDENCIA ROUNDED =
036600             WKS-PARTE-TENDENCIA * 0.4
036700
036800     MOVE ZERO TO WKS-PARTE-VOLUMEN
036900     IF BVIN-RAZON-VOLUMEN > 1.5
037000        COMPUTE WKS-PARTE-VOLUMEN = (BVIN-RAZON-VOLUMEN - 1.5) / 2
037100        IF WKS-PARTE-VOLUMEN > 1
037200           MOVE 1 TO WKS-PARTE-VOLUMEN
037300        END-IF
037400        COMPUTE WKS-PARTE-VOLUMEN ROUNDED =
037500                WKS-PARTE-VOLUMEN * 0.3
037600     END-IF
037700
037800     MOVE ZERO TO WKS-PARTE-PRECIO
037900     IF WKS-ABS-DESVIO-AZUL < 5
038000        COMPUTE WKS-PARTE-PRECIO ROUNDED =
038100                (1 - (WKS-ABS-DESVIO-AZUL / 5)) * 0.3
038200     END-IF
038300
038400     COMPUTE WKS-FUERZA-TOTAL ROUNDED =
038500             WKS-PARTE-TENDENCIA + WKS-PARTE-VOLUMEN +
038600             WKS-PARTE-PRECIO
038700     IF WKS-FUERZA-TOTAL > 1
038800        MOVE 1 TO WKS-FUERZA-TOTAL
038900     END-IF.
039000 330-FUERZA-LARGO-E. EXIT.
039100
039200 350-SALIDA-LARGO SECTION.
039300     MOVE ZERO TO WKS-I
039400     IF BV4H-CIERRE > WKS-L-MAXIMO-DESDE-ENTRADA
039500        MOVE BV4H-CIERRE TO WKS-L-MAXIMO-DESDE-ENTRADA
039600     END-IF
039700
039800     MOVE BVIN-DESVIO-AZUL TO WKS-ABS-DESVIO-AZUL
039900     IF WKS-ABS-DESVIO-AZUL < 0
040000        MULTIPLY -1 BY WKS-ABS-DESVIO-AZUL
040100     END-IF
040200
040300     IF WKS-H3-BAJO-AZUL (1) = 1 AND WKS-H3-BAJO-AZUL (2) = 1 AND
040400        WKS-H3-BAJO-AZUL (3) = 1
040500        MOVE 0 TO WKS-L-ABIERTA
040600        PERFORM 390-EMITE-SALIDA-LARGO
040700                THRU 390-EMITE-SALIDA-LARGO-E
040800     ELSE
040900        IF WKS-ABS-DESVIO-AZUL > 8.0
041000           MOVE 0 TO WKS-L-ABIERTA
041100           PERFORM 390-EMITE-SALIDA-LARGO
041200                   THRU 390-EMITE-SALIDA-LARGO-E
041300        ELSE
041400           IF BV4H-CIERRE < WKS-L-MAXIMO-DESDE-ENTRADA * 0.95
041500              MOVE 0 TO WKS-L-ABIERTA
041600              PERFORM 390-EMITE-SALIDA-LARGO
041700                      THRU 390-EMITE-SALIDA-LARGO-E
041800           END-IF
041900        END-IF
042000     END-IF.
042100 350-SALIDA-LARGO-E. EXIT.
042200
042300******************************************************************
042400*     U4 - REGLAS CORTO AZUL                                     *
042500******************************************************************
042600 400-REGLAS-CORTO SECTION.
042700     IF WKS-INDICE-EMISORA < 50
042800        GO TO 400-REGLAS-CORTO-E
042900     END-IF
043000
043100     IF S-POSICION-ABIERTA
043200        PERFORM 450-SALIDA-CORTO THRU 450-SALIDA-CORTO-E
043300     ELSE
043400        PERFORM 420-ENTRADA-CORTO THRU 420-ENTRADA-CORTO-E
043500     END-IF.
043600 400-REGLAS-CORTO-E. EXIT.
043700
043800 420-ENTRADA-CORTO SECTION.
043900     MOVE WKS-A20-BAJOS (1) TO WKS-MIN-BAJO-20
044000     PERFORM 422-BUSCA-MINIMO-20 THRU 422-BUSCA-MINIMO-20-E
044100             VARYING WKS-I FROM 2 BY 1
044200             UNTIL WKS-I > WKS-A20-LLENOS
044300
044400     MOVE BVIN-DESVIO-AZUL TO WKS-ABS-DESVIO-AZUL
044500     IF WKS-ABS-DESVIO-AZUL < 0
044600        MULTIPLY -1 BY WKS-ABS-DESVIO-AZUL
044700     END-IF
044800
044900     IF BVIN-LINEA-AZUL < BVIN-LINEA-VERDE            AND
045000        BVIN-LINEA-VERDE < BVIN-LINEA-NARANJA          AND
045100        BVIN-PENDIENTE-AZUL < 0                        AND
045200        BVIN-PENDIENTE-VERDE < 0                        AND
045300        BVIN-PENDIENTE-NARANJA < 0                       AND
045400        BVIN-RAZON-VOLUMEN > 1.5                         AND
045500        BV4H-CIERRE < WKS-MIN-BAJO-20                     AND
045600        BV4H-CIERRE < BVIN-LINEA-AZUL                     AND
045700        WKS-ABS-DESVIO-AZUL < 5.0
045800        PERFORM 430-FUERZA-CORTO THRU 430-FUERZA-CORTO-E
045900        MOVE BV4H-CIERRE TO WKS-S-PRECIO-ENTRADA
046000        MOVE BV4H-MINIMO TO WKS-S-MINIMO-DESDE-ENTRADA
046100        MOVE 1 TO WKS-S-ABIERTA
046200        PERFORM 480-EMITE-CORTO THRU 480-EMITE-CORTO-E
046300     END-IF.
046400 420-ENTRADA-CORTO-E. EXIT.
046500
046600 422-BUSCA-MINIMO-20 SECTION.
046700     IF WKS-A20-BAJOS (WKS-I) < WKS-MIN-BAJO-20
046800        MOVE WKS-A20-BAJOS (WKS-I) TO WKS-MIN-BAJO-20
046900     END-IF.
047000 422-BUSCA-MINIMO-20-E. EXIT.
047100
047200 430-FUERZA-CORTO SECTION.
047300     MOVE BVIN-PENDIENTE-AZUL TO WKS-ABS-PENDIENTE-AZUL
047400     IF WKS-ABS-PENDIENTE-AZUL < 0
047500        MULTIPLY -1 BY WKS-ABS-PENDIENTE-AZUL
047600     END-IF
047700     IF WKS-ABS-PENDIENTE-AZUL > 2
047800        MOVE 2 TO WKS-ABS-PENDIENTE-AZUL
047900     END-IF
048000     COMPUTE WKS-PARTE-MA ROUNDED =
048100             0.3 * (0.5 + 0.5 * (WKS-ABS-PENDIENTE-AZUL / 2))
048200
048300     MOVE ZERO TO WKS-PARTE-VOLUMEN
048400     IF BVIN-RAZON-VOLUMEN > 1.5
048500        COMPUTE WKS-PARTE-VOLUMEN = BVIN-RAZON-VOLUMEN / 3
048600        IF WKS-PARTE-VOLUMEN > 1
048700           MOVE 1 TO WKS-PARTE-VOLUMEN
048800        END-IF
048900        COMPUTE WKS-PARTE-VOLUMEN ROUNDED =
049000                WKS-PARTE-VOLUMEN * 0.25
049100     END-IF
049200
049300     MOVE ZERO TO WKS-PARTE-PRECIO
049400     IF BV4H-CIERRE < BVIN-LINEA-AZUL
049500        COMPUTE WKS-PARTE-PRECIO = WKS-ABS-DESVIO-AZUL / 10
049600        IF WKS-PARTE-PRECIO > 1
049700           MOVE 1 TO WKS-PARTE-PRECIO
049800        END-IF
049900        COMPUTE WKS-PARTE-PRECIO ROUNDED = WKS-PARTE-PRECIO * 0.25
050000     END-IF
050100
050200     COMPUTE WKS-PARTE-TREND ROUNDED =
050300             (1 - BVIN-FUERZA-TENDENCIA) * 0.2
050400
050500     COMPUTE WKS-FUERZA-TOTAL ROUNDED =
050600             WKS-PARTE-MA + WKS-PARTE-VOLUMEN + WKS-PARTE-PRECIO +
050700             WKS-PARTE-TREND
050800     IF WKS-FUERZA-TOTAL > 1
050900        MOVE 1 TO WKS-FUERZA-TOTAL
051000     END-IF.
051100 430-FUERZA-CORTO-E. EXIT.
051200
051300 450-SALIDA-CORTO SECTION.
051400     IF BV4H-MINIMO < WKS-S-MINIMO-DESDE-ENTRADA
051500        MOVE BV4H-MINIMO TO WKS-S-MINIMO-DESDE-ENTRADA
051600     END-IF
051700
051800     MOVE BVIN-DESVIO-AZUL TO WKS-ABS-DESVIO-AZUL
051900     IF WKS-ABS-DESVIO-AZUL < 0
052000        MULTIPLY -1 BY WKS-ABS-DESVIO-AZUL
052100     END-IF
052200
052300     IF WKS-H3-ALTO-AZUL (1) = 1 AND WKS-H3-ALTO-AZUL (2) = 1 AND
052400        WKS-H3-ALTO-AZUL (3) = 1
052500        MOVE 0 TO WKS-S-ABIERTA
052600        PERFORM 490-EMITE-SALIDA-CORTO
052700                THRU 490-EMITE-SALIDA-CORTO-E
052800     ELSE
052900        IF WKS-ABS-DESVIO-AZUL > 8.0 AND
053000           BV4H-CIERRE < WKS-S-PRECIO-ENTRADA
053100           MOVE 0 TO WKS-S-ABIERTA
053200           PERFORM 490-EMITE-SALIDA-CORTO
053300                   THRU 490-EMITE-SALIDA-CORTO-E
053400        ELSE
053500           IF WKS-S-MINIMO-DESDE-ENTRADA NOT = 0
053600              COMPUTE WKS-PARTE-PRECIO ROUNDED =
053700                 (BV4H-CIERRE - WKS-S-MINIMO-DESDE-ENTRADA) /
053800                 WKS-S-MINIMO-DESDE-ENTRADA
053900              IF WKS-PARTE-PRECIO > 0.05
054000                 MOVE 0 TO WKS-S-ABIERTA
054100                 PERFORM 490-EMITE-SALIDA-CORTO
054200                         THRU 490-EMITE-SALIDA-CORTO-E
054300              END-IF
054400           END-IF
054500        END-IF
054600     END-IF.
054700 450-SALIDA-CORTO-E. EXIT.
054800
054900******************************************************************
055000*     RUTINAS DE ESCRITURA DE SENAL CRUDA                         *
055100******************************************************************
055200 380-EMITE-LARGO SECTION.
055300     MOVE SPACES            TO WKS-BVSENC-INIC
055400     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
055500     MOVE BV4H-FECHA        TO SEN-FECHA
055600     MOVE BV4H-SESION       TO SEN-SESION
055700     MOVE "BLUE-LONG   "    TO SEN-ESTRATEGIA
055800     MOVE "BUY "           TO SEN-ACCION
055900     MOVE WKS-FUERZA-TOTAL  TO SEN-FUERZA
056000     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
056100     MOVE "ENTRADA: ALINEACION ALCISTA Y RUPTURA DE VOLUMEN"
056200                            TO SEN-RAZON
056300     WRITE REG-BVSENC
056400     ADD 1 TO WKS-SENALES-LARGO.
056500 380-EMITE-LARGO-E. EXIT.
056600
056700 390-EMITE-SALIDA-LARGO SECTION.
056800     MOVE SPACES            TO WKS-BVSENC-INIC
056900     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
057000     MOVE BV4H-FECHA        TO SEN-FECHA
057100     MOVE BV4H-SESION       TO SEN-SESION
057200     MOVE "BLUE-LONG   "    TO SEN-ESTRATEGIA
057300     MOVE "SELL"           TO SEN-ACCION
057400     MOVE 1.0000            TO SEN-FUERZA
057500     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
057600     MOVE "SALIDA: STOP LOSS, TOMA DE GANANCIA O TRAILING"
057700                            TO SEN-RAZON
057800     WRITE REG-BVSENC.
057900 390-EMITE-SALIDA-LARGO-E. EXIT.
058000
058100 480-EMITE-CORTO SECTION.
058200     MOVE SPACES            TO WKS-BVSENC-INIC
058300     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
058400     MOVE BV4H-FECHA        TO SEN-FECHA
058500     MOVE BV4H-SESION       TO SEN-SESION
058600     MOVE "BLUE-SHORT  "    TO SEN-ESTRATEGIA
058700     MOVE "SELL"           TO SEN-ACCION
058800     MOVE WKS-FUERZA-TOTAL  TO SEN-FUERZA
058900     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
059000     IF WKS-HIST-5-PRESION (1) = 1 OR
059100        WKS-HIST-5-PRESION (2) = 1 OR
059200        WKS-HIST-5-PRESION (3) = 1 OR
059300        WKS-HIST-5-PRESION (4) = 1 OR
059400        WKS-HIST-5-PRESION (5) = 1
059500        MOVE "ENTRADA: ALINEACION BAJISTA, PRUEBA DE PRESION OK"
059600                            TO SEN-RAZON
059700     ELSE
059800        MOVE "ENTRADA: ALINEACION BAJISTA Y QUIEBRE DE VOLUMEN"
059900                            TO SEN-RAZON
060000     END-IF
060100     WRITE REG-BVSENC
060200     ADD 1 TO WKS-SENALES-CORTO.
060300 480-EMITE-CORTO-E. EXIT.
060400
060500 490-EMITE-SALIDA-CORTO SECTION.
060600     MOVE SPACES            TO WKS-BVSENC-INIC
060700     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
060800     MOVE BV4H-FECHA        TO SEN-FECHA
060900     MOVE BV4H-SESION       TO SEN-SESION
061000     MOVE "BLUE-SHORT  "    TO SEN-ESTRATEGIA
061100     MOVE "BUY "           TO SEN-ACCION
061200     MOVE 1.0000            TO SEN-FUERZA
061300     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
061400     MOVE "SALIDA: STOP LOSS, TOMA DE GANANCIA O TRAILING"
061500                            TO SEN-RAZON
061600     WRITE REG-BVSENC.
061700 490-EMITE-SALIDA-CORTO-E. EXIT.
061800
061900 900-ESTADISTICAS SECTION.
062000     DISPLAY ">>>>>>>>>>>>> BVBLUSTR - ESTADISTICAS <<<<<<<<<<<<<"
062100     DISPLAY "||  EMISORAS PROCESADAS      : "
062200             WKS-EMISORAS-PROCESADAS
062300     DISPLAY "||  BARRAS ACOPLADAS         : "
062400             WKS-BARRAS-ACOPLADAS
062500     DISPLAY "||  SENALES LARGO AZUL       : " WKS-SENALES-LARGO
062600     DISPLAY "||  SENALES CORTO AZUL       : " WKS-SENALES-CORTO
062700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
062800 900-ESTADISTICAS-E. EXIT.
062900
063000 950-CIERRA-ARCHIVOS SECTION.
063100     CLOSE BV4HBR
063200     CLOSE BVINDC
063300     CLOSE BVSENA.
063400 950-CIERRA-ARCHIVOS-E. EXIT.
