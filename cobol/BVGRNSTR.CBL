000100******************************************************************
000200* FECHA       : 08/03/1994                                       *
000300* PROGRAMADOR : JORGE LUIS MEJIA (JLM)                           *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVGRNSTR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTRATEGIA VERDE. CRUCE AZUL/VERDE MAS PATRON DE *
000800*             : VELA JAPONESA SOBRE LA SERIE DE BARRAS DE 4 HRS. *
000900*             : SECCION 500 MANEJA LARGOS, 600 CORTOS, Y 700     *
001000*             : CONTIENE LAS RUTINAS COMPARTIDAS DE PATRON DE    *
001100*             : VELA (MARTILLO, ENVOLVENTE, ESTRELLA).           *
001200* ARCHIVOS    : BV4HBR, BVINDC (ENTRADA), BVSENV (SALIDA CRUDA)  *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    BVGRNSTR.
001700 AUTHOR.        JORGE LUIS MEJIA.
001800 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
001900 DATE-WRITTEN.  08/03/1994.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002200******************************************************************
002300*                 B I T A C O R A   D E   C A M B I O S          *
002400******************************************************************
002500* FECHA       PROG  TICKET      DESCRIPCION                      *
002600* ----------  ----  ----------  ------------------------------- *
002700* 08/03/1994  JLM   BPM-000350  VERSION ORIGINAL, SOLO CRUCES.    *
002800* 21/11/1997  JLM   BPM-000690  SE AGREGAN LOS PATRONES DE VELA.  *
002900* 13/01/1999  ERD   BPM-000883  REVISION Y2K.                     *
003000* 07/05/2004  PEM   BPM-001560  SE AGREGA LA SECCION DE CORTOS.   *
003100* 21/08/2009  JCQ   BPM-001903  SE SEPARA EL CONTEO DE CIERRES    *
003200*                               CONSECUTIVOS DEL RECORRIDO DE LA  *
003300*                               BARRA "ANTERIOR", PORQUE LA SALIDA*
003400*                               POR 5 CIERRES SEGUIDOS QUEDABA UN *
003500*                               DIA ATRASADA.                     *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BV4HBR  ASSIGN TO BV4HBR
004400            ORGANIZATION   IS LINE SEQUENTIAL
004500            FILE STATUS    IS FS-BV4HBR.
004600     SELECT BVINDC  ASSIGN TO BVINDC
004700            ORGANIZATION   IS LINE SEQUENTIAL
004800            FILE STATUS    IS FS-BVINDC.
004900     SELECT BVSENV  ASSIGN TO BVSENV
005000            ORGANIZATION   IS LINE SEQUENTIAL
005100            FILE STATUS    IS FS-BVSENV.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  BV4HBR
005500     LABEL RECORD IS STANDARD.
005600     COPY BV4HBRR.
005700 FD  BVINDC
005800     LABEL RECORD IS STANDARD.
005900     COPY BVINDRR.
006000 FD  BVSENV
006100     LABEL RECORD IS STANDARD.
006200     COPY BVSIGRR.
006300*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA SENAL CRUDA
006400*    ANTES DE ARMARLA (HABITO DE LA CASA)
006500 01  WKS-BVSENC-INIC REDEFINES REG-BVSENC.
006600     02 FILLER                     PIC X(121).
006700
006800 WORKING-STORAGE SECTION.
006900 77  FS-BV4HBR                     PIC X(02) VALUE ZEROS.
007000 77  FS-BVINDC                     PIC X(02) VALUE ZEROS.
007100 77  FS-BVSENV                     PIC X(02) VALUE ZEROS.
007200 01  WKS-FLAGS.
007300     02 WKS-FIN-BV4HBR             PIC 9(01) VALUE ZEROS.
007400        88 FIN-BV4HBR                         VALUE 1.
007500     02 WKS-FIN-BVINDC             PIC 9(01) VALUE ZEROS.
007600        88 FIN-BVINDC                         VALUE 1.
007700     02 WKS-CASO-ACOPLADO          PIC 9(01) VALUE ZEROS.
007800        88 BARRA-ACOPLADA                     VALUE 1.
007900
008000 01  WKS-CONTADORES.
008100     02 WKS-BARRAS-4H-LEIDAS       PIC 9(07) COMP VALUE ZERO.
008200     02 WKS-BARRAS-ACOPLADAS       PIC 9(07) COMP VALUE ZERO.
008300     02 WKS-SENALES-LARGO          PIC 9(05) COMP VALUE ZERO.
008400     02 WKS-SENALES-CORTO          PIC 9(05) COMP VALUE ZERO.
008500     02 WKS-EMISORAS-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
008600     02 WKS-CONSECUTIVAS-BAJO      PIC 9(04) COMP VALUE ZERO.
008700     02 WKS-CONSECUTIVAS-ALTO      PIC 9(04) COMP VALUE ZERO.
008800 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
008900     02 FILLER                     PIC X(37).
009000
009100 01  WKS-EMISORA-ANTERIOR          PIC X(06) VALUE SPACES.
009200
009300******************************************************************
009400*     BARRA ANTERIOR Y ANTEPENULTIMA (PARA CRUCES Y PATRONES)     *
009500******************************************************************
009600 01  WKS-BARRA-T-1.
009700     02 WKS-T1-APERTURA            PIC S9(07)V9(04) VALUE ZERO.
009800     02 WKS-T1-MAXIMO              PIC S9(07)V9(04) VALUE ZERO.
009900     02 WKS-T1-MINIMO              PIC S9(07)V9(04) VALUE ZERO.
010000     02 WKS-T1-CIERRE              PIC S9(07)V9(04) VALUE ZERO.
010100     02 WKS-T1-AZUL                PIC S9(07)V9(04) VALUE ZERO.
010200     02 WKS-T1-VERDE               PIC S9(07)V9(04) VALUE ZERO.
010300 01  WKS-BARRA-T-2.
010400     02 WKS-T2-APERTURA            PIC S9(07)V9(04) VALUE ZERO.
010500     02 WKS-T2-CIERRE              PIC S9(07)V9(04) VALUE ZERO.
010600 01  WKS-BARRAS-PREVIAS-R REDEFINES WKS-BARRA-T-2.
010700     02 FILLER                     PIC X(16).
010800
010900******************************************************************
011000*     ESTADO DE POSICION POR EMISORA                              *
011100******************************************************************
011200 01  WKS-POSICION-LARGA.
011300     02 WKS-L-ABIERTA               PIC 9(01) COMP VALUE ZERO.
011400        88 L-POSICION-ABIERTA                  VALUE 1.
011500     02 WKS-L-PRECIO-ENTRADA        PIC S9(07)V9(04) VALUE ZERO.
011600 01  WKS-POSICION-CORTA.
011700     02 WKS-S-ABIERTA               PIC 9(01) COMP VALUE ZERO.
011800        88 S-POSICION-ABIERTA                  VALUE 1.
011900     02 WKS-S-PRECIO-ENTRADA        PIC S9(07)V9(04) VALUE ZERO.
012000 01  WKS-POSICION-LARGA-R REDEFINES WKS-POSICION-LARGA.
012100     02 FILLER                      PIC X(12).
012200
012300******************************************************************
012400*     CAMPOS AUXILIARES DE LOS PATRONES DE VELA                   *
012500******************************************************************
012600 01  WKS-CAMPOS-VELA.
012700     02 WKS-CUERPO-MAX              PIC S9(07)V9(04) VALUE ZERO.
012800     02 WKS-CUERPO-MIN              PIC S9(07)V9(04) VALUE ZERO.
012900     02 WKS-SOMBRA-SUPERIOR         PIC S9(07)V9(04) VALUE ZERO.
013000     02 WKS-SOMBRA-INFERIOR         PIC S9(07)V9(04) VALUE ZERO.
013100     02 WKS-CUERPO-T2               PIC S9(07)V9(04) VALUE ZERO.
013200     02 WKS-MEDIO-T2                PIC S9(07)V9(04) VALUE ZERO.
013300     02 WKS-RENDIMIENTO             PIC S9(03)V9(04) VALUE ZERO.
013400     02 WKS-PATRON-OK               PIC 9(01) COMP VALUE ZERO.
013500        88 HAY-PATRON-ALCISTA                  VALUE 1.
013600        88 HAY-PATRON-BAJISTA                  VALUE 1.
013700     02 FILLER                      PIC X(10).
013800
013900 PROCEDURE DIVISION.
014000 000-PRINCIPAL SECTION.
014100     PERFORM 100-ABRE-ARCHIVOS
014200     PERFORM 200-LEE-PAREJA THRU 200-LEE-PAREJA-E
014300             UNTIL FIN-BV4HBR OR FIN-BVINDC
014400     PERFORM 900-ESTADISTICAS
014500     PERFORM 950-CIERRA-ARCHIVOS
014600     STOP RUN.
014700 000-PRINCIPAL-E. EXIT.
014800
014900 100-ABRE-ARCHIVOS SECTION.
015000     OPEN INPUT  BV4HBR
015100     OPEN INPUT  BVINDC
015200     OPEN OUTPUT BVSENV
015300     READ BV4HBR  AT END SET FIN-BV4HBR  TO TRUE END-READ
015400     READ BVINDC  AT END SET FIN-BVINDC  TO TRUE END-READ.
015500 100-ABRE-ARCHIVOS-E. EXIT.
015600
015700 200-LEE-PAREJA SECTION.
015800     ADD 1 TO WKS-BARRAS-4H-LEIDAS
015900     IF BV4H-SIMBOLO NOT = WKS-EMISORA-ANTERIOR
016000        PERFORM 250-REINICIA-EMISORA THRU 250-REINICIA-EMISORA-E
016100     END-IF
016200
016300     MOVE ZERO TO WKS-CASO-ACOPLADO
016400     IF NOT FIN-BVINDC
016500        IF BV4H-SIMBOLO = BVIN-SIMBOLO AND
016600           BV4H-FECHA   = BVIN-FECHA   AND
016700           BV4H-SESION  = BVIN-SESION
016800           SET BARRA-ACOPLADA TO TRUE
016900        END-IF
017000     END-IF
017100
017200     IF BARRA-ACOPLADA
017300        ADD 1 TO WKS-BARRAS-ACOPLADAS
017400        PERFORM 278-ACTUALIZA-CONSECUTIVAS
017500                THRU 278-ACTUALIZA-CONSECUTIVAS-E
017600        IF WKS-T1-AZUL NOT = 0
017700           IF L-POSICION-ABIERTA
017800              PERFORM 550-SALIDA-LARGO THRU 550-SALIDA-LARGO-E
017900           ELSE
018000              IF S-POSICION-ABIERTA
018100                 PERFORM 650-SALIDA-CORTO THRU 650-SALIDA-CORTO-E
018200              ELSE
018300                 PERFORM 500-ENTRADA-LARGO
018400                         THRU 500-ENTRADA-LARGO-E
018500                 IF NOT L-POSICION-ABIERTA
018600                    PERFORM 600-ENTRADA-CORTO
018700                            THRU 600-ENTRADA-CORTO-E
018800                 END-IF
018900              END-IF
019000           END-IF
019100        END-IF
019200        PERFORM 280-ACTUALIZA-HISTORIALES
019300                THRU 280-ACTUALIZA-HISTORIALES-E
019400        READ BVINDC AT END SET FIN-BVINDC TO TRUE END-READ
019500     END-IF
019600
019700     READ BV4HBR AT END SET FIN-BV4HBR TO TRUE END-READ.
019800 200-LEE-PAREJA-E. EXIT.
019900
020000 250-REINICIA-EMISORA SECTION.
020100     ADD 1 TO WKS-EMISORAS-PROCESADAS
020200     MOVE BV4H-SIMBOLO TO WKS-EMISORA-ANTERIOR
020300     MOVE ZERO TO WKS-T1-AZUL WKS-T1-VERDE
020400     MOVE ZERO TO WKS-CONSECUTIVAS-BAJO WKS-CONSECUTIVAS-ALTO
020500     MOVE ZERO TO WKS-L-ABIERTA WKS-L-PRECIO-ENTRADA
020600     MOVE ZERO TO WKS-S-ABIERTA WKS-S-PRECIO-ENTRADA.
020700 250-REINICIA-EMISORA-E. EXIT.
020800
020900******************************************************************
021000*     AVANZA LAS BARRAS PREVIAS (T-1, T-2) PARA PATRONES/CRUCES  *
021100******************************************************************
021200******************************************************************
021300*     CUENTA LOS CIERRES CONSECUTIVOS ARRIBA/ABAJO DE LA VERDE,   *
021400*     INCLUYENDO LA BARRA ACTUAL; DEBE CORRER ANTES DE EVALUAR    *
021500*     LAS REGLAS DE SALIDA 550/650 (BPM-001903).                 *
021600******************************************************************
021700 278-ACTUALIZA-CONSECUTIVAS SECTION.
021800     IF BV4H-CIERRE < BVIN-LINEA-VERDE
021900        ADD 1 TO WKS-CONSECUTIVAS-BAJO
022000        MOVE ZERO TO WKS-CONSECUTIVAS-ALTO
022100     ELSE
022200        ADD 1 TO WKS-CONSECUTIVAS-ALTO
022300        MOVE ZERO TO WKS-CONSECUTIVAS-BAJO
022400     END-IF.
022500 278-ACTUALIZA-CONSECUTIVAS-E. EXIT.
022600
022700******************************************************************
022800*     RECORRE LA BARRA/LINEAS ACTUALES A "ANTERIOR" PARA EL CRUCE *
022900*     DORADO/MORTAL DE LA PROXIMA PASADA (NO TOCAR EL ORDEN: LAS  *
023000*     REGLAS 500/550/600/650 NECESITAN LEER EL VALOR PREVIO).     *
023100******************************************************************
023200 280-ACTUALIZA-HISTORIALES SECTION.
023300     MOVE WKS-T1-APERTURA TO WKS-T2-APERTURA
023400     MOVE WKS-T1-CIERRE   TO WKS-T2-CIERRE
023500     MOVE BV4H-APERTURA   TO WKS-T1-APERTURA
023600     MOVE BV4H-MAXIMO     TO WKS-T1-MAXIMO
023700     MOVE BV4H-MINIMO     TO WKS-T1-MINIMO
023800     MOVE BV4H-CIERRE     TO WKS-T1-CIERRE
023900     MOVE BVIN-LINEA-AZUL TO WKS-T1-AZUL
024000     MOVE BVIN-LINEA-VERDE TO WKS-T1-VERDE.
024100 280-ACTUALIZA-HISTORIALES-E. EXIT.
024200
024300******************************************************************
024400*     U5 - ENTRADA LARGO VERDE                                    *
024500******************************************************************
024600 500-ENTRADA-LARGO SECTION.
024700     MOVE ZERO TO WKS-PATRON-OK
024800     IF BVIN-PENDIENTE-VERDE > 0                         AND
024900        BV4H-CIERRE > BVIN-LINEA-VERDE                    AND
025000        BVIN-LINEA-AZUL > BVIN-LINEA-VERDE                 AND
025100        WKS-T1-AZUL <= WKS-T1-VERDE                         AND
025200        BVIN-RAZON-VOLUMEN > 1.5
025300        PERFORM 700-PATRON-ALCISTA THRU 700-PATRON-ALCISTA-E
025400        IF HAY-PATRON-ALCISTA
025500           MOVE BV4H-CIERRE TO WKS-L-PRECIO-ENTRADA
025600           MOVE 1 TO WKS-L-ABIERTA
025700           PERFORM 580-EMITE-LARGO THRU 580-EMITE-LARGO-E
025800        END-IF
025900     END-IF.
026000 500-ENTRADA-LARGO-E. EXIT.
026100
026200 550-SALIDA-LARGO SECTION.
026300     COMPUTE WKS-RENDIMIENTO ROUNDED =
026400             (BV4H-CIERRE - WKS-L-PRECIO-ENTRADA) /
026500             WKS-L-PRECIO-ENTRADA
026600     IF BVIN-LINEA-AZUL < BVIN-LINEA-VERDE AND
026700        WKS-T1-AZUL >= WKS-T1-VERDE
026800        MOVE 0 TO WKS-L-ABIERTA
026900        PERFORM 590-EMITE-SALIDA-LARGO
027000                THRU 590-EMITE-SALIDA-LARGO-E
027100     ELSE
027200        IF WKS-CONSECUTIVAS-BAJO >= 5
027300           MOVE 0 TO WKS-L-ABIERTA
027400           PERFORM 590-EMITE-SALIDA-LARGO
027500                   THRU 590-EMITE-SALIDA-LARGO-E
027600        ELSE
027700           IF BVIN-PENDIENTE-VERDE < 0
027800              MOVE 0 TO WKS-L-ABIERTA
027900              PERFORM 590-EMITE-SALIDA-LARGO
028000                      THRU 590-EMITE-SALIDA-LARGO-E
028100           ELSE
028200              IF WKS-RENDIMIENTO >= 0.15 OR
028300                 WKS-RENDIMIENTO <= -0.08
028400                 MOVE 0 TO WKS-L-ABIERTA
028500                 PERFORM 590-EMITE-SALIDA-LARGO
028600                         THRU 590-EMITE-SALIDA-LARGO-E
028700              END-IF
028800           END-IF
028900        END-IF
029000     END-IF.
029100 550-SALIDA-LARGO-E. EXIT.
029200
029300******************************************************************
029400*     U6 - ENTRADA CORTO VERDE                                    *
029500******************************************************************
029600 600-ENTRADA-CORTO SECTION.
029700     MOVE ZERO TO WKS-PATRON-OK
029800     IF BVIN-PENDIENTE-VERDE < 0                         AND
029900        BV4H-CIERRE < BVIN-LINEA-VERDE                    AND
030000        BVIN-LINEA-AZUL < BVIN-LINEA-VERDE                 AND
030100        WKS-T1-AZUL >= WKS-T1-VERDE                         AND
030200        BVIN-RAZON-VOLUMEN > 1.5
030300        PERFORM 750-PATRON-BAJISTA THRU 750-PATRON-BAJISTA-E
030400        IF HAY-PATRON-BAJISTA
030500           MOVE BV4H-CIERRE TO WKS-S-PRECIO-ENTRADA
030600           MOVE 1 TO WKS-S-ABIERTA
030700           PERFORM 680-EMITE-CORTO THRU 680-EMITE-CORTO-E
030800        END-IF
030900     END-IF.
031000 600-ENTRADA-CORTO-E. EXIT.
031100
031200 650-SALIDA-CORTO SECTION.
031300     COMPUTE WKS-RENDIMIENTO ROUNDED =
031400             (WKS-S-PRECIO-ENTRADA - BV4H-CIERRE) /
031500             WKS-S-PRECIO-ENTRADA
031600     IF BVIN-LINEA-AZUL > BVIN-LINEA-VERDE AND
031700        WKS-T1-AZUL <= WKS-T1-VERDE
031800        MOVE 0 TO WKS-S-ABIERTA
031900        PERFORM 690-EMITE-SALIDA-CORTO
032000                THRU 690-EMITE-SALIDA-CORTO-E
032100     ELSE
032200        IF WKS-CONSECUTIVAS-ALTO >= 5
032300           MOVE 0 TO WKS-S-ABIERTA
032400           PERFORM 690-EMITE-SALIDA-CORTO
032500                   THRU 690-EMITE-SALIDA-CORTO-E
032600        ELSE
032700           IF BVIN-PENDIENTE-VERDE > 0
032800              MOVE 0 TO WKS-S-ABIERTA
032900              PERFORM 690-EMITE-SALIDA-CORTO
033000                      THRU 690-EMITE-SALIDA-CORTO-E
033100           ELSE
033200              IF WKS-RENDIMIENTO >= 0.12 OR
033300                 WKS-RENDIMIENTO <= -0.06
033400                 MOVE 0 TO WKS-S-ABIERTA
033500                 PERFORM 690-EMITE-SALIDA-CORTO
033600                         THRU 690-EMITE-SALIDA-CORTO-E
033700              END-IF
033800           END-IF
033900        END-IF
034000     END-IF.
034100 650-SALIDA-CORTO-E. EXIT.
034200
034300******************************************************************
034400*     700 - PATRONES DE VELA (COMPARTIDOS ENTRE LARGO Y CORTO)   *
034500******************************************************************
034600 700-PATRON-ALCISTA SECTION.
034700     MOVE ZERO TO WKS-PATRON-OK
034800
034900*--> MARTILLO
035000     IF BV4H-MAXIMO NOT = BV4H-MINIMO
035100        IF BV4H-APERTURA > BV4H-CIERRE
035200           MOVE BV4H-APERTURA TO WKS-CUERPO-MAX
035300           MOVE BV4H-CIERRE   TO WKS-CUERPO-MIN
035400        ELSE
035500           MOVE BV4H-CIERRE   TO WKS-CUERPO-MAX
035600           MOVE BV4H-APERTURA TO WKS-CUERPO-MIN
035700        END-IF
035800        COMPUTE WKS-SOMBRA-SUPERIOR =
035900                BV4H-MAXIMO - WKS-CUERPO-MAX
036000        COMPUTE WKS-SOMBRA-INFERIOR =
036100                WKS-CUERPO-MIN - BV4H-MINIMO
036200        IF BV4H-MINIMO < BV4H-APERTURA AND
036300           BV4H-MINIMO < BV4H-CIERRE   AND
036400           WKS-SOMBRA-SUPERIOR < WKS-SOMBRA-INFERIOR * 0.5
036500           MOVE 1 TO WKS-PATRON-OK
036600        END-IF
036700     END-IF
036800
036900*--> ENVOLVENTE ALCISTA
037000     IF WKS-PATRON-OK = 0
037100        IF BV4H-APERTURA < WKS-T1-CIERRE AND
037200           BV4H-CIERRE   > WKS-T1-APERTURA AND
037300           BV4H-CIERRE   > WKS-T1-CIERRE AND
037400           BV4H-APERTURA < WKS-T1-APERTURA
037500           MOVE 1 TO WKS-PATRON-OK
037600        END-IF
037700     END-IF
037800
037900*--> ESTRELLA DE LA MANANA (T-2, T-1, T)
038000     IF WKS-PATRON-OK = 0
038100        IF WKS-T2-CIERRE < WKS-T2-APERTURA AND
038200           BV4H-CIERRE   > BV4H-APERTURA
038300           COMPUTE WKS-CUERPO-T2 =
038400                   WKS-T2-APERTURA - WKS-T2-CIERRE
038500           IF WKS-T1-CIERRE >= WKS-T1-APERTURA
038600              COMPUTE WKS-SOMBRA-SUPERIOR =
038700                      WKS-T1-CIERRE - WKS-T1-APERTURA
038800           ELSE
038900              COMPUTE WKS-SOMBRA-SUPERIOR =
039000                      WKS-T1-APERTURA - WKS-T1-CIERRE
039100           END-IF
039200           COMPUTE WKS-MEDIO-T2 =
039300                   (WKS-T2-APERTURA + WKS-T2-CIERRE) / 2
039400           IF WKS-SOMBRA-SUPERIOR < WKS-CUERPO-T2 * 0.3 AND
039500              BV4H-CIERRE > WKS-MEDIO-T2
039600              MOVE 1 TO WKS-PATRON-OK
039700           END-IF
039800        END-IF
039900     END-IF.
040000 700-PATRON-ALCISTA-E. EXIT.
040100
040200 750-PATRON-BAJISTA SECTION.
040300     MOVE ZERO TO WKS-PATRON-OK
040400
040500*--> ESTRELLA FUGAZ
040600     IF BV4H-MAXIMO NOT = BV4H-MINIMO
040700        IF BV4H-APERTURA > BV4H-CIERRE
040800           MOVE BV4H-APERTURA TO WKS-CUERPO-MAX
040900           MOVE BV4H-CIERRE   TO WKS-CUERPO-MIN
041000        ELSE
041100           MOVE BV4H-CIERRE   TO WKS-CUERPO-MAX
041200           MOVE BV4H-APERTURA TO WKS-CUERPO-MIN
041300        END-IF
041400        COMPUTE WKS-SOMBRA-SUPERIOR =
041500                BV4H-MAXIMO - WKS-CUERPO-MAX
041600        COMPUTE WKS-SOMBRA-INFERIOR =
041700                WKS-CUERPO-MIN - BV4H-MINIMO
041800        IF BV4H-MAXIMO > BV4H-APERTURA AND
041900           BV4H-MAXIMO > BV4H-CIERRE   AND
042000           WKS-SOMBRA-SUPERIOR > WKS-SOMBRA-INFERIOR * 2
042100           MOVE 1 TO WKS-PATRON-OK
042200        END-IF
042300     END-IF
042400
042500*--> ENVOLVENTE BAJISTA
042600     IF WKS-PATRON-OK = 0
042700        IF BV4H-APERTURA > WKS-T1-CIERRE AND
042800           BV4H-CIERRE   < WKS-T1-APERTURA AND
042900           BV4H-CIERRE   < WKS-T1-CIERRE AND
043000           BV4H-APERTURA > WKS-T1-APERTURA
043100           MOVE 1 TO WKS-PATRON-OK
043200        END-IF
043300     END-IF
043400
043500*--> ESTRELLA DEL ATARDECER (T-2, T-1, T)
043600     IF WKS-PATRON-OK = 0
043700        IF WKS-T2-CIERRE > WKS-T2-APERTURA AND
043800           BV4H-CIERRE   < BV4H-APERTURA
043900           COMPUTE WKS-CUERPO-T2 =
044000                   WKS-T2-CIERRE - WKS-T2-APERTURA
044100           IF WKS-T1-CIERRE >= WKS-T1-APERTURA
044200              COMPUTE WKS-SOMBRA-SUPERIOR =
044300                      WKS-T1-CIERRE - WKS-T1-APERTURA
044400           ELSE
044500              COMPUTE WKS-SOMBRA-SUPERIOR =
044600                      WKS-T1-APERTURA - WKS-T1-CIERRE
044700           END-IF
044800           COMPUTE WKS-MEDIO-T2 =
044900                   (WKS-T2-APERTURA + WKS-T2-CIERRE) / 2
045000           IF WKS-SOMBRA-SUPERIOR < WKS-CUERPO-T2 * 0.3 AND
045100              BV4H-CIERRE < WKS-MEDIO-T2
045200              MOVE 1 TO WKS-PATRON-OK
045300           END-IF
045400        END-IF
045500     END-IF.
045600 750-PATRON-BAJISTA-E. EXIT.
045700
045800******************************************************************
045900*     RUTINAS DE ESCRITURA DE SENAL CRUDA                         *
046000******************************************************************
046100 580-EMITE-LARGO SECTION.
046200     MOVE SPACES            TO WKS-BVSENC-INIC
046300     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
046400     MOVE BV4H-FECHA        TO SEN-FECHA
046500     MOVE BV4H-SESION       TO SEN-SESION
046600     MOVE "GREEN-LONG  "    TO SEN-ESTRATEGIA
046700     MOVE "BUY "           TO SEN-ACCION
046800     MOVE 1.0000            TO SEN-FUERZA
046900     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
047000     MOVE "ENTRADA: CRUCE DORADO Y PATRON DE VELA ALCISTA"
047100                            TO SEN-RAZON
047200     WRITE REG-BVSENC
047300     ADD 1 TO WKS-SENALES-LARGO.
047400 580-EMITE-LARGO-E. EXIT.
047500
047600 590-EMITE-SALIDA-LARGO SECTION.
047700     MOVE SPACES            TO WKS-BVSENC-INIC
047800     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
047900     MOVE BV4H-FECHA        TO SEN-FECHA
048000     MOVE BV4H-SESION       TO SEN-SESION
048100     MOVE "GREEN-LONG  "    TO SEN-ESTRATEGIA
048200     MOVE "SELL"           TO SEN-ACCION
048300     MOVE 1.0000            TO SEN-FUERZA
048400     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
048500     MOVE "SALIDA: CRUCE DE MUERTE, TENDENCIA O RENDIMIENTO"
048600                            TO SEN-RAZON
048700     WRITE REG-BVSENC.
048800 590-EMITE-SALIDA-LARGO-E. EXIT.
048900
049000 680-EMITE-CORTO SECTION.
049100     MOVE SPACES            TO WKS-BVSENC-INIC
049200     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
049300     MOVE BV4H-FECHA        TO SEN-FECHA
049400     MOVE BV4H-SESION       TO SEN-SESION
049500     MOVE "GREEN-SHORT "    TO SEN-ESTRATEGIA
049600     MOVE "SELL"           TO SEN-ACCION
049700     MOVE 1.0000            TO SEN-FUERZA
049800     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
049900     MOVE "ENTRADA: CRUCE DE MUERTE Y PATRON DE VELA BAJISTA"
050000                            TO SEN-RAZON
050100     WRITE REG-BVSENC
050200     ADD 1 TO WKS-SENALES-CORTO.
050300 680-EMITE-CORTO-E. EXIT.
050400
050500 690-EMITE-SALIDA-CORTO SECTION.
050600     MOVE SPACES            TO WKS-BVSENC-INIC
050700     MOVE BV4H-SIMBOLO      TO SEN-SIMBOLO
050800     MOVE BV4H-FECHA        TO SEN-FECHA
050900     MOVE BV4H-SESION       TO SEN-SESION
051000     MOVE "GREEN-SHORT "    TO SEN-ESTRATEGIA
051100     MOVE "BUY "           TO SEN-ACCION
051200     MOVE 1.0000            TO SEN-FUERZA
051300     MOVE BV4H-CIERRE       TO SEN-PRECIO-SENAL
051400     MOVE "SALIDA: CRUCE DORADO, TENDENCIA O RENDIMIENTO"
051500                            TO SEN-RAZON
051600     WRITE REG-BVSENC.
051700 690-EMITE-SALIDA-CORTO-E. EXIT.
051800
051900 900-ESTADISTICAS SECTION.
052000     DISPLAY ">>>>>>>>>>>>> BVGRNSTR - ESTADISTICAS <<<<<<<<<<<<<"
052100     DISPLAY "||  EMISORAS PROCESADAS      : "
052200             WKS-EMISORAS-PROCESADAS
052300     DISPLAY "||  BARRAS ACOPLADAS         : "
052400             WKS-BARRAS-ACOPLADAS
052500     DISPLAY "||  SENALES LARGO VERDE      : " WKS-SENALES-LARGO
052600     DISPLAY "||  SENALES CORTO VERDE      : " WKS-SENALES-CORTO
052700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
052800 900-ESTADISTICAS-E. EXIT.
052900
053000 950-CIERRA-ARCHIVOS SECTION.
053100     CLOSE BV4HBR
053200     CLOSE BVINDC
053300     CLOSE BVSENV.
053400 950-CIERRA-ARCHIVOS-E. EXIT.
