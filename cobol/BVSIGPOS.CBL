000100******************************************************************
000200* FECHA       : 04/11/1997                                       *
000300* PROGRAMADOR : ERICK RAMON DUARTE (ERD)                         *
000400* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000500* PROGRAMA    : BVSIGPOS                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSOLIDA LAS SENALES CRUDAS DE LAS TRES          *
000800*             : ESTRATEGIAS (AZUL, VERDE, NARANJA), DESCARTA LAS  *
000900*             : DEBILES, LIMITA A 2 POR EMISORA, ORDENA POR       *
001000*             : FUERZA DESCENDENTE, DIMENSIONA LA ORDEN, AJUSTA   *
001100*             : EL PRECIO Y VALIDA CADA ORDEN CONTRA EL GESTOR DE *
001200*             : RIESGO ANTES DE ESCRIBIR LA SENAL FINAL.          *
001300* ARCHIVOS    : BVSENA, BVSENV, BVSENN (ENTRADA CRUDA), BVSENL    *
001400*             : (SALIDA FINAL), BVSTAT (TOTALES DE LA CORRIDA)    *
001500* PROGRAMA(S) : LLAMA A BVRISKMG.                                 *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    BVSIGPOS.
001900 AUTHOR.        ERICK RAMON DUARTE.
002000 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SISTEMAS BURSATILES.
002100 DATE-WRITTEN.  04/11/1997.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
002400******************************************************************
002500*                 B I T A C O R A   D E   C A M B I O S          *
002600******************************************************************
002700* FECHA       PROG  TICKET      DESCRIPCION                      *
002800* ----------  ----  ----------  ------------------------------- *
002900* 04/11/1997  ERD   BPM-000700  VERSION ORIGINAL, SOLO FILTRO Y   *
003000*                               TOPE POR EMISORA.                 *
003100* 22/03/1999  ERD   BPM-000890  REVISION Y2K, FECHA A 9(08).      *
003200* 15/09/2001  PEM   BPM-001290  SE AGREGA EL ORDENAMIENTO POR      *
003300*                               FUERZA Y LA DIMENSION DE ORDEN.   *
003400* 03/05/2003  PEM   BPM-001455  SE AGREGA LA VALIDACION DE RIESGO *
003500*                               (CALL A BVRISKMG).                *
003600* 18/08/2004  PEM   BPM-001602  SE AGREGA LA BITACORA DE TOTALES  *
003700*                               DE LA CORRIDA (BVSTAT) PARA EL    *
003800*                               PIE DEL REPORTE.                  *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BVSENA  ASSIGN TO BVSENA
004700            ORGANIZATION   IS LINE SEQUENTIAL
004800            FILE STATUS    IS FS-BVSENA.
004900     SELECT BVSENV  ASSIGN TO BVSENV
005000            ORGANIZATION   IS LINE SEQUENTIAL
005100            FILE STATUS    IS FS-BVSENV.
005200     SELECT BVSENN  ASSIGN TO BVSENN
005300            ORGANIZATION   IS LINE SEQUENTIAL
005400            FILE STATUS    IS FS-BVSENN.
005500     SELECT BVSENL  ASSIGN TO BVSENL
005600            ORGANIZATION   IS LINE SEQUENTIAL
005700            FILE STATUS    IS FS-BVSENL.
005800     SELECT BVSTAT  ASSIGN TO BVSTAT
005900            ORGANIZATION   IS LINE SEQUENTIAL
006000            FILE STATUS    IS FS-BVSTAT.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*             SENAL CRUDA DE LA ESTRATEGIA AZUL
006400 FD  BVSENA
006500     LABEL RECORD IS STANDARD.
006600     COPY BVSIGRR.
006700*             SENAL CRUDA DE LA ESTRATEGIA VERDE
006800 FD  BVSENV
006900     LABEL RECORD IS STANDARD.
007000     COPY BVSIGRR.
007100*             SENAL CRUDA DE LA ESTRATEGIA NARANJA
007200 FD  BVSENN
007300     LABEL RECORD IS STANDARD.
007400     COPY BVSIGRR.
007500*             SENAL FINAL, YA DIMENSIONADA Y VALIDADA
007600 FD  BVSENL
007700     LABEL RECORD IS STANDARD.
007800     COPY BVSIGRR.
007900*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA SENAL FINAL
008000*    ANTES DE ARMARLA (HABITO DE LA CASA)
008100 01  WKS-BVSENL-INIC REDEFINES REG-BVSENC.
008200     02 FILLER                     PIC X(121).
008300*             TOTALES DE CORRIDA (ARRANCA EN BV4HREXP)
008400 FD  BVSTAT
008500     LABEL RECORD IS STANDARD.
008600     COPY BVRUNST.
008700*    SEGUNDO REGISTRO DEL MISMO FD, PARA LIMPIAR LA BITACORA
008800 01  WKS-BVSTAT-INIC REDEFINES REG-BVSTAT.
008900     02 FILLER                     PIC X(113).
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*              VARIABLES DE FILE STATUS                          *
009400******************************************************************
009500 77  FS-BVSENA                     PIC X(02) VALUE ZEROS.
009600 77  FS-BVSENV                     PIC X(02) VALUE ZEROS.
009700 77  FS-BVSENN                     PIC X(02) VALUE ZEROS.
009800 77  FS-BVSENL                     PIC X(02) VALUE ZEROS.
009900 77  FS-BVSTAT                     PIC X(02) VALUE ZEROS.
010000 01  WKS-FLAGS.
010100     02 WKS-FIN-BVSENA             PIC 9(01) VALUE ZEROS.
010200        88 FIN-BVSENA                         VALUE 1.
010300     02 WKS-FIN-BVSENV             PIC 9(01) VALUE ZEROS.
010400        88 FIN-BVSENV                         VALUE 1.
010500     02 WKS-FIN-BVSENN             PIC 9(01) VALUE ZEROS.
010600        88 FIN-BVSENN                         VALUE 1.
010700     02 FILLER                     PIC X(05).
010800
010900******************************************************************
011000*         PARAMETROS DE LA ETAPA (DEFAULT POR SYSIN)              *
011100******************************************************************
011200 01  WKS-PARM-SYSIN.
011300     02 PRM-FUERZA-MINIMA          PIC 9V9(04) VALUE ZEROS.
011400     02 PRM-TOPE-POR-EMISORA       PIC 9(02)   VALUE ZEROS.
011500     02 FILLER                     PIC X(06).
011600 01  WKS-PARAMETROS.
011700     02 WKS-FUERZA-MINIMA          PIC 9V9(04) VALUE 0.60.
011800     02 WKS-TOPE-POR-EMISORA       PIC 9(02) COMP VALUE 2.
011900     02 WKS-CANTIDAD-DEFECTO       PIC 9(05) COMP VALUE 1000.
012000     02 WKS-CANTIDAD-MAXIMA        PIC 9(05) COMP VALUE 10000.
012100     02 FILLER                     PIC X(05).
012200
012300******************************************************************
012400*     CONTADORES Y ESTADISTICAS DE LA CORRIDA (COMP POR ERA)      *
012500******************************************************************
012600 01  WKS-CONTADORES.
012700     02 WKS-SENALES-LEIDAS         PIC 9(07) COMP VALUE ZERO.
012800     02 WKS-SENALES-FILTRADAS      PIC 9(07) COMP VALUE ZERO.
012900     02 WKS-SENALES-ORDENADAS      PIC 9(07) COMP VALUE ZERO.
013000     02 WKS-SENALES-BLOQUEADAS     PIC 9(07) COMP VALUE ZERO.
013100     02 WKS-I                      PIC 9(05) COMP VALUE ZERO.
013200     02 WKS-J                      PIC 9(05) COMP VALUE ZERO.
013300     02 WKS-K                      PIC 9(05) COMP VALUE ZERO.
013400     02 WKS-MAYOR                  PIC 9(05) COMP VALUE ZERO.
013500     02 FILLER                     PIC X(04).
013600 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
013700     02 FILLER                     PIC X(43).
013800
013900 01  WKS-MONTO-TOTAL-ORDENES       PIC S9(09)V9(04) VALUE ZERO.
014000
014100******************************************************************
014200*     TABLA DE TRABAJO EN MEMORIA DE LAS SENALES CRUDAS           *
014300*     (CUPO MAXIMO 2,000 SENALES POR CORRIDA, HABITO DE LA CASA   *
014400*     DE FIJAR EL TAMANO DE LA TABLA AL VOLUMEN ESPERADO)         *
014500******************************************************************
014600 01  WKS-NUM-SENALES                PIC 9(05) COMP VALUE ZERO.
014700 01  WKS-TABLA-SENALES.
014800     02 TAB-SENAL OCCURS 1 TO 2000 TIMES
014900                  DEPENDING ON WKS-NUM-SENALES
015000                  INDEXED BY TAB-IDX TAB-IDX2.
015100        03 TAB-SIMBOLO             PIC X(06).
015200        03 TAB-FECHA               PIC 9(08).
015300        03 TAB-SESION              PIC X(01).
015400        03 TAB-ESTRATEGIA          PIC X(12).
015500        03 TAB-ACCION              PIC X(04).
015600        03 TAB-FUERZA              PIC 9V9(04).
015700        03 TAB-PRECIO-SENAL        PIC S9(07)V9(04).
015800        03 TAB-CANTIDAD-ORDEN      PIC 9(07) COMP.
015900        03 TAB-PRECIO-ORDEN        PIC S9(07)V9(02).
016000        03 TAB-ESTADO              PIC X(08).
016100        03 TAB-RAZON               PIC X(40).
016200        03 TAB-CONTADA-EN-CUPO     PIC 9(01) COMP.
016300           88 TAB-YA-CONTADA                 VALUE 1.
016400        03 FILLER                  PIC X(04).
016500
016600******************************************************************
016700*     RENGLON TEMPORAL PARA EL INTERCAMBIO DEL ORDENAMIENTO POR   *
016800*     SELECCION (MISMA ESTRUCTURA DE TAB-SENAL, SIN OCCURS)       *
016900******************************************************************
017000 01  WKS-RENGLON-TEMPORAL.
017100     02 WKT-SIMBOLO                PIC X(06).
017200     02 WKT-FECHA                  PIC 9(08).
017300     02 WKT-SESION                 PIC X(01).
017400     02 WKT-ESTRATEGIA             PIC X(12).
017500     02 WKT-ACCION                 PIC X(04).
017600     02 WKT-FUERZA                 PIC 9V9(04).
017700     02 WKT-PRECIO-SENAL           PIC S9(07)V9(04).
017800     02 WKT-CANTIDAD-ORDEN         PIC 9(07) COMP.
017900     02 WKT-PRECIO-ORDEN           PIC S9(07)V9(02).
018000     02 WKT-ESTADO                 PIC X(08).
018100     02 WKT-RAZON                  PIC X(40).
018200     02 WKT-CONTADA-EN-CUPO        PIC 9(01) COMP.
018300     02 FILLER                     PIC X(04).
018400
018500******************************************************************
018600*     CAMPOS DE TRABAJO DE LAS FORMULAS DE DIMENSION Y PRECIO     *
018700******************************************************************
018800 01  WKS-CAMPOS-TRABAJO.
018900     02 WKS-FACTOR-FUERZA           PIC 9V9(04) VALUE ZERO.
019000     02 WKS-MULTIPLOS-MIL           PIC 9(05) COMP VALUE ZERO.
019100     02 WKS-EMISORA-CUPO            PIC X(06) VALUE SPACES.
019200     02 WKS-CUENTA-CUPO             PIC 9(02) COMP VALUE ZERO.
019300     02 FILLER                      PIC X(08).
019400 01  WKS-CAMPOS-TRABAJO-R REDEFINES WKS-CAMPOS-TRABAJO.
019500     02 FILLER                      PIC X(25).
019600
019700******************************************************************
019800*     AREA DE LLAMADA AL GESTOR DE RIESGO (LINKAGE DE BVRISKMG)   *
019900******************************************************************
020000 01  WKS-ORDEN-CANDIDATA.
020100     02 WKS-OC-SIMBOLO              PIC X(06).
020200     02 WKS-OC-ACCION               PIC X(04).
020300     02 WKS-OC-CANTIDAD             PIC 9(07).
020400     02 WKS-OC-PRECIO-ORDEN         PIC S9(07)V9(02).
020500     02 WKS-OC-PRECIO-ACTUAL        PIC S9(07)V9(04).
020600     02 FILLER                      PIC X(05).
020700 01  WKS-RESULTADO-RIESGO.
020800     02 WKS-RR-ACEPTADA             PIC 9(01).
020900        88 WKS-RR-ORDEN-ACEPTADA              VALUE 1.
021000     02 WKS-RR-RAZON-RECHAZO        PIC X(40).
021100     02 WKS-RR-CAPITAL-FINAL        PIC S9(09)V9(04).
021200     02 WKS-RR-PYG-FINAL            PIC S9(09)V9(04).
021300     02 FILLER                      PIC X(05).
021400
021500 PROCEDURE DIVISION.
021600******************************************************************
021700*               S E C C I O N    P R I N C I P A L               *
021800******************************************************************
021900 000-PRINCIPAL SECTION.
022000     PERFORM 100-ABRE-ARCHIVOS
022100     PERFORM 150-CARGA-SENALES THRU 150-CARGA-SENALES-E
022200     PERFORM 200-FILTRA-SENALES THRU 200-FILTRA-SENALES-E
022300     PERFORM 250-LIMITA-POR-EMISORA THRU 250-LIMITA-POR-EMISORA-E
022400     PERFORM 280-ORDENA-POR-FUERZA THRU 280-ORDENA-POR-FUERZA-E
022500     PERFORM 300-PROCESA-SENALES THRU 300-PROCESA-SENALES-E
022600     PERFORM 900-ESTADISTICAS
022700     PERFORM 950-CIERRA-ARCHIVOS
022800     STOP RUN.
022900 000-PRINCIPAL-E. EXIT.
023000
023100 100-ABRE-ARCHIVOS SECTION.
023200     ACCEPT WKS-PARM-SYSIN FROM SYSIN
023300     IF PRM-FUERZA-MINIMA > ZERO
023400        MOVE PRM-FUERZA-MINIMA    TO WKS-FUERZA-MINIMA
023500     END-IF
023600     IF PRM-TOPE-POR-EMISORA > ZERO
023700        MOVE PRM-TOPE-POR-EMISORA TO WKS-TOPE-POR-EMISORA
023800     END-IF
023900
024000     OPEN INPUT  BVSENA
024100     OPEN INPUT  BVSENV
024200     OPEN INPUT  BVSENN
024300     OPEN OUTPUT BVSENL
024400     READ BVSENA AT END SET FIN-BVSENA TO TRUE END-READ
024500     READ BVSENV AT END SET FIN-BVSENV TO TRUE END-READ
024600     READ BVSENN AT END SET FIN-BVSENN TO TRUE END-READ.
024700 100-ABRE-ARCHIVOS-E. EXIT.
024800
024900******************************************************************
025000*     CARGA LAS TRES FUENTES DE SENAL CRUDA A LA TABLA EN MEMORIA *
025100******************************************************************
025200 150-CARGA-SENALES SECTION.
025300     PERFORM 160-CARGA-UNA-AZUL THRU 160-CARGA-UNA-AZUL-E
025400             UNTIL FIN-BVSENA
025500     PERFORM 170-CARGA-UNA-VERDE THRU 170-CARGA-UNA-VERDE-E
025600             UNTIL FIN-BVSENV
025700     PERFORM 180-CARGA-UNA-NARANJA THRU 180-CARGA-UNA-NARANJA-E
025800             UNTIL FIN-BVSENN.
025900 150-CARGA-SENALES-E. EXIT.
026000
026100 160-CARGA-UNA-AZUL SECTION.
026200     ADD 1 TO WKS-SENALES-LEIDAS
026300     PERFORM 190-AGREGA-A-TABLA THRU 190-AGREGA-A-TABLA-E
026400     READ BVSENA AT END SET FIN-BVSENA TO TRUE END-READ.
026500 160-CARGA-UNA-AZUL-E. EXIT.
026600
026700 170-CARGA-UNA-VERDE SECTION.
026800     ADD 1 TO WKS-SENALES-LEIDAS
026900     PERFORM 190-AGREGA-A-TABLA THRU 190-AGREGA-A-TABLA-E
027000     READ BVSENV AT END SET FIN-BVSENV TO TRUE END-READ.
027100 170-CARGA-UNA-VERDE-E. EXIT.
027200
027300 180-CARGA-UNA-NARANJA SECTION.
027400     ADD 1 TO WKS-SENALES-LEIDAS
027500     PERFORM 190-AGREGA-A-TABLA THRU 190-AGREGA-A-TABLA-E
027600     READ BVSENN AT END SET FIN-BVSENN TO TRUE END-READ.
027700 180-CARGA-UNA-NARANJA-E. EXIT.
027800
027900******************************************************************
028000*     AGREGA EL REGISTRO QUE SE ACABA DE LEER COMO NUEVO RENGLON  *
028100******************************************************************
028200 190-AGREGA-A-TABLA SECTION.
028300     IF WKS-NUM-SENALES < 2000
028400        ADD 1 TO WKS-NUM-SENALES
028500        MOVE SEN-SIMBOLO        TO TAB-SIMBOLO (WKS-NUM-SENALES)
028600        MOVE SEN-FECHA          TO TAB-FECHA (WKS-NUM-SENALES)
028700        MOVE SEN-SESION         TO TAB-SESION (WKS-NUM-SENALES)
028800        MOVE SEN-ESTRATEGIA     TO
028900           TAB-ESTRATEGIA (WKS-NUM-SENALES)
029000        MOVE SEN-ACCION         TO TAB-ACCION (WKS-NUM-SENALES)
029100        MOVE SEN-FUERZA         TO TAB-FUERZA (WKS-NUM-SENALES)
029200        MOVE SEN-PRECIO-SENAL   TO
029300           TAB-PRECIO-SENAL (WKS-NUM-SENALES)
029400        MOVE SPACES             TO TAB-ESTADO (WKS-NUM-SENALES)
029500        MOVE SPACES             TO TAB-RAZON (WKS-NUM-SENALES)
029600        MOVE ZERO               TO
029700           TAB-CANTIDAD-ORDEN (WKS-NUM-SENALES)
029800           TAB-PRECIO-ORDEN (WKS-NUM-SENALES)
029900           TAB-CONTADA-EN-CUPO (WKS-NUM-SENALES)
030000     END-IF.
030100 190-AGREGA-A-TABLA-E. EXIT.
030200
030300******************************************************************
030400*     REGLA 1 DE U9: DESCARTA LAS SENALES DEBILES (|FUERZA| <     *
030500*     MINIMA). SE MARCAN CON ACCION EN BLANCO PARA SACARLAS DE LA *
030600*     TABLA EN LAS SIGUIENTES PASADAS.                            *
030700******************************************************************
030800 200-FILTRA-SENALES SECTION.
030900     PERFORM 205-DESCARTA-SI-DEBIL THRU 205-DESCARTA-SI-DEBIL-E
031000             VARYING TAB-IDX FROM 1 BY 1
031100             UNTIL TAB-IDX > WKS-NUM-SENALES.
031200 200-FILTRA-SENALES-E. EXIT.
031300
031400 205-DESCARTA-SI-DEBIL SECTION.
031500     IF TAB-FUERZA (TAB-IDX) < WKS-FUERZA-MINIMA
031600        MOVE SPACES TO TAB-ACCION (TAB-IDX)
031700        ADD 1 TO WKS-SENALES-FILTRADAS
031800     END-IF.
031900 205-DESCARTA-SI-DEBIL-E. EXIT.
032000
032100******************************************************************
032200*     REGLA 2 DE U9: MAXIMO DE SENALES POR EMISORA. COMO LA TABLA *
032300*     AUN NO ESTA ORDENADA POR FUERZA, SE BUSCA PRIMERO, POR CADA *
032400*     RENGLON VIVO, CUANTOS RENGLONES DE MAYOR O IGUAL FUERZA DE  *
032500*     LA MISMA EMISORA LO PRECEDEN; SI YA HAY TOPE SUPERADO, SE   *
032600*     DESCARTA EL RENGLON (EQUIVALE A QUEDARSE CON LOS 2 MAS       *
032700*     FUERTES POR EMISORA SIN NECESITAR UN SORT).                 *
032800******************************************************************
032900 250-LIMITA-POR-EMISORA SECTION.
033000     PERFORM 255-CUENTA-CUPO-EMISORA
033100             THRU 255-CUENTA-CUPO-EMISORA-E
033200             VARYING TAB-IDX FROM 1 BY 1
033300             UNTIL TAB-IDX > WKS-NUM-SENALES.
033400 250-LIMITA-POR-EMISORA-E. EXIT.
033500
033600 255-CUENTA-CUPO-EMISORA SECTION.
033700     IF TAB-ACCION (TAB-IDX) NOT = SPACES
033800        MOVE ZERO TO WKS-CUENTA-CUPO
033900        PERFORM 258-EVALUA-RENGLON-CUPO
034000                THRU 258-EVALUA-RENGLON-CUPO-E
034100                VARYING TAB-IDX2 FROM 1 BY 1
034200                UNTIL TAB-IDX2 > WKS-NUM-SENALES
034300        IF WKS-CUENTA-CUPO >= WKS-TOPE-POR-EMISORA
034400           MOVE SPACES TO TAB-ACCION (TAB-IDX)
034500           ADD 1 TO WKS-SENALES-FILTRADAS
034600        END-IF
034700     END-IF.
034800 255-CUENTA-CUPO-EMISORA-E. EXIT.
034900
035000 258-EVALUA-RENGLON-CUPO SECTION.
035100     IF TAB-ACCION (TAB-IDX2) NOT = SPACES
035200        AND TAB-SIMBOLO (TAB-IDX2) =
035300            TAB-SIMBOLO (TAB-IDX)
035400        IF TAB-FUERZA (TAB-IDX2) > TAB-FUERZA (TAB-IDX)
035500           ADD 1 TO WKS-CUENTA-CUPO
035600        ELSE
035700           IF TAB-FUERZA (TAB-IDX2) =
035800              TAB-FUERZA (TAB-IDX)
035900              AND TAB-IDX2 < TAB-IDX
036000              ADD 1 TO WKS-CUENTA-CUPO
036100           END-IF
036200        END-IF
036300     END-IF.
036400 258-EVALUA-RENGLON-CUPO-E. EXIT.
036500
036600******************************************************************
036700*     REGLA 3 DE U9: ORDENA LOS RENGLONES VIVOS POR FUERZA        *
036800*     DESCENDENTE (SELECCION SIMPLE SOBRE LA TABLA EN MEMORIA;    *
036900*     EL TALLER NO USA EL VERBO SORT EN ESTE TIPO DE PROGRAMA).   *
037000******************************************************************
037100 280-ORDENA-POR-FUERZA SECTION.
037200     IF WKS-NUM-SENALES > 1
037300        PERFORM 282-SELECCIONA-MAYOR
037400                THRU 282-SELECCIONA-MAYOR-E
037500                VARYING WKS-I FROM 1 BY 1
037600                UNTIL WKS-I >= WKS-NUM-SENALES
037700     END-IF.
037800 280-ORDENA-POR-FUERZA-E. EXIT.
037900
038000 282-SELECCIONA-MAYOR SECTION.
038100     MOVE WKS-I TO WKS-MAYOR
038200     SET TAB-IDX  TO WKS-I
038300     PERFORM 284-BUSCA-MAYOR-RESTO THRU 284-BUSCA-MAYOR-RESTO-E
038400             VARYING WKS-J FROM WKS-I BY 1
038500             UNTIL WKS-J > WKS-NUM-SENALES
038600     IF WKS-MAYOR NOT = WKS-I
038700        PERFORM 285-INTERCAMBIA-RENGLONES
038800                THRU 285-INTERCAMBIA-RENGLONES-E
038900     END-IF.
039000 282-SELECCIONA-MAYOR-E. EXIT.
039100
039200 284-BUSCA-MAYOR-RESTO SECTION.
039300     SET TAB-IDX2 TO WKS-J
039400     IF TAB-FUERZA (TAB-IDX2) > TAB-FUERZA (TAB-IDX)
039500        MOVE WKS-J TO WKS-MAYOR
039600        SET TAB-IDX TO WKS-J
039700     END-IF.
039800 284-BUSCA-MAYOR-RESTO-E. EXIT.
039900
040000 285-INTERCAMBIA-RENGLONES SECTION.
040100     SET TAB-IDX  TO WKS-I
040200     SET TAB-IDX2 TO WKS-MAYOR
040300     MOVE TAB-SENAL (TAB-IDX)  TO WKS-RENGLON-TEMPORAL
040400     MOVE TAB-SENAL (TAB-IDX2) TO TAB-SENAL (TAB-IDX)
040500     MOVE WKS-RENGLON-TEMPORAL TO TAB-SENAL (TAB-IDX2).
040600 285-INTERCAMBIA-RENGLONES-E. EXIT.
040700
040800******************************************************************
040900*     RECORRE LA TABLA YA ORDENADA, DIMENSIONA, AJUSTA PRECIO Y   *
041000*     VALIDA CONTRA EL GESTOR DE RIESGO, ESCRIBIENDO LA SALIDA    *
041100******************************************************************
041200 300-PROCESA-SENALES SECTION.
041300     PERFORM 305-PROCESA-UNA-SENAL THRU 305-PROCESA-UNA-SENAL-E
041400             VARYING TAB-IDX FROM 1 BY 1
041500             UNTIL TAB-IDX > WKS-NUM-SENALES.
041600 300-PROCESA-SENALES-E. EXIT.
041700
041800 305-PROCESA-UNA-SENAL SECTION.
041900     IF TAB-ACCION (TAB-IDX) NOT = SPACES
042000        ADD 1 TO WKS-SENALES-ORDENADAS
042100        PERFORM 310-DIMENSIONA-ORDEN
042200                THRU 310-DIMENSIONA-ORDEN-E
042300        PERFORM 320-AJUSTA-PRECIO THRU 320-AJUSTA-PRECIO-E
042400        PERFORM 400-VALIDA-RIESGO THRU 400-VALIDA-RIESGO-E
042500        PERFORM 500-ESCRIBE-SENAL THRU 500-ESCRIBE-SENAL-E
042600     END-IF.
042700 305-PROCESA-UNA-SENAL-E. EXIT.
042800
042900******************************************************************
043000*     DIMENSIONA LA ORDEN: QTY = PISO(1000 * MIN(FUERZA/0.5,2.0)  *
043100*     /1000) * 1000, MINIMO 1000, MAXIMO 10000 ACCIONES           *
043200******************************************************************
043300 310-DIMENSIONA-ORDEN SECTION.
043400     COMPUTE WKS-FACTOR-FUERZA ROUNDED =
043500             TAB-FUERZA (TAB-IDX) / 0.5
043600     IF WKS-FACTOR-FUERZA > 2.0
043700        MOVE 2.0 TO WKS-FACTOR-FUERZA
043800     END-IF
043900     COMPUTE WKS-MULTIPLOS-MIL = WKS-FACTOR-FUERZA
044000     COMPUTE TAB-CANTIDAD-ORDEN (TAB-IDX) =
044100             WKS-MULTIPLOS-MIL * WKS-CANTIDAD-DEFECTO
044200     IF TAB-CANTIDAD-ORDEN (TAB-IDX) < WKS-CANTIDAD-DEFECTO
044300        MOVE WKS-CANTIDAD-DEFECTO TO TAB-CANTIDAD-ORDEN (TAB-IDX)
044400     END-IF
044500     IF TAB-CANTIDAD-ORDEN (TAB-IDX) > WKS-CANTIDAD-MAXIMA
044600        MOVE WKS-CANTIDAD-MAXIMA TO TAB-CANTIDAD-ORDEN (TAB-IDX)
044700     END-IF.
044800 310-DIMENSIONA-ORDEN-E. EXIT.
044900
045000******************************************************************
045100*     AJUSTA EL PRECIO DE LA ORDEN: COMPRA +0.5%, VENTA -0.5%,    *
045200*     REDONDEADO A 2 DECIMALES                                    *
045300******************************************************************
045400 320-AJUSTA-PRECIO SECTION.
045500     IF TAB-ACCION (TAB-IDX) = "BUY "
045600        COMPUTE TAB-PRECIO-ORDEN (TAB-IDX) ROUNDED =
045700                TAB-PRECIO-SENAL (TAB-IDX) * 1.005
045800     ELSE
045900        COMPUTE TAB-PRECIO-ORDEN (TAB-IDX) ROUNDED =
046000                TAB-PRECIO-SENAL (TAB-IDX) * 0.995
046100     END-IF.
046200 320-AJUSTA-PRECIO-E. EXIT.
046300
046400******************************************************************
046500*     LLAMA AL GESTOR DE RIESGO PARA VALIDAR LA ORDEN CANDIDATA   *
046600******************************************************************
046700 400-VALIDA-RIESGO SECTION.
046800     MOVE TAB-SIMBOLO     (TAB-IDX) TO WKS-OC-SIMBOLO
046900     MOVE TAB-ACCION      (TAB-IDX) TO WKS-OC-ACCION
047000     MOVE TAB-CANTIDAD-ORDEN (TAB-IDX) TO WKS-OC-CANTIDAD
047100     MOVE TAB-PRECIO-ORDEN   (TAB-IDX) TO WKS-OC-PRECIO-ORDEN
047200     MOVE TAB-PRECIO-SENAL   (TAB-IDX) TO WKS-OC-PRECIO-ACTUAL
047300
047400     CALL "BVRISKMG" USING WKS-ORDEN-CANDIDATA
047500                            WKS-RESULTADO-RIESGO
047600
047700     IF WKS-RR-ORDEN-ACEPTADA
047800        MOVE "ORDERED " TO TAB-ESTADO (TAB-IDX)
047900        MOVE "ORDEN COLOCADA, VALIDADA POR EL GESTOR DE RIESGO"
048000             TO TAB-RAZON (TAB-IDX)
048100        COMPUTE WKS-MONTO-TOTAL-ORDENES =
048200                WKS-MONTO-TOTAL-ORDENES +
048300                (TAB-CANTIDAD-ORDEN (TAB-IDX) *
048400                 TAB-PRECIO-ORDEN (TAB-IDX))
048500     ELSE
048600        MOVE "BLOCKED " TO TAB-ESTADO (TAB-IDX)
048700        MOVE WKS-RR-RAZON-RECHAZO TO TAB-RAZON (TAB-IDX)
048800        ADD 1 TO WKS-SENALES-BLOQUEADAS
048900     END-IF.
049000 400-VALIDA-RIESGO-E. EXIT.
049100
049200******************************************************************
049300*     ESCRIBE LA SENAL FINAL EN BVSENL                            *
049400******************************************************************
049500 500-ESCRIBE-SENAL SECTION.
049600     MOVE SPACES                  TO WKS-BVSENL-INIC
049700     MOVE TAB-SIMBOLO (TAB-IDX)    TO SEN-SIMBOLO
049800     MOVE TAB-FECHA (TAB-IDX)      TO SEN-FECHA
049900     MOVE TAB-SESION (TAB-IDX)     TO SEN-SESION
050000     MOVE TAB-ESTRATEGIA (TAB-IDX) TO SEN-ESTRATEGIA
050100     MOVE TAB-ACCION (TAB-IDX)     TO SEN-ACCION
050200     MOVE TAB-FUERZA (TAB-IDX)     TO SEN-FUERZA
050300     MOVE TAB-PRECIO-SENAL (TAB-IDX) TO SEN-PRECIO-SENAL
050400     MOVE TAB-CANTIDAD-ORDEN (TAB-IDX) TO SEN-CANTIDAD-ORDEN
050500     MOVE TAB-PRECIO-ORDEN (TAB-IDX)   TO SEN-PRECIO-ORDEN
050600     MOVE TAB-ESTADO (TAB-IDX)      TO SEN-ESTADO
050700     MOVE TAB-RAZON (TAB-IDX)       TO SEN-RAZON
050800     WRITE REG-BVSENC.
050900 500-ESCRIBE-SENAL-E. EXIT.
051000
051100 900-ESTADISTICAS SECTION.
051200     DISPLAY ">>>>>>>>>>>>> BVSIGPOS - ESTADISTICAS <<<<<<<<<<<<<"
051300     DISPLAY "||  SENALES CRUDAS LEIDAS    : " WKS-SENALES-LEIDAS
051400     DISPLAY "||  SENALES FILTRADAS        : "
051500             WKS-SENALES-FILTRADAS
051600     DISPLAY "||  SENALES ORDENADAS        : "
051700             WKS-SENALES-ORDENADAS
051800     DISPLAY "||  SENALES BLOQUEADAS       : "
051900             WKS-SENALES-BLOQUEADAS
052000     DISPLAY "||  MONTO TOTAL DE ORDENES   : "
052100             WKS-MONTO-TOTAL-ORDENES
052200     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
052300*--> RELEE LA BITACORA DE TOTALES QUE VIENE DESDE BV4HREXP Y
052400*    BVINDCAL, LE SUMA EL CONTEO Y LOS MONTOS PROPIOS DE ESTA
052500*    ETAPA Y LA REESCRIBE PARA EL PIE DEL REPORTE (BVREPORT).
052600     MOVE ZEROS TO WKS-BVSTAT-INIC
052700     OPEN INPUT BVSTAT
052800     READ BVSTAT
052900         AT END
053000             DISPLAY "BVSIGPOS - AVISO: NO SE ENCONTRO BITACORA "
053100                 "DE TOTALES PREVIA (BVSTAT), SE INICIA EN CERO"
053200     END-READ
053300     CLOSE BVSTAT
053400
053500     OPEN OUTPUT BVSTAT
053600     ADD WKS-SENALES-LEIDAS     TO STA-SENALES-GENERADAS
053700     ADD WKS-SENALES-FILTRADAS  TO STA-SENALES-FILTRADAS
053800     ADD WKS-SENALES-ORDENADAS  TO STA-SENALES-ORDENADAS
053900     ADD WKS-SENALES-BLOQUEADAS TO STA-SENALES-BLOQUEADAS
054000     ADD WKS-MONTO-TOTAL-ORDENES TO STA-MONTO-TOTAL-ORDENES
054100     MOVE WKS-RR-CAPITAL-FINAL TO STA-CAPITAL-FINAL
054200     MOVE WKS-RR-PYG-FINAL     TO STA-PYG-DIARIO
054300     WRITE REG-BVSTAT
054400     CLOSE BVSTAT.
054500 900-ESTADISTICAS-E. EXIT.
054600
054700 950-CIERRA-ARCHIVOS SECTION.
054800     CLOSE BVSENA
054900     CLOSE BVSENV
055000     CLOSE BVSENN
055100     CLOSE BVSENL.
055200 950-CIERRA-ARCHIVOS-E. EXIT.
