000100******************************************************************
000200*            C O P Y   B V P R E C R                            *
000300*            MAESTRO DE PRECIOS DIARIOS POR EMISORA              *
000400******************************************************************
000500* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000600* CONTENIDO   : UN REGISTRO POR EMISORA POR DIA DE NEGOCIACION,  *
000700*             : PRECIOS OHLC Y VOLUMEN DEL DIA COMPLETO.         *
000800* ARCHIVO     : BVPREC  (ENTRADA, PS, ORDENADO EMISORA-FECHA)    *
000900******************************************************************
001000* BITACORA DE CAMBIOS AL LAYOUT                                  *
001100* 14/06/1990  JLM  BPM-000112  LAYOUT ORIGINAL, 5 CAMPOS PRECIO.  *
001200* 22/11/1993  RCV  BPM-000341  SE AMPLIA VOLUMEN A 9(12).        *
001300* 09/02/1999  ERD  BPM-000877  REVISION Y2K, FECHA YYYYMMDD.      *
001400******************************************************************
001500 01  REG-BVPREC.
001600     02 BVPR-SIMBOLO               PIC X(06).
001700     02 BVPR-FECHA                 PIC 9(08).
001800     02 BVPR-FECHA-R REDEFINES BVPR-FECHA.
001900        03 BVPR-FECHA-ANIO         PIC 9(04).
002000        03 BVPR-FECHA-MES          PIC 9(02).
002100        03 BVPR-FECHA-DIA          PIC 9(02).
002200     02 BVPR-APERTURA              PIC S9(07)V9(04).
002300     02 BVPR-MAXIMO                PIC S9(07)V9(04).
002400     02 BVPR-MINIMO                PIC S9(07)V9(04).
002500     02 BVPR-CIERRE                PIC S9(07)V9(04).
002600     02 BVPR-VOLUMEN               PIC 9(12).
002700     02 FILLER                     PIC X(20).
