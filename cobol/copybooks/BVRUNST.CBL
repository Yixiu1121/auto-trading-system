000100******************************************************************
000200*            C O P Y   B V R U N S T                            *
000300*            TOTALES DE CORRIDA (PUENTE BVSIGPOS -> BVREPORT)    *
000400******************************************************************
000500* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000600* CONTENIDO   : UN SOLO REGISTRO CON LOS TOTALES DE LA CORRIDA.  *
000700*             : LO ABRE BV4HREXP (PRIMER PASO) Y LO VAN          *
000800*             : RELEYENDO Y REESCRIBIENDO BVINDCAL Y BVSIGPOS,   *
000900*             : CADA UNO SUMANDO SUS PROPIOS CONTADORES, HASTA   *
001000*             : QUE BVREPORT LO LEE UNA SOLA VEZ PARA EL PIE.    *
001100* ARCHIVO     : BVSTAT                                           *
001200******************************************************************
001300* BITACORA DE CAMBIOS AL LAYOUT                                  *
001400* 18/08/2004  PEM  BPM-001602  LAYOUT ORIGINAL.                   *
001500******************************************************************
001600 01  REG-BVSTAT.
001700     02 STA-EMISORAS-PROCESADAS    PIC 9(05).
001800     02 STA-BARRAS-DIARIAS-LEIDAS  PIC 9(07).
001900     02 STA-BARRAS-4H-GENERADAS    PIC 9(07).
002000     02 STA-BARRAS-INDICADOR       PIC 9(07).
002100     02 STA-SENALES-GENERADAS      PIC 9(07).
002200     02 STA-SENALES-FILTRADAS      PIC 9(07).
002300     02 STA-SENALES-ORDENADAS      PIC 9(07).
002400     02 STA-SENALES-BLOQUEADAS     PIC 9(07).
002500     02 STA-MONTO-TOTAL-ORDENES    PIC S9(09)V9(04).
002600     02 STA-CAPITAL-FINAL          PIC S9(09)V9(04).
002700     02 STA-PYG-DIARIO             PIC S9(09)V9(04).
002800     02 FILLER                     PIC X(20).
