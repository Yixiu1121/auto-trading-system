000100******************************************************************
000200*            C O P Y   B V S I G R R                            *
000300*            REGISTRO DE SENAL / ORDEN                           *
000400******************************************************************
000500* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000600* CONTENIDO   : USADO COMO SENAL CRUDA (BVBLUSTR/BVGRNSTR/        *
000700*             : BVORGSTR) Y COMO SENAL FINAL (BVSIGPOS), LOS      *
000800*             : CAMPOS DE CANTIDAD, PRECIO DE ORDEN, ESTADO Y     *
000900*             : RAZON QUEDAN EN BLANCO/CERO HASTA QUE BVSIGPOS    *
001000*             : LOS DIMENSIONA Y VALIDA CONTRA EL RIESGO.         *
001100* ARCHIVO     : BVSENC (INTERMEDIO) / BVSENL (SALIDA FINAL)       *
001200******************************************************************
001300* BITACORA DE CAMBIOS AL LAYOUT                                  *
001400* 19/01/1994  RCV  BPM-000288  LAYOUT ORIGINAL.                   *
001500* 12/12/1999  ERD  BPM-000901  REVISION Y2K, FECHA YYYYMMDD.      *
001600* 25/06/2004  PEM  BPM-001588  SE AGREGA CAMPO DE RAZON.          *
001700******************************************************************
001800 01  REG-BVSENC.
001900     02 SEN-SIMBOLO                PIC X(06).
002000     02 SEN-FECHA                  PIC 9(08).
002100     02 SEN-SESION                 PIC X(01).
002200     02 SEN-ESTRATEGIA             PIC X(12).
002300     02 SEN-ACCION                 PIC X(04).
002400     02 SEN-FUERZA                 PIC 9V9(04).
002500     02 SEN-PRECIO-SENAL           PIC S9(07)V9(04).
002600     02 SEN-CANTIDAD-ORDEN         PIC 9(07).
002700     02 SEN-PRECIO-ORDEN           PIC S9(07)V9(02).
002800     02 SEN-ESTADO                 PIC X(08).
002900     02 SEN-RAZON                  PIC X(40).
003000     02 FILLER                     PIC X(10).
