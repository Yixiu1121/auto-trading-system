000100******************************************************************
000200*            C O P Y   B V I N D R R                            *
000300*            REGISTRO DE INDICADORES TECNICOS POR BARRA          *
000400******************************************************************
000500* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000600* CONTENIDO   : UN REGISTRO POR BARRA DE 4 HORAS UNA VEZ         *
000700*             : SATISFECHO EL PERIODO DE CALENTAMIENTO.          *
000800* ARCHIVO     : BVINDC (SALIDA DE AUDITORIA, ENTRADA ESTRATEGIAS)*
000900******************************************************************
001000* BITACORA DE CAMBIOS AL LAYOUT                                  *
001100* 11/09/1991  RCV  BPM-000156  LAYOUT ORIGINAL, 3 PROMEDIOS.      *
001200* 04/03/1996  JLM  BPM-000502  SE AGREGAN PENDIENTES Y DESVIOS.   *
001300* 30/08/2002  PEM  BPM-001340  SE AGREGA FUERZA DE TENDENCIA.     *
001400******************************************************************
001500 01  REG-BVINDC.
001600     02 BVIN-SIMBOLO               PIC X(06).
001700     02 BVIN-FECHA                 PIC 9(08).
001800     02 BVIN-SESION                PIC X(01).
001900     02 BVIN-CIERRE                PIC S9(07)V9(04).
002000     02 BVIN-LINEA-AZUL            PIC S9(07)V9(04).
002100     02 BVIN-LINEA-VERDE           PIC S9(07)V9(04).
002200     02 BVIN-LINEA-NARANJA         PIC S9(07)V9(04).
002300     02 BVIN-PENDIENTE-AZUL        PIC S9(05)V9(06).
002400     02 BVIN-PENDIENTE-VERDE       PIC S9(05)V9(06).
002500     02 BVIN-PENDIENTE-NARANJA     PIC S9(05)V9(06).
002600     02 BVIN-DESVIO-AZUL           PIC S9(03)V9(04).
002700     02 BVIN-DESVIO-VERDE          PIC S9(03)V9(04).
002800     02 BVIN-DESVIO-NARANJA        PIC S9(03)V9(04).
002900     02 BVIN-PROMEDIO-VOLUMEN      PIC 9(12)V9(02).
003000     02 BVIN-RAZON-VOLUMEN         PIC S9(03)V9(04).
003100     02 BVIN-FUERZA-TENDENCIA      PIC S9V9(01).
003200     02 FILLER                     PIC X(15).
