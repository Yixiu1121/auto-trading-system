000100******************************************************************
000200*            C O P Y   B V 4 H B R R                            *
000300*            BARRA SINTETICA DE 4 HORAS (AUDITORIA)              *
000400******************************************************************
000500* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000600* CONTENIDO   : DOS REGISTROS POR DIA POR EMISORA (SESION M/A),  *
000700*             : GENERADOS POR BV4HREXP A PARTIR DEL REG-BVPREC.  *
000800* ARCHIVO     : BV4HBR (SALIDA DE AUDITORIA Y RELECTURA)         *
000900******************************************************************
001000* BITACORA DE CAMBIOS AL LAYOUT                                  *
001100* 03/07/1990  JLM  BPM-000118  LAYOUT ORIGINAL.                   *
001200* 17/05/2001  PEM  BPM-001204  SE AGREGA INDICADOR DE SESION.     *
001300******************************************************************
001400 01  REG-BV4HBR.
001500     02 BV4H-SIMBOLO               PIC X(06).
001600     02 BV4H-FECHA                 PIC 9(08).
001700     02 BV4H-SESION                PIC X(01).
001800        88 BV4H-ES-MANIANA                   VALUE 'M'.
001900        88 BV4H-ES-TARDE                     VALUE 'A'.
002000     02 BV4H-APERTURA              PIC S9(07)V9(04).
002100     02 BV4H-MAXIMO                PIC S9(07)V9(04).
002200     02 BV4H-MINIMO                PIC S9(07)V9(04).
002300     02 BV4H-CIERRE                PIC S9(07)V9(04).
002400     02 BV4H-VOLUMEN               PIC 9(12).
002500     02 FILLER                     PIC X(20).
