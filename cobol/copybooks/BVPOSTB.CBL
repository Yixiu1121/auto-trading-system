000100******************************************************************
000200*            C O P Y   B V P O S T B                            *
000300*            TABLA DE POSICIONES ABIERTAS (EN MEMORIA)           *
000400******************************************************************
000500* APLICACION  : BOLSA DE VALORES - MOTOR DE REGLAS               *
000600* CONTENIDO   : USADA POR BVRISKMG PARA CONTROLAR LAS POSICIONES *
000700*             : ABIERTAS DURANTE LA CORRIDA (SIMULA UN DIA).      *
000800******************************************************************
000900* BITACORA DE CAMBIOS A LA TABLA                                 *
001000* 03/05/2003  PEM  BPM-001455  TABLA ORIGINAL, MAXIMO 5 CUPOS.    *
001100******************************************************************
001200 01  BV-CONTROL-POSICIONES.
001300     02 BV-NUM-POSICIONES          PIC 9(02) COMP VALUE ZERO.
001400     02 BV-POSICION OCCURS 0 TO 5 TIMES
001500                    DEPENDING ON BV-NUM-POSICIONES
001600                    INDEXED BY BV-IDX-POS.
001700        03 BVPO-SIMBOLO            PIC X(06).
001800        03 BVPO-DIRECCION          PIC X(01).
001900           88 BVPO-ES-LARGO                  VALUE 'L'.
002000           88 BVPO-ES-CORTO                  VALUE 'S'.
002100        03 BVPO-CANTIDAD           PIC 9(07) COMP.
002200        03 BVPO-PRECIO-ENTRADA     PIC S9(07)V9(04).
002300        03 BVPO-PRECIO-ACTUAL      PIC S9(07)V9(04).
002400        03 BVPO-MAXIMO-DESDE       PIC S9(07)V9(04).
002500        03 BVPO-MINIMO-DESDE       PIC S9(07)V9(04).
002600        03 FILLER                  PIC X(05).
